000100******************************************************************
000200*                                                                *
000300*    DLVLPRM  -  LIST/VIEW/STATUS/CHECKOUT CONTROL CARD LAYOUT   *
000400*                                                                *
000500*    ONE CARD PER RUN OF DLVLISTR.  LPR-REQUEST-CODE SELECTS     *
000600*    THE OPERATION:                                              *
000700*        LIST  -  LIST ALL COMMITTED VERSIONS                    *
000800*        VIEW  -  SHOW ONE VERSION'S FULL METADATA (BY ID)       *
000900*        STAT  -  SHOW CURRENT HEAD AND TOTAL LOG ENTRIES        *
001000*        CHKO  -  MOVE HEAD TO A VERSION (BY ID OR LIST INDEX)   *
001100*    LPR-VERSION-ID IS USED BY VIEW AND BY CHKO-BY-ID.            *
001200*    LPR-LIST-INDEX IS USED ONLY BY CHKO-BY-INDEX (1-UP, AS       *
001300*    PRINTED ON THE LIST REPORT) - BLANK/ZERO MEANS "NOT USED,   *
001400*    USE LPR-VERSION-ID INSTEAD."                                 *
001500*                                                                *
001600*    CHANGE HISTORY ------------------------------------------   *
001700*    03/11/2021 DLC ORIGINAL MEMBER.                        DLV01
001800*    END OF HISTORY -------------------------------------------  *
001900******************************************************************
002000    05  DLV-LIST-PARM-RECORD.
002100        10  LPR-REQUEST-CODE          PIC  X(04).
002200            88  LPR-88-LIST                   VALUE 'LIST'.
002300            88  LPR-88-VIEW                   VALUE 'VIEW'.
002400            88  LPR-88-STATUS                 VALUE 'STAT'.
002500            88  LPR-88-CHECKOUT               VALUE 'CHKO'.
002600        10  LPR-VERSION-ID            PIC  X(16).
002700        10  LPR-LIST-INDEX            PIC  9(05).
002800        10  FILLER                    PIC  X(55) VALUE SPACES.
