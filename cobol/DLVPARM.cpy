000100******************************************************************
000200*                                                                *
000300*    DLVPARM  -  COMMIT-SERVICE CONTROL CARD LAYOUT               *
000400*                                                                *
000500*    ONE CARD PER RUN OF DLVCOMIT.  PRM-MODE SELECTS WHICH OF    *
000600*    THE TWO COMMIT FLOWS SPEC'D FOR THE JOB RUNS:               *
000700*        'RAW '  -  COMMIT FROM THE RAW DATASET FILE             *
000800*        'HEAD'  -  COMMIT FROM THE CURRENT HEAD'S PROCESSED     *
000900*                   SNAPSHOT, RE-RUN THROUGH A NEW CONFIG        *
001000*    PRM-CONFIG-NAME IS OPTIONAL IN RAW MODE (BLANK = DEFAULT    *
001100*    CONFIGURATION) BUT MANDATORY IN HEAD MODE.                  *
001200*                                                                *
001300*    CHANGE HISTORY ------------------------------------------   *
001400*    02/14/2012 DLC ORIGINAL MEMBER.                        DLV01
001500*    END OF HISTORY -------------------------------------------  *
001600******************************************************************
001700    05  DLV-PARM-RECORD.
001800        10  PRM-MODE                  PIC  X(04).
001900            88  PRM-88-MODE-RAW               VALUE 'RAW '.
002000            88  PRM-88-MODE-HEAD              VALUE 'HEAD'.
002100        10  PRM-DATASET-NAME          PIC  X(44).
002200        10  PRM-CONFIG-NAME           PIC  X(44).
002300        10  PRM-COMMIT-MESSAGE        PIC  X(40).
002400        10  FILLER                    PIC  X(08) VALUE SPACES.
