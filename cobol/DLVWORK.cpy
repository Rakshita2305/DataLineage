000100******************************************************************
000200*                                                                *
000300*    DLVWORK  -  SHARED PREPROCESS/COMMIT WORKING STORAGE        *
000400*                                                                *
000500*    IN-MEMORY DATASET BUFFER SHARED BY DLVPREPS, DLVCOMIT AND   *
000600*    DLVDIFFR.  ONE TABLE ENTRY PER DATASET ROW.  A ROW CARRIES  *
000700*    ITS OWN NULL-INDICATOR BYTE PER FIELD SO THE NULL-STRATEGY  *
000800*    AND UNWANTED-VALUE RULES DO NOT HAVE TO RE-TEST THE DATA.   *
000900*                                                                *
001000*    DLV-ROW-TABLE-FLAT IS A REDEFINES OF THE SAME STORAGE AS A  *
001100*    STRAIGHT CHARACTER STRING PER ENTRY, USED FOR THE WHOLE-    *
001200*    ROW EQUALITY TEST IN THE DUPLICATE-REMOVAL STEP.            *
001300*                                                                *
001400*    CHANGE HISTORY ------------------------------------------   *
001500*    06/08/2011 DLC ORIGINAL MEMBER - 200 ROW TABLE.         DLV01
001600*    09/30/2013 TMS EXPANDED TABLE TO 500 ROWS, TICKET       DLV02
001700*                   WS-2041 (LARGER FEEDS FROM ANALYTICS).      *
001800*    03/11/2021 DLC ADDED PER-COLUMN NUMERIC-COERCION FLAGS  DLV03
001900*                   AND THE LABEL-DISTRIBUTION ACCUMULATOR.     *
002000*    END OF HISTORY -------------------------------------------  *
002100******************************************************************
002200    01  DLV-ROW-TABLE.
002300        05  DLV-ROW-ENTRY             OCCURS 500 TIMES
002400                                      INDEXED BY ROW-IDX.
002500            10  RWT-ID                PIC  X(10).
002600            10  RWT-ID-NULL           PIC  X(01) VALUE 'N'.
002700                88  RWT-88-ID-NULL             VALUE 'Y'.
002800            10  RWT-TEXT              PIC  X(60).
002900            10  RWT-TEXT-NULL         PIC  X(01) VALUE 'N'.
003000                88  RWT-88-TEXT-NULL           VALUE 'Y'.
003100            10  RWT-LABEL             PIC  X(12).
003200            10  RWT-LABEL-NULL        PIC  X(01) VALUE 'N'.
003300                88  RWT-88-LABEL-NULL          VALUE 'Y'.
003400            10  RWT-KEEP-SWITCH       PIC  X(01) VALUE 'Y'.
003500                88  RWT-88-KEEP-ROW             VALUE 'Y'.
003600                88  RWT-88-DROP-ROW             VALUE 'N'.
003700            10  FILLER                PIC  X(05) VALUE SPACES.
003800
003900    01  DLV-ROW-TABLE-FLAT REDEFINES DLV-ROW-TABLE.
004000        05  RWT-FLAT-ENTRY            PIC  X(91) OCCURS 500 TIMES
004100                                      INDEXED BY FLAT-IDX.
004200
004300    01  DLV-COLUMN-FLAGS.
004400        05  COL-ID-NUMERIC            PIC  X(01) VALUE 'N'.
004500            88  COL-88-ID-NUMERIC             VALUE 'Y'.
004600        05  COL-TEXT-NUMERIC          PIC  X(01) VALUE 'N'.
004700            88  COL-88-TEXT-NUMERIC           VALUE 'Y'.
004800        05  COL-LABEL-NUMERIC         PIC  X(01) VALUE 'N'.
004900            88  COL-88-LABEL-NUMERIC          VALUE 'Y'.
005000        05  COL-ID-SEEN-VALUE         PIC  X(01) VALUE 'N'.
005100            88  COL-88-ID-SEEN-VALUE          VALUE 'Y'.
005200        05  COL-TEXT-SEEN-VALUE       PIC  X(01) VALUE 'N'.
005300            88  COL-88-TEXT-SEEN-VALUE        VALUE 'Y'.
005400        05  COL-LABEL-SEEN-VALUE      PIC  X(01) VALUE 'N'.
005500            88  COL-88-LABEL-SEEN-VALUE       VALUE 'Y'.
005550        05  FILLER                    PIC  X(06) VALUE SPACES.
005600
005700    01  DLV-ROW-COUNTERS.
005800        05  RWT-ROWS-BEFORE           PIC S9(07)   BINARY.
005900        05  RWT-ROWS-AFTER            PIC S9(07)   BINARY.
006000        05  RWT-ROW-MAX               PIC S9(07)   BINARY
006100                                      VALUE +500.
006200        05  RWT-SUB                   PIC S9(07)   BINARY.
006300        05  RWT-SUB2                  PIC S9(07)   BINARY.
006400        05  FILLER                    PIC  X(04) VALUE SPACES.
006500
006600    01  DLV-LABEL-ACCUM.
006700        05  LBL-ACCUM-ENTRY           OCCURS 5 TIMES
006800                                      INDEXED BY LBL-IDX.
006900            10  LBLA-LABEL            PIC  X(12) VALUE SPACES.
007000            10  LBLA-COUNT            PIC S9(07)   BINARY
007100                                      VALUE ZERO.
007200            10  FILLER                PIC  X(03) VALUE SPACES.
007300        05  LBL-DISTINCT-COUNT        PIC S9(04)   BINARY
007400                                      VALUE ZERO.
007500        05  FILLER                    PIC  X(04) VALUE SPACES.
