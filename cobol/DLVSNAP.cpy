000100******************************************************************
000200*                                                                *
000300*    DLVSNAP  -  PER-VERSION SNAPSHOT ROW LAYOUT                 *
000400*                                                                *
000500*    ONE PHYSICAL RECORD PER DATASET ROW OF A COMMITTED VERSION. *
000600*    THE PROCESSED-SNAPSHOT STORE AND THE RAW-SNAPSHOT STORE     *
000700*    SHARE THIS LAYOUT - SNP-VERSION-ID IS THE INDEXED FILE'S    *
000800*    RECORD KEY (DUPLICATES ALLOWED, ONE GROUP OF DUPLICATE-KEY  *
000900*    RECORDS PER VERSION), SNP-ROW-SEQ ORDERS THE ROWS WITHIN    *
001000*    THE GROUP BACK INTO THEIR ORIGINAL SEQUENCE ON RE-READ.     *
001100*    DLVREPOS USES ONLY SNP-VERSION-ID (A START/KEY-EQUAL TEST)  *
001200*    FOR THE VERSION-EXISTS CHECK - IT NEVER OPENS THE FILE FOR  *
001300*    OUTPUT.  DLVCOMIT WRITES THE ROWS AT COMMIT TIME.           *
001400*                                                                *
001500*    CHANGE HISTORY ------------------------------------------   *
001600*    06/08/2011 DLC ORIGINAL MEMBER.                        DLV01
001700*    END OF HISTORY -------------------------------------------  *
001800******************************************************************
001900    05  DLV-SNAPSHOT-ROW.
002000        10  SNP-VERSION-ID            PIC  X(16).
002100        10  SNP-ROW-SEQ               PIC  9(07).
002200        10  SNP-ID                    PIC  X(10).
002300        10  SNP-TEXT                  PIC  X(60).
002400        10  SNP-LABEL                 PIC  X(12).
002500        10  FILLER                    PIC  X(05) VALUE SPACES.
