000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DLVLOADR.
000900 AUTHOR.        DAVE L CLARK.
001000 DATE-WRITTEN.  JAN 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       LINEAGE VERSIONING IO-LOADER.  OPENS THE RAW
001500*               DATASET AND THE CONFIG CARD FOR A COMMIT,
001600*               CONFIRMS BOTH ARE PRESENT AND HAVE SOMETHING
001700*               IN THEM, AND HANDS BACK A ROW COUNT AND A
001800*               FIELD COUNT FOR DLVCOMIT TO VALIDATE ON.
001900*
002000* CHANGE HISTORY ------------------------------------------------
002100* 01/11/1994 DLC ORIGINAL PROGRAM.
002200* 11/19/1998 RBH Y2K REVIEW - NO DATE FIELDS, NO CHANGE.      DLV01
002300* 06/08/2011 DLC REWRITTEN FOR THE LINEAGE VERSIONING JOBS -  DLV02
002400*                WAS A COPYBOOK-CARD LOADER FOR VSECUSER,      DLV02
002500*                NOW VALIDATES THE RAW DATASET/CONFIG PAIR     DLV02
002600*                DLVCOMIT NEEDS FOR A COMMIT.                  DLV02
002700* 09/30/2013 TMS TRIM/QUOTE-STRIP ON THE PARM NAME FIELDS,     DLV03
002800*                TICKET WS-2041.                               DLV03
002900* 05/14/2024 DLC STOPPED OPENING/READING THE CONFIG FILE WHEN  DLV04
003000*                LDR-CONFIG-NAME IS BLANK - A RAW COMMIT WITH  DLV04
003100*                NO CONFIG CARD NAMED IS SUPPOSED TO FALL BACK DLV04
003200*                TO THE DEFAULT CONFIGURATION, NOT ABORT WITH  DLV04
003300*                CONFIG-MISSING.  CLOSE IS GUARDED THE SAME    DLV04
003400*                WAY SO WE DON'T CLOSE A FILE WE NEVER OPENED. DLV04
003500*                TICKET WS-4417.                               DLV04
003600* END OF HISTORY --------------------------------------------------
003700
003800******************************************************************
003900*                                                                *
004000*    ENVIRONMENT DIVISION                                        *
004100*                                                                *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500******************************************************************
004600*    CONFIGURATION SECTION                                       *
004700******************************************************************
004800 CONFIGURATION SECTION.
004900
005000 SOURCE-COMPUTER. IBM-2086-A04-140.
005100 OBJECT-COMPUTER. IBM-2086-A04-140.
005200
005300 SPECIAL-NAMES.
005400     SYSLST IS PRINTER,
005500     UPSI-7 ON STATUS IS WITH-DIAGNOSTICS.
005600
005700******************************************************************
005800*    INPUT-OUTPUT SECTION                                        *
005900******************************************************************
006000 INPUT-OUTPUT SECTION.
006100
006200 FILE-CONTROL.
006300
006400     SELECT DLV-DATASET-FILE
006500         ASSIGN TO DATASET
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FILE1-STAT
006800                        FILE1-FDBK.
006900
007000     SELECT DLV-CONFIG-FILE
007100         ASSIGN TO CONFIG
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FILE2-STAT
007400                        FILE2-FDBK.
007500
007600******************************************************************
007700*                                                                *
007800*    DATA DIVISION                                               *
007900*                                                                *
008000******************************************************************
008100 DATA DIVISION.
008200
008300******************************************************************
008400*    FILE SECTION                                                *
008500******************************************************************
008600 FILE SECTION.
008700
008800 FD  DLV-DATASET-FILE.
008900 01  DLV-DATASET-RECORD.
009000     COPY DLVDSET.
009100
009200 FD  DLV-CONFIG-FILE.
009300 01  DLV-CONFIG-RECORD-FD.
009400     COPY DLVCFG.
009500
009600******************************************************************
009700*    WORKING-STORAGE SECTION                                     *
009800******************************************************************
009900 WORKING-STORAGE SECTION.
010000
010100 01  WS-FIELDS.
010200     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
010300     03  THIS-PGM                  PIC  X(08)   VALUE 'DLVLOADR'.
010400
010500     03  WS-DATASET-NAME-CLEAN     PIC  X(44)   VALUE SPACES.
010600     03  WS-CONFIG-NAME-CLEAN      PIC  X(44)   VALUE SPACES.
010700     03  WS-QUOTE-CHAR             PIC  X(01)   VALUE '"'.
010800
010900     03  WS-CONFIG-REQUESTED-SWITCH PIC X(01)   VALUE 'N'.
011000         88  WS-88-CONFIG-REQUESTED        VALUE 'Y'.
011100
011200* WORK AREA FOR BYTE-ENCODED NUMBERS - CARRIED OVER FROM THE
011300* OLD VSECUSER LOADER, KEPT HANDY FOR A HEX DUMP OF RTC-CODE
011400* WHEN UPSI-7 (WITH-DIAGNOSTICS) IS ON.
011500 01  DOUBLE-WORD                  PIC S9(18)   BINARY.
011600 01  EIGHT-BYTES       REDEFINES DOUBLE-WORD.
011700     03  FILLER                    PIC  X(4).
011800     03  FULL-WORD                 PIC S9(9)    BINARY.
011900     03  FOUR-BYTES      REDEFINES FULL-WORD.
012000         05  HI-MSB                  PIC  X.
012100         05  THREE-BYTES.
012200             07  HI-LSB              PIC  X.
012300             07  HALF-WORD           PIC S9(4)    BINARY.
012400             07  TWO-BYTES REDEFINES HALF-WORD.
012500                 09  LO-MSB          PIC  X.
012600                 09  LO-LSB          PIC  X.
012700
012800 COPY DLVRTC.
012900
013000 COPY DLVSTATW.
013100
013200******************************************************************
013300*    LINKAGE SECTION                                             *
013400******************************************************************
013500 LINKAGE SECTION.
013600
013700 01  DLVLOADR-PARMS.
013800     05  LDR-DATASET-NAME          PIC  X(44).
013900     05  LDR-CONFIG-NAME           PIC  X(44).
014000     05  LDR-ROW-COUNT             PIC S9(07)   BINARY.
014100     05  LDR-FIELD-COUNT           PIC S9(04)   BINARY.
014200     05  LDR-RETURN-CODE           PIC S9(04)   BINARY.
014300         88  LDR-88-OK                      VALUE ZERO.
014400         88  LDR-88-DATASET-MISSING         VALUE +4.
014500         88  LDR-88-DATASET-EMPTY           VALUE +8.
014600         88  LDR-88-DATASET-NO-FIELDS       VALUE +10.
014700         88  LDR-88-CONFIG-MISSING          VALUE +12.
014800         88  LDR-88-CONFIG-EMPTY            VALUE +16.
014900
015000******************************************************************
015100*                                                                *
015200*    PROCEDURE DIVISION                                          *
015300*                                                                *
015400******************************************************************
015500 PROCEDURE DIVISION USING DLVLOADR-PARMS.
015600
015700******************************************************************
015800*    MAINLINE ROUTINE                                            *
015900******************************************************************
016000 A00-MAINLINE-ROUTINE.
016100
016200     PERFORM B10-INITIALIZATION THRU B15-EXIT.
016300
016400     IF  RTC-CODE = ZERO
016500         PERFORM C00-COUNT-DATASET-ROWS THRU C05-EXIT
016600             UNTIL STAT-EOFILE(1)
016700                OR RTC-CODE NOT = ZERO
016800     END-IF.
016900
017000     IF  RTC-CODE = ZERO
017100         IF  LDR-ROW-COUNT = ZERO
017200             MOVE +8             TO RTC-CODE
017300             SET LDR-88-DATASET-EMPTY TO TRUE
017400         ELSE
017500             IF  LDR-FIELD-COUNT = ZERO
017600                 MOVE +10        TO RTC-CODE
017700                 SET LDR-88-DATASET-NO-FIELDS TO TRUE
017800             END-IF
017900         END-IF
018000     END-IF.
018100
018200     IF  RTC-CODE = ZERO
018300         PERFORM D00-READ-CONFIG-CARD THRU D05-EXIT
018400     END-IF.
018500
018600     PERFORM B20-TERMINATION THRU B25-EXIT.
018700
018800     MOVE RTC-CODE               TO LDR-RETURN-CODE.
018900     GOBACK.
019000
019100******************************************************************
019200*    PROGRAM INITIALIZATION ROUTINE                              *
019300******************************************************************
019400 B10-INITIALIZATION.
019500
019600     COPY DLVBTIN.
019700
019800     MOVE 2                      TO STAT-TOTL.
019900     MOVE ZERO                   TO LDR-ROW-COUNT  LDR-FIELD-COUNT.
020000
020100     PERFORM B11-TRIM-DATASET-NAME THRU B11-EXIT.
020200     PERFORM B12-TRIM-CONFIG-NAME  THRU B12-EXIT.
020300
020400     IF  LDR-CONFIG-NAME NOT = SPACES
020500         SET  WS-88-CONFIG-REQUESTED TO TRUE
020600     END-IF.
020700
020800     MOVE 'DATASET'              TO VSAM-FILE(1).
020900     MOVE 'CONFIG'               TO VSAM-FILE(2).
021000
021100     PERFORM B13-SET-FUNC-OPEN VARYING VSUB FROM 1 BY 1 UNTIL VSUB > 1.
021200
021300     OPEN INPUT DLV-DATASET-FILE.
021400
021500     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
021600         VARYING VSUB FROM 1 BY 1 UNTIL VSUB > 1.
021700
021800     IF  NOT STAT-NORMAL(1)
021900         MOVE +4                 TO RTC-CODE
022000         SET LDR-88-DATASET-MISSING TO TRUE
022100     END-IF.
022200
022300*    CONFIG-NAME IS OPTIONAL ON A RAW COMMIT (BLANK MEANS THE
022400*    DEFAULT CONFIGURATION) - DO NOT OPEN THE CONFIG FILE AT ALL
022500*    UNLESS THE CALLER ACTUALLY NAMED ONE.  TICKET WS-4417.
022600     IF  RTC-CODE = ZERO
022700     AND WS-88-CONFIG-REQUESTED
022800         PERFORM B13-SET-FUNC-OPEN VARYING VSUB FROM 2 BY 1
022900             UNTIL VSUB > 2
023000         OPEN INPUT DLV-CONFIG-FILE
023100         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
023200             VARYING VSUB FROM 2 BY 1 UNTIL VSUB > 2
023300         IF  NOT STAT-NORMAL(2)
023400             MOVE +12            TO RTC-CODE
023500             SET LDR-88-CONFIG-MISSING TO TRUE
023600         END-IF
023700     END-IF.
023800
023900 B11-TRIM-DATASET-NAME.
024000
024100     MOVE LDR-DATASET-NAME       TO WS-DATASET-NAME-CLEAN.
024200     IF  WS-DATASET-NAME-CLEAN(1:1) = WS-QUOTE-CHAR
024300         MOVE WS-DATASET-NAME-CLEAN(2:43)
024400                                 TO WS-DATASET-NAME-CLEAN
024500     END-IF.
024600     INSPECT WS-DATASET-NAME-CLEAN REPLACING ALL WS-QUOTE-CHAR
024700         BY SPACE.
024800     MOVE WS-DATASET-NAME-CLEAN  TO LDR-DATASET-NAME.
024900
025000 B11-EXIT.
025100     EXIT.
025200
025300 B12-TRIM-CONFIG-NAME.
025400
025500     MOVE LDR-CONFIG-NAME        TO WS-CONFIG-NAME-CLEAN.
025600     IF  WS-CONFIG-NAME-CLEAN(1:1) = WS-QUOTE-CHAR
025700         MOVE WS-CONFIG-NAME-CLEAN(2:43)
025800                                 TO WS-CONFIG-NAME-CLEAN
025900     END-IF.
026000     INSPECT WS-CONFIG-NAME-CLEAN REPLACING ALL WS-QUOTE-CHAR
026100         BY SPACE.
026200     MOVE WS-CONFIG-NAME-CLEAN   TO LDR-CONFIG-NAME.
026300
026400 B12-EXIT.
026500     EXIT.
026600
026700 B13-SET-FUNC-OPEN.
026800     SET  FUNC-OPEN(VSUB)        TO TRUE.
026900
027000 B13-EXIT.
027100     EXIT.
027200
027300******************************************************************
027400*    PROGRAM TERMINATION ROUTINE                                 *
027500******************************************************************
027600 B20-TERMINATION.
027700
027800     PERFORM B21-SET-FUNC-CLOSE VARYING VSUB FROM 1 BY 1 UNTIL VSUB > 1.
027900
028000     CLOSE DLV-DATASET-FILE.
028100
028200     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
028300         VARYING VSUB FROM 1 BY 1 UNTIL VSUB > 1.
028400
028500     IF  WS-88-CONFIG-REQUESTED
028600         PERFORM B21-SET-FUNC-CLOSE VARYING VSUB FROM 2 BY 1
028700             UNTIL VSUB > 2
028800         CLOSE DLV-CONFIG-FILE
028900         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
029000             VARYING VSUB FROM 2 BY 1 UNTIL VSUB > 2
029100     END-IF.
029200
029300     IF  RTC-CODE NOT = ZERO
029400     AND UPSI-7
029500         MOVE RTC-CODE           TO FULL-WORD
029600         DISPLAY THIS-PGM ' - DIAG BYTES - ' HI-MSB HI-LSB
029700                                     UPON PRINTER
029800     END-IF.
029900
030000     COPY DLVBTRN.
030100
030200 B21-SET-FUNC-CLOSE.
030300     SET  FUNC-CLOSE(VSUB)       TO TRUE.
030400
030500 B21-EXIT.
030600     EXIT.
030700
030800 B25-EXIT.
030900     EXIT.
031000
031100******************************************************************
031200*    CHECK A DLV FILE'S STATUS                                   *
031300******************************************************************
031400 B90-CHECK-STATUS.
031500
031600     COPY DLVSTATP.
031700
031800 B95-EXIT-CHECK.
031900     EXIT.
032000
032100******************************************************************
032200*    COUNT RAW DATASET ROWS AND CHECK FIELD CONTENT ON ROW 1      *
032300******************************************************************
032400 C00-COUNT-DATASET-ROWS.
032500
032600     PERFORM C01-SET-FUNC-READNEXT VARYING VSUB FROM 1 BY 1
032700         UNTIL VSUB > STAT-TOTL.
032800
032900     READ DLV-DATASET-FILE
033000         AT END
033100             SET STAT-EOFILE(1)  TO TRUE
033200     END-READ.
033300
033400     IF  NOT STAT-EOFILE(1)
033500         ADD  1                  TO LDR-ROW-COUNT
033600         IF  LDR-ROW-COUNT = 1
033700             IF  DSR-ID      > SPACES
033800                 ADD  1          TO LDR-FIELD-COUNT
033900             END-IF
034000             IF  DSR-TEXT    > SPACES
034100                 ADD  1          TO LDR-FIELD-COUNT
034200             END-IF
034300             IF  DSR-LABEL   > SPACES
034400                 ADD  1          TO LDR-FIELD-COUNT
034500             END-IF
034600         END-IF
034700     ELSE
034800         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
034900             VARYING VSUB FROM 1 BY 1 UNTIL VSUB > STAT-TOTL
035000     END-IF.
035100
035200 C01-SET-FUNC-READNEXT.
035300     SET  FUNC-READNEXT(VSUB)    TO TRUE.
035400
035500 C05-EXIT.
035600     EXIT.
035700
035800******************************************************************
035900*    READ THE SINGLE CONFIG CARD RECORD                          *
036000******************************************************************
036100 D00-READ-CONFIG-CARD.
036200
036300     IF  WS-88-CONFIG-REQUESTED
036400         PERFORM D01-SET-FUNC-READ VARYING VSUB FROM 2 BY 1
036500             UNTIL VSUB > 2
036600
036700         READ DLV-CONFIG-FILE
036800             AT END
036900                 MOVE +16            TO RTC-CODE
037000                 SET LDR-88-CONFIG-EMPTY TO TRUE
037100         END-READ
037200
037300         IF  RTC-CODE = ZERO
037400         AND NOT STAT-NORMAL(2)
037500             PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
037600                 VARYING VSUB FROM 2 BY 1 UNTIL VSUB > 2
037700         END-IF
037800     END-IF.
037900
038000 D01-SET-FUNC-READ.
038100     SET  FUNC-READ(VSUB)        TO TRUE.
038200
038300 D05-EXIT.
038400     EXIT.
038500
038600
