000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DLVLISTR.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  MARCH 2021.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       LIST/VIEW/STATUS/CHECKOUT BATCH DRIVER FOR THE DATA
001500*               LINEAGE VERSIONING SYSTEM.  ONE CONTROL CARD PER RUN
001600*               (DLVLPRM) SELECTS THE OPERATION.  LIST WALKS THE
001700*               LINEAGE LOG AND PRINTS ONE LINE PER COMMITTED
001800*               VERSION.  VIEW PRINTS ONE VERSION'S FULL METADATA.
001900*               STATUS PRINTS THE CURRENT HEAD AND TOTAL LOG ENTRY
002000*               COUNT.  CHECKOUT MOVES HEAD TO A VERSION NAMED BY ID
002100*               OR BY ITS 1-UP POSITION ON THE LIST REPORT.
002200*
002300* CHANGE HISTORY ------------------------------------------------
002400* 03/11/2021 DLC ORIGINAL PROGRAM.
002500* 09/13/2021 TMS D12-PRINT-ONE-LIST-LINE NOW MARKS THE CURRENT HEAD
002600*                VERSION WITH '<- HEAD' ON THE LIST REPORT - WAS       DLV01
002700*                LEFT FOR THE OPERATOR TO FIGURE OUT BY EYE AGAINST    DLV01
002800*                A SEPARATE STATUS RUN.  TICKET WS-3508.               DLV01
002900* 04/18/2022 RBH ADDED G10-RESOLVE-INDEX SO CHECKOUT CAN NAME A
003000*                VERSION BY ITS 1-UP POSITION ON THE LIST REPORT,      DLV02
003100*                NOT JUST BY VERSION ID - TICKET WS-4019.              DLV02
003200* 10/05/2022 DLC E30-PRINT-ONE-LABEL-BUCKET NOW SKIPS BLANK BUCKETS
003300*                ON THE VIEW REPORT INSTEAD OF PRINTING FIVE LINES     DLV03
003400*                REGARDLESS OF HOW MANY LABELS THE VERSION ACTUALLY    DLV03
003500*                CARRIES.                                              DLV03
003600* END OF HISTORY --------------------------------------------------
003700
003800******************************************************************
003900*                                                                *
004000*    ENVIRONMENT DIVISION                                        *
004100*                                                                *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500******************************************************************
004600*    CONFIGURATION SECTION                                       *
004700******************************************************************
004800 CONFIGURATION SECTION.
004900
005000 SOURCE-COMPUTER. IBM-2086-A04-140.
005100 OBJECT-COMPUTER. IBM-2086-A04-140.
005200
005300 SPECIAL-NAMES.
005400     SYSLST IS PRINTER,
005500     UPSI-7 ON STATUS IS WITH-DIAGNOSTICS.
005600
005700******************************************************************
005800*    INPUT-OUTPUT SECTION                                        *
005900******************************************************************
006000 INPUT-OUTPUT SECTION.
006100
006200 FILE-CONTROL.
006300
006400     SELECT DLV-PARM-FILE
006500         ASSIGN TO PARMCARD
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FILE1-STAT
006800                        FILE1-FDBK.
006900
007000     SELECT DLV-VLOG-FILE
007100         ASSIGN TO VLOG
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FILE2-STAT
007400                        FILE2-FDBK.
007500
007600******************************************************************
007700*                                                                *
007800*    DATA DIVISION                                               *
007900*                                                                *
008000******************************************************************
008100 DATA DIVISION.
008200
008300******************************************************************
008400*    FILE SECTION                                                *
008500******************************************************************
008600 FILE SECTION.
008700
008800 FD  DLV-PARM-FILE.
008900 01  DLV-LIST-PARM-RECORD.
009000     COPY DLVLPRM.
009100
009200 FD  DLV-VLOG-FILE.
009300 01  DLV-VERSION-LOG-RECORD.
009400     COPY DLVVLOG.
009500
009600******************************************************************
009700*    WORKING-STORAGE SECTION                                     *
009800******************************************************************
009900 WORKING-STORAGE SECTION.
010000
010100 01  WS-FIELDS.
010200     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
010300     03  THIS-PGM                  PIC  X(08)   VALUE 'DLVLISTR'.
010400
010500     03  WS-FOUND-SWITCH           PIC  X(01)   VALUE 'N'.
010600         88  WS-88-TARGET-FOUND            VALUE 'Y'.
010700
010800     03  VAR-EDIT                  PIC  Z(6)9.
010900
011000     03  FILLER                    PIC  X(08)   VALUE SPACES.
011100
011200 01  DLV-LISTR-WORK.
011300     05  WS-CURRENT-HEAD           PIC  X(16)   VALUE SPACES.
011400     05  WS-CURRENT-HEAD-R REDEFINES WS-CURRENT-HEAD.
011500         10  WS-HEAD-HALF-A        PIC  X(08).
011600         10  WS-HEAD-HALF-B        PIC  X(08).
011700     05  WS-PREVIOUS-HEAD          PIC  X(16)   VALUE SPACES.
011800     05  WS-TARGET-VERSION         PIC  X(16)   VALUE SPACES.
011900     05  FILLER                    PIC  X(08)   VALUE SPACES.
012000
012100 01  DLV-LISTR-WORK-R REDEFINES DLV-LISTR-WORK.
012200     05  WS-FLAT-AREA              PIC  X(56).
012300
012400 01  WS-COUNTERS.
012500     05  WS-LIST-INDEX             PIC S9(05)   BINARY VALUE ZERO.
012600     05  WS-LIST-TOTAL             PIC S9(05)   BINARY VALUE ZERO.
012700     05  WS-LOG-TOTAL              PIC S9(07)   BINARY VALUE ZERO.
012800     05  WS-VL-SUB                 PIC S9(04)   BINARY VALUE ZERO.
012900
013000 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
013100     05  WS-COUNTERS-FLAT          PIC  X(14).
013200
013300 COPY DLVRTC.
013400
013500 COPY DLVSTATW.
013600
013700 01  DLVREPOS-AREA.
013800     05  RPS-REQUEST-CODE          PIC  X(02).
013900         88  RPS-88-HEAD-READ              VALUE 'HR'.
014000         88  RPS-88-HEAD-WRITE             VALUE 'HW'.
014100         88  RPS-88-LOG-APPEND             VALUE 'LA'.
014200         88  RPS-88-VERSION-EXISTS         VALUE 'VE'.
014300     05  RPS-HEAD-VERSION          PIC  X(16).
014400     05  RPS-CHECK-VERSION         PIC  X(16).
014500     05  RPS-EXISTS-SWITCH         PIC  X(01).
014600         88  RPS-88-VERSION-FOUND          VALUE 'Y'.
014700         88  RPS-88-VERSION-NOT-FOUND      VALUE 'N'.
014800     05  RPS-REASON-TEXT           PIC  X(20)   VALUE SPACES.
014900     05  RPS-RETURN-CODE           PIC S9(04)   BINARY.
015000         88  RPS-88-OK                     VALUE ZERO.
015100         88  RPS-88-BAD-REQUEST            VALUE +4.
015200         88  RPS-88-FILE-ERROR             VALUE +16.
015300     05  FILLER                    PIC  X(08)   VALUE SPACES.
015400
015500 01  DLVREPOS-VLOG-AREA.
015600     COPY DLVVLOG.
015700
015800******************************************************************
015900*                                                                *
016000*    PROCEDURE DIVISION                                          *
016100*                                                                *
016200******************************************************************
016300 PROCEDURE DIVISION.
016400
016500******************************************************************
016600*    MAINLINE ROUTINE                                            *
016700******************************************************************
016800 A00-MAINLINE-ROUTINE.
016900
017000     PERFORM B10-INITIALIZATION THRU B15-EXIT.
017100
017200     IF  RTC-CODE = ZERO
017300         PERFORM C00-READ-PARM-CARD THRU C05-EXIT
017400     END-IF.
017500
017600     IF  RTC-CODE = ZERO
017700         EVALUATE TRUE
017800             WHEN LPR-88-LIST
017900                 PERFORM D00-LIST-VERSIONS    THRU D05-EXIT
018000             WHEN LPR-88-VIEW
018100                 PERFORM E00-VIEW-VERSION     THRU E05-EXIT
018200             WHEN LPR-88-STATUS
018300                 PERFORM F00-PRINT-STATUS     THRU F05-EXIT
018400             WHEN LPR-88-CHECKOUT
018500                 PERFORM G00-CHECKOUT-VERSION THRU G05-EXIT
018600         END-EVALUATE
018700     END-IF.
018800
018900     IF  RTC-CODE NOT = ZERO
019000         DISPLAY THIS-PGM ' - REQUEST FAILED - ' RTC-REASON
019100                                     UPON PRINTER
019200     END-IF.
019300
019400     PERFORM B20-TERMINATION THRU B25-EXIT.
019500
019600     STOP RUN.
019700
019800******************************************************************
019900*    PROGRAM INITIALIZATION ROUTINE                              *
020000******************************************************************
020100 B10-INITIALIZATION.
020200
020300     COPY DLVBTIN.
020400
020500     MOVE SPACES                 TO WS-CURRENT-HEAD
020600                                     WS-PREVIOUS-HEAD
020700                                     WS-TARGET-VERSION.
020800     MOVE ZERO                   TO WS-LIST-INDEX
020900                                     WS-LIST-TOTAL
021000                                     WS-LOG-TOTAL.
021100
021200 B15-EXIT.
021300     EXIT.
021400
021500******************************************************************
021600*    PROGRAM TERMINATION ROUTINE                                 *
021700******************************************************************
021800 B20-TERMINATION.
021900
022000     COPY DLVBTRN.
022100
022200 B25-EXIT.
022300     EXIT.
022400
022500******************************************************************
022600*    READ THE ONE-CARD CONTROL RECORD SELECTING THE OPERATION    *
022700******************************************************************
022800 C00-READ-PARM-CARD.
022900
023000     MOVE 'PARMCARD'             TO VSAM-FILE(1).
023100     MOVE 1                      TO STAT-TOTL.
023200     SET  FUNC-OPEN(1)           TO TRUE.
023300
023400     OPEN INPUT DLV-PARM-FILE.
023500
023600     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
023700         VARYING VSUB FROM 1 BY 1 UNTIL VSUB > STAT-TOTL.
023800
023900     IF  RTC-CODE = ZERO
024000         SET  FUNC-READ(1)       TO TRUE
024100         READ DLV-PARM-FILE
024200             AT END
024300                 MOVE +4         TO RTC-CODE
024400                 MOVE 'MISSING CONTROL CARD' TO RTC-REASON
024500         END-READ
024600         CLOSE DLV-PARM-FILE
024700     END-IF.
024800
024900     IF  RTC-CODE = ZERO
025000     AND NOT (LPR-88-LIST OR LPR-88-VIEW OR LPR-88-STATUS
025100                          OR LPR-88-CHECKOUT)
025200         MOVE +4                 TO RTC-CODE
025300         MOVE 'UNKNOWN REQUEST CODE' TO RTC-REASON
025400     END-IF.
025500
025600 C05-EXIT.
025700     EXIT.
025800
025900******************************************************************
026000*    LIST - WALK THE LOG IN COMMIT ORDER, ONE LINE PER VERSION   *
026100******************************************************************
026200 D00-LIST-VERSIONS.
026300
026400     PERFORM H00-GET-CURRENT-HEAD THRU H05-EXIT.
026500
026600     IF  RTC-CODE = ZERO
026700         MOVE 'VLOG'             TO VSAM-FILE(2)
026800         MOVE 2                  TO STAT-TOTL
026900         SET  FUNC-OPEN(2)       TO TRUE
027000         OPEN INPUT DLV-VLOG-FILE
027100         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
027200             VARYING VSUB FROM 2 BY 1 UNTIL VSUB > 2
027300     END-IF.
027400
027500     IF  RTC-CODE = ZERO
027600         PERFORM D10-LIST-ONE-RECORD THRU D11-EXIT
027700             UNTIL STAT-EOFILE(2)
027800         CLOSE DLV-VLOG-FILE
027900         PERFORM D20-PRINT-LIST-FOOTER THRU D25-EXIT
028000     END-IF.
028100
028200 D05-EXIT.
028300     EXIT.
028400
028500 D10-LIST-ONE-RECORD.
028600
028700     SET  FUNC-READNEXT(2)       TO TRUE.
028800     READ DLV-VLOG-FILE NEXT RECORD
028900         AT END SET STAT-EOFILE(2) TO TRUE
029000     END-READ.
029100
029200     IF  NOT STAT-EOFILE(2)
029300     AND VL-88-EVENT-COMMIT
029400         ADD  1                  TO WS-LIST-INDEX
029500         ADD  1                  TO WS-LIST-TOTAL
029600         PERFORM D12-PRINT-ONE-LIST-LINE THRU D13-EXIT
029700     END-IF.
029800
029900 D11-EXIT.
030000     EXIT.
030100
030200 D12-PRINT-ONE-LIST-LINE.
030300
030400     MOVE WS-LIST-INDEX          TO VAR-EDIT.
030500
030600     IF  VL-VERSION-ID = WS-CURRENT-HEAD
030700         DISPLAY VAR-EDIT ' ' VL-VERSION-ID ' ' VL-PARENT-ID ' '
030800                 VL-ROW-COUNT ' ' VL-COMMIT-MESSAGE ' <- HEAD'
030900                                     UPON PRINTER
031000     ELSE
031100         DISPLAY VAR-EDIT ' ' VL-VERSION-ID ' ' VL-PARENT-ID ' '
031200                 VL-ROW-COUNT ' ' VL-COMMIT-MESSAGE
031300                                     UPON PRINTER
031400     END-IF.
031500
031600 D13-EXIT.
031700     EXIT.
031800
031900 D20-PRINT-LIST-FOOTER.
032000
032100     IF  WS-LIST-TOTAL = ZERO
032200         DISPLAY 'NO COMMITTED VERSIONS' UPON PRINTER
032300     ELSE
032400         MOVE WS-LIST-TOTAL      TO VAR-EDIT
032500         DISPLAY 'TOTAL VERSIONS ....... ' VAR-EDIT
032600                                     UPON PRINTER
032700         DISPLAY 'CURRENT HEAD ......... ' WS-CURRENT-HEAD
032800                                     UPON PRINTER
032900     END-IF.
033000
033100 D25-EXIT.
033200     EXIT.
033300
033400******************************************************************
033500*    VIEW - LOCATE ONE COMMIT RECORD BY VERSION ID AND PRINT IT  *
033600******************************************************************
033700 E00-VIEW-VERSION.
033800
033900     IF  LPR-VERSION-ID = SPACES
034000         MOVE +4                 TO RTC-CODE
034100         MOVE 'VIEW NEEDS A VERSION ID' TO RTC-REASON
034200     END-IF.
034300
034400     IF  RTC-CODE = ZERO
034500         MOVE 'VLOG'             TO VSAM-FILE(2)
034600         MOVE 2                  TO STAT-TOTL
034700         SET  FUNC-OPEN(2)       TO TRUE
034800         OPEN INPUT DLV-VLOG-FILE
034900         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
035000             VARYING VSUB FROM 2 BY 1 UNTIL VSUB > 2
035100     END-IF.
035200
035300     IF  RTC-CODE = ZERO
035400         MOVE 'N'                TO WS-FOUND-SWITCH
035500         PERFORM E10-SCAN-FOR-VERSION THRU E11-EXIT
035600             UNTIL WS-88-TARGET-FOUND OR STAT-EOFILE(2)
035700         CLOSE DLV-VLOG-FILE
035800         IF  WS-88-TARGET-FOUND
035900             PERFORM E20-PRINT-VERSION-DETAIL THRU E25-EXIT
036000         ELSE
036100             MOVE +8             TO RTC-CODE
036200             MOVE 'VERSION NOT FOUND' TO RTC-REASON
036300         END-IF
036400     END-IF.
036500
036600 E05-EXIT.
036700     EXIT.
036800
036900 E10-SCAN-FOR-VERSION.
037000
037100     SET  FUNC-READNEXT(2)       TO TRUE.
037200     READ DLV-VLOG-FILE NEXT RECORD
037300         AT END SET STAT-EOFILE(2) TO TRUE
037400     END-READ.
037500
037600     IF  NOT STAT-EOFILE(2)
037700     AND VL-88-EVENT-COMMIT
037800     AND VL-VERSION-ID = LPR-VERSION-ID
037900         SET  WS-88-TARGET-FOUND TO TRUE
038000     END-IF.
038100
038200 E11-EXIT.
038300     EXIT.
038400
038500 E20-PRINT-VERSION-DETAIL.
038600
038700     DISPLAY 'VERSION ID ....... ' VL-VERSION-ID     UPON PRINTER.
038800     DISPLAY 'PARENT ID ........ ' VL-PARENT-ID      UPON PRINTER.
038900     DISPLAY 'TIMESTAMP ........ ' VL-TIMESTAMP      UPON PRINTER.
039000     DISPLAY 'COMMIT MESSAGE ... ' VL-COMMIT-MESSAGE UPON PRINTER.
039100     DISPLAY 'SOURCE DATA ...... ' VL-SOURCE-DATA    UPON PRINTER.
039200     DISPLAY 'SOURCE CONFIG .... ' VL-SOURCE-CONFIG  UPON PRINTER.
039300     DISPLAY 'INPUT HASH ....... ' VL-INPUT-HASH     UPON PRINTER.
039400     DISPLAY 'CONFIG HASH ...... ' VL-CONFIG-HASH    UPON PRINTER.
039500     DISPLAY 'VERSION HASH ..... ' VL-VERSION-HASH   UPON PRINTER.
039600     DISPLAY 'ROW COUNT ........ ' VL-ROW-COUNT      UPON PRINTER.
039700     DISPLAY 'ROWS BEFORE ...... ' VL-ROWS-BEFORE    UPON PRINTER.
039800     DISPLAY 'ROWS AFTER ....... ' VL-ROWS-AFTER     UPON PRINTER.
039900
040000     PERFORM E30-PRINT-ONE-LABEL-BUCKET
040100         VARYING WS-VL-SUB FROM 1 BY 1 UNTIL WS-VL-SUB > 5.
040200
040300 E25-EXIT.
040400     EXIT.
040500
040600 E30-PRINT-ONE-LABEL-BUCKET.
040700
040800     IF  VLD-LABEL(WS-VL-SUB) NOT = SPACES
040900         DISPLAY 'LABEL BUCKET ..... ' VLD-LABEL(WS-VL-SUB)
041000                 ' = ' VLD-COUNT(WS-VL-SUB)
041100                                     UPON PRINTER
041200     END-IF.
041300
041400******************************************************************
041500*    STATUS - CURRENT HEAD AND TOTAL LOG-ENTRY COUNT             *
041600******************************************************************
041700 F00-PRINT-STATUS.
041800
041900     PERFORM H00-GET-CURRENT-HEAD THRU H05-EXIT.
042000
042100     IF  RTC-CODE = ZERO
042200         MOVE 'VLOG'             TO VSAM-FILE(2)
042300         MOVE 2                  TO STAT-TOTL
042400         SET  FUNC-OPEN(2)       TO TRUE
042500         OPEN INPUT DLV-VLOG-FILE
042600         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
042700             VARYING VSUB FROM 2 BY 1 UNTIL VSUB > 2
042800     END-IF.
042900
043000     IF  RTC-CODE = ZERO
043100         PERFORM F10-COUNT-ONE-LOG-RECORD THRU F11-EXIT
043200             UNTIL STAT-EOFILE(2)
043300         CLOSE DLV-VLOG-FILE
043400         DISPLAY 'CURRENT HEAD ......... ' WS-CURRENT-HEAD
043500                                     UPON PRINTER
043600         MOVE WS-LOG-TOTAL        TO VAR-EDIT
043700         DISPLAY 'TOTAL LOG ENTRIES .... ' VAR-EDIT
043800                                     UPON PRINTER
043900     END-IF.
044000
044100 F05-EXIT.
044200     EXIT.
044300
044400 F10-COUNT-ONE-LOG-RECORD.
044500
044600     SET  FUNC-READNEXT(2)       TO TRUE.
044700     READ DLV-VLOG-FILE NEXT RECORD
044800         AT END SET STAT-EOFILE(2) TO TRUE
044900     END-READ.
045000
045100     IF  NOT STAT-EOFILE(2)
045200         ADD  1                  TO WS-LOG-TOTAL
045300     END-IF.
045400
045500 F11-EXIT.
045600     EXIT.
045700
045800******************************************************************
045900*    CHECKOUT - MOVE HEAD TO A VERSION NAMED BY ID OR BY ITS     *
046000*    1-UP POSITION ON THE LIST REPORT                            *
046100******************************************************************
046200 G00-CHECKOUT-VERSION.
046300
046400     IF  LPR-VERSION-ID NOT = SPACES
046500         MOVE LPR-VERSION-ID     TO WS-TARGET-VERSION
046600     ELSE
046700         IF  LPR-LIST-INDEX NOT = ZERO
046800             PERFORM G10-RESOLVE-INDEX THRU G15-EXIT
046900         ELSE
047000             MOVE +4             TO RTC-CODE
047100             MOVE 'NEED VERSION ID OR INDEX' TO RTC-REASON
047200         END-IF
047300     END-IF.
047400
047500     IF  RTC-CODE = ZERO
047600         PERFORM H00-GET-CURRENT-HEAD THRU H05-EXIT
047700     END-IF.
047800
047900     IF  RTC-CODE = ZERO
048000         MOVE WS-CURRENT-HEAD    TO WS-PREVIOUS-HEAD
048100         MOVE WS-TARGET-VERSION  TO RPS-CHECK-VERSION
048200         SET  RPS-88-VERSION-EXISTS TO TRUE
048300         CALL 'DLVREPOS'         USING DLVREPOS-AREA
048400                                       DLVREPOS-VLOG-AREA
048500         IF  RPS-88-VERSION-NOT-FOUND
048600             MOVE +8             TO RTC-CODE
048700             MOVE 'VERSION NOT FOUND' TO RTC-REASON
048800         END-IF
048900     END-IF.
049000
049100     IF  RTC-CODE = ZERO
049200         MOVE WS-TARGET-VERSION  TO RPS-HEAD-VERSION
049300         SET  RPS-88-HEAD-WRITE  TO TRUE
049400         CALL 'DLVREPOS'         USING DLVREPOS-AREA
049500                                       DLVREPOS-VLOG-AREA
049600         IF  RPS-88-OK
049700             DISPLAY 'PREVIOUS HEAD ........ ' WS-PREVIOUS-HEAD
049800                                     UPON PRINTER
049900             DISPLAY 'NEW HEAD ............. ' WS-TARGET-VERSION
050000                                     UPON PRINTER
050100         ELSE
050200             MOVE +16            TO RTC-CODE
050300             MOVE 'HEAD WRITE FAILED' TO RTC-REASON
050400         END-IF
050500     END-IF.
050600
050700 G05-EXIT.
050800     EXIT.
050900
051000 G10-RESOLVE-INDEX.
051100
051200     MOVE 'VLOG'                 TO VSAM-FILE(2).
051300     MOVE 2                      TO STAT-TOTL.
051400     SET  FUNC-OPEN(2)           TO TRUE.
051500
051600     OPEN INPUT DLV-VLOG-FILE.
051700
051800     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
051900         VARYING VSUB FROM 2 BY 1 UNTIL VSUB > 2.
052000
052100     IF  RTC-CODE = ZERO
052200         MOVE ZERO               TO WS-LIST-INDEX
052300         MOVE 'N'                TO WS-FOUND-SWITCH
052400         PERFORM G11-SCAN-FOR-INDEX THRU G12-EXIT
052500             UNTIL WS-88-TARGET-FOUND OR STAT-EOFILE(2)
052600         CLOSE DLV-VLOG-FILE
052700         IF  NOT WS-88-TARGET-FOUND
052800             MOVE +8             TO RTC-CODE
052900             MOVE 'INDEX OUT OF RANGE' TO RTC-REASON
053000         END-IF
053100     END-IF.
053200
053300 G15-EXIT.
053400     EXIT.
053500
053600 G11-SCAN-FOR-INDEX.
053700
053800     SET  FUNC-READNEXT(2)       TO TRUE.
053900     READ DLV-VLOG-FILE NEXT RECORD
054000         AT END SET STAT-EOFILE(2) TO TRUE
054100     END-READ.
054200
054300     IF  NOT STAT-EOFILE(2)
054400     AND VL-88-EVENT-COMMIT
054500         ADD  1                  TO WS-LIST-INDEX
054600         IF  WS-LIST-INDEX = LPR-LIST-INDEX
054700             MOVE VL-VERSION-ID  TO WS-TARGET-VERSION
054800             SET  WS-88-TARGET-FOUND TO TRUE
054900         END-IF
055000     END-IF.
055100
055200 G12-EXIT.
055300     EXIT.
055400
055500******************************************************************
055600*    FETCH THE CURRENT HEAD POINTER FROM DLVREPOS                *
055700******************************************************************
055800 H00-GET-CURRENT-HEAD.
055900
056000     SET  RPS-88-HEAD-READ       TO TRUE.
056100     CALL 'DLVREPOS'             USING DLVREPOS-AREA
056200                                       DLVREPOS-VLOG-AREA.
056300     MOVE RPS-HEAD-VERSION       TO WS-CURRENT-HEAD.
056400
056500 H05-EXIT.
056600     EXIT.
056700
056800******************************************************************
056900*    CHECK A VSAM OR WORK FILE'S STATUS                          *
057000******************************************************************
057100 B90-CHECK-STATUS.
057200
057300     COPY DLVSTATP.
057400
057500 B95-EXIT-CHECK.
057600     EXIT.
057700
