000100******************************************************************
000200*                                                                *
000300*    DLVDIFR  -  VERSION DIFF REPORT RECORD LAYOUT                *
000400*                                                                *
000500*    ONE RECORD PER COMPARISON.  WRITTEN BY DLVDIFFR, NAMED      *
000600*    FROM BOTH VERSION IDS BY THE CALLING JOB STEP.              *
000700*                                                                *
000800*    CHANGE HISTORY ------------------------------------------   *
000900*    02/14/2012 DLC ORIGINAL MEMBER.                        DLV01
001000*    END OF HISTORY -------------------------------------------  *
001100******************************************************************
001200    05  DLV-DIFF-REPORT-RECORD.
001300        10  DR-VERSION-A              PIC  X(16).
001400        10  DR-VERSION-B              PIC  X(16).
001500        10  DR-ROW-COUNT-A            PIC  9(07).
001600        10  DR-ROW-COUNT-B            PIC  9(07).
001700        10  DR-ROW-DELTA              PIC  S9(07).
001800        10  DR-CONFIG-CHANGED         PIC  X(01).
001900            88  DR-88-CONFIG-CHANGED          VALUE 'Y'.
002000        10  DR-LABEL-CHANGED          PIC  X(01).
002100            88  DR-88-LABEL-CHANGED           VALUE 'Y'.
002200        10  DR-LABEL-DIST-A           OCCURS 5 TIMES.
002300            15  DRA-LABEL             PIC  X(12).
002400            15  DRA-COUNT             PIC  9(07).
002500        10  DR-LABEL-DIST-B           OCCURS 5 TIMES.
002600            15  DRB-LABEL             PIC  X(12).
002700            15  DRB-COUNT             PIC  9(07).
002800        10  FILLER                    PIC  X(20) VALUE SPACES.
