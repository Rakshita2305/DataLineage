000100******************************************************************
000200*                                                                *
000300*    DLVBTRN  -  BATCH JOB TERMINATION BANNER                    *
000400*                                                                *
000500*    COPIED DIRECTLY INTO B20-TERMINATION OF EVERY DLV BATCH     *
000600*    DRIVER.  PRINTS THE STOP BANNER AND POSTS RTC-CODE TO       *
000700*    RETURN-CODE SO THE JCL COND CODE SEES IT.                   *
000800*                                                                *
000900*    CHANGE HISTORY ------------------------------------------   *
001000*    03/02/1998 DLC ORIGINAL MEMBER.                        DLV01
001100*    END OF HISTORY -------------------------------------------  *
001200******************************************************************
001300        DISPLAY '===================================='
001400                                      UPON PRINTER.
001500        DISPLAY THIS-PGM ' - JOB ENDED - RTC=' RTC-CODE
001600                                      UPON PRINTER.
001700        DISPLAY '===================================='
001800                                      UPON PRINTER.
001900
002000        MOVE RTC-CODE                TO RETURN-CODE.
