000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DLVCOMIT.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  OCTOBER 2019.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       COMMIT-SERVICE BATCH DRIVER FOR THE DATA LINEAGE
001500*               VERSIONING SYSTEM.  ONE CONTROL CARD PER RUN
001600*               (DLVPARM) SELECTS RAW-DATASET COMMIT OR
001700*               HEAD-PLUS-NEW-CONFIG COMMIT.  LOADS AND VALIDATES
001800*               THE INPUT (DLVLOADR), RUNS THE PREPROCESS
001900*               PIPELINE (DLVPREPS), COMPUTES THE THREE
002000*               CHECKSUMS (DLVHASHR), CHECKS FOR A DUPLICATE
002100*               VERSION, AND EITHER LOGS A DEDUPE EVENT OR
002200*               PERSISTS THE NEW VERSION AND ADVANCES HEAD
002300*               (DLVREPOS, DLVCLOCK FOR THE COMMIT TIMESTAMP).
002400*
002500* CHANGE HISTORY ------------------------------------------------
002600* 10/23/2019 DLC ORIGINAL PROGRAM.
002700* 02/14/2020 TMS ADDED A SECOND VALIDATION PASS ON THE CONTROL CARD
002800*                MODE SWITCH BEFORE OPENING ANY FILE - A BAD CARD      DLV01
002900*                WAS FALLING THROUGH TO DLVLOADR AND ABENDING THERE    DLV01
003000*                INSTEAD OF FAILING CLEAN.  TICKET WS-2650.            DLV01
003100* 07/08/2020 RBH CORRECTED H00-APPEND-DEDUPE-EVENT TO LOG THE
003200*                EXISTING VERSION'S ROW COUNT INSTEAD OF ZERO ON A     DLV02
003300*                DEDUPE HIT.                                           DLV02
003400* 03/11/2021 DLC ADJUSTED THE CALL TO DLVPREPS FOR THE REVISED ROW
003500*                TABLE LAYOUT IN DLVWORK - TICKET WS-3360.             DLV03
003600* 05/19/2022 TMS D20-LOAD-CONFIG-CARD NOW REJECTS AN ALL-BLANK COMMIT
003700*                MESSAGE ON A HEAD-PLUS-CONFIG COMMIT INSTEAD OF       DLV04
003800*                PERSISTING IT BLANK.  TICKET WS-4102.                 DLV04
003900* 01/06/2023 DLC ADDED THE NEW VERSION HASH TO THE COMMIT SUMMARY
004000*                DISPLAY FOR OPERATOR SIGN-OFF.                        DLV05
004100* 06/03/2024 RBH K10-BUILD-LOG-RECORD WAS WIPING THE INPUT/CONFIG      DLV06
004200*                HASHES WITH ITS OWN MOVE SPACES BEFORE WRITING THE    DLV06
004300*                LOG RECORD - ADDED WS-SAVED-HASHES SO F10/F20 PARK    DLV06
004400*                THE HASHES AND K10 PUTS THEM BACK.  TICKET WS-4512.   DLV06
004500* END OF HISTORY --------------------------------------------------
004600
004700******************************************************************
004800*                                                                *
004900*    ENVIRONMENT DIVISION                                        *
005000*                                                                *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300
005400******************************************************************
005500*    CONFIGURATION SECTION                                       *
005600******************************************************************
005700 CONFIGURATION SECTION.
005800
005900 SOURCE-COMPUTER. IBM-2086-A04-140.
006000 OBJECT-COMPUTER. IBM-2086-A04-140.
006100
006200 SPECIAL-NAMES.
006300     SYSLST IS PRINTER,
006400     UPSI-7 ON STATUS IS WITH-DIAGNOSTICS.
006500
006600******************************************************************
006700*    INPUT-OUTPUT SECTION                                        *
006800******************************************************************
006900 INPUT-OUTPUT SECTION.
007000
007100 FILE-CONTROL.
007200
007300     SELECT DLV-PARM-FILE
007400         ASSIGN TO PARMCARD
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FILE1-STAT
007700                        FILE1-FDBK.
007800
007900     SELECT DLV-DATASET-FILE
008000         ASSIGN TO DATASET
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FILE2-STAT
008300                        FILE2-FDBK.
008400
008500     SELECT DLV-CONFIG-FILE
008600         ASSIGN TO CONFIG
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS FILE3-STAT
008900                        FILE3-FDBK.
009000
009100     SELECT DLV-SNAP-FILE
009200         ASSIGN TO SNAPSHOT
009300         ORGANIZATION IS INDEXED
009400         ACCESS MODE IS DYNAMIC
009500         RECORD KEY IS SNP-VERSION-ID OF DLV-SNAPSHOT-ROW
009600                        WITH DUPLICATES
009700         FILE STATUS IS FILE4-STAT
009800                        FILE4-FDBK.
009900
010000     SELECT DLV-RAWSNAP-FILE
010100         ASSIGN TO RAWSNAP
010200         ORGANIZATION IS INDEXED
010300         ACCESS MODE IS DYNAMIC
010400         RECORD KEY IS RSN-VERSION-ID OF DLV-RAWSNAP-ROW
010500                        WITH DUPLICATES
010600         FILE STATUS IS FILE5-STAT
010700                        FILE5-FDBK.
010800
010900******************************************************************
011000*                                                                *
011100*    DATA DIVISION                                               *
011200*                                                                *
011300******************************************************************
011400 DATA DIVISION.
011500
011600******************************************************************
011700*    FILE SECTION                                                *
011800******************************************************************
011900 FILE SECTION.
012000
012100 FD  DLV-PARM-FILE.
012200 01  DLV-PARM-RECORD.
012300     COPY DLVPARM.
012400
012500 FD  DLV-DATASET-FILE.
012600 01  DLV-DATASET-RECORD.
012700     COPY DLVDSET.
012800
012900 FD  DLV-CONFIG-FILE.
013000 01  DLV-CONFIG-RECORD-FD.
013100     COPY DLVCFG.
013200
013300 FD  DLV-SNAP-FILE.
013400 01  DLV-SNAPSHOT-ROW.
013500     COPY DLVSNAP.
013600
013700 FD  DLV-RAWSNAP-FILE.
013800 01  DLV-RAWSNAP-ROW.
013900     COPY DLVSNAP REPLACING DLV-SNAPSHOT-ROW BY DLV-RAWSNAP-ROW
014000                            SNP-VERSION-ID   BY RSN-VERSION-ID
014100                            SNP-ROW-SEQ      BY RSN-ROW-SEQ
014200                            SNP-ID           BY RSN-ID
014300                            SNP-TEXT         BY RSN-TEXT
014400                            SNP-LABEL        BY RSN-LABEL.
014500
014600******************************************************************
014700*    WORKING-STORAGE SECTION                                     *
014800******************************************************************
014900 WORKING-STORAGE SECTION.
015000
015100 01  WS-FIELDS.
015200     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
015300     03  THIS-PGM                  PIC  X(08)   VALUE 'DLVCOMIT'.
015400
015500     03  WS-DUP-SWITCH             PIC  X(01)   VALUE 'N'.
015600         88  WS-88-DUPLICATE-VERSION       VALUE 'Y'.
015700     03  WS-SOURCE-DATA            PIC  X(40)   VALUE SPACES.
015800     03  WS-SOURCE-CONFIG          PIC  X(40)   VALUE SPACES.
015900     03  WS-CURRENT-HEAD           PIC  X(16)   VALUE SPACES.
016000     03  WS-VERSION-ID             PIC  X(16)   VALUE SPACES.
016100     03  WS-VERSION-ID-R REDEFINES WS-VERSION-ID.
016200         05  WS-VERSION-ID-HALF-A     PIC  X(08).
016300         05  WS-VERSION-ID-HALF-B     PIC  X(08).
016400     03  FILLER                    PIC  X(06)   VALUE SPACES.
016500
016600* HOLD AREA FOR ONE PROCESSED ROW WHEN WALKING THE TABLE TO
016700* BUILD THE LABEL DISTRIBUTION OR TO WRITE SNAPSHOT RECORDS -
016800* REDEFINES THE SAME BYTES AS A FLAT STRING FOR THE HASHER CALL.
016900 01  WS-HASH-BUFFER.
017000     03  WS-HASH-ROW               OCCURS 500 TIMES
017100                                   PIC  X(82).
017200 01  WS-HASH-BUFFER-R  REDEFINES WS-HASH-BUFFER.
017300     03  WS-HASH-BUFFER-FLAT       PIC  X(41000).
017400
017500* HOLD AREA FOR THE TWO HASH FIELDS F10/F20 COMPUTE - K10 WIPES
017600* DLVREPOS-VLOG-AREA WITH MOVE SPACES BEFORE IT BUILDS THE LOG
017700* RECORD, SO THE HASHES HAVE TO BE PARKED HERE AND MOVED BACK IN
017800* AFTERWARD OR THEY ARE LOST.  TICKET WS-4512.
017900 01  WS-SAVED-HASHES.
018000     03  WS-SAVED-INPUT-HASH       PIC  X(16)   VALUE SPACES.
018100     03  WS-SAVED-CONFIG-HASH      PIC  X(16)   VALUE SPACES.
018200     03  FILLER                    PIC  X(08)   VALUE SPACES.
018300
018400 01  WS-LABEL-MATCH-SWITCH         PIC  X(01)   VALUE 'N'.
018500     88  WS-88-LABEL-MATCHED              VALUE 'Y'.
018600
018700 COPY DLVRTC.
018800
018900 COPY DLVSTATW.
019000
019100 COPY DLVWORK.
019200
019300 01  DLVLOADR-AREA.
019400     05  LDR-DATASET-NAME          PIC  X(44).
019500     05  LDR-CONFIG-NAME           PIC  X(44).
019600     05  LDR-ROW-COUNT             PIC S9(07)   BINARY.
019700     05  LDR-FIELD-COUNT           PIC S9(04)   BINARY.
019800     05  LDR-RETURN-CODE           PIC S9(04)   BINARY.
019900         88  LDR-88-OK                      VALUE ZERO.
020000
020100 01  DLVPREPS-CONFIG.
020200     COPY DLVCFG.
020300
020400 01  DLVPREPS-AREA.
020500     05  PRP-RETURN-CODE           PIC S9(04)   BINARY.
020600     05  FILLER                    PIC  X(10)   VALUE SPACES.
020700
020800 01  DLVHASHR-AREA.
020900     05  HSH-INPUT-LENGTH          PIC S9(08)   BINARY.
021000     05  HSH-OUTPUT-HASH           PIC  X(16).
021100     05  HSH-RETURN-CODE           PIC S9(04)   BINARY.
021200     05  HSH-INPUT-AREA            PIC  X(45000).
021300
021400 01  DLVCLOCK-AREA.
021500     05  CLK-TIMESTAMP             PIC  X(19).
021600     05  CLK-RETURN-CODE           PIC S9(04)   BINARY.
021700
021800 01  DLVREPOS-AREA.
021900     05  RPS-REQUEST-CODE          PIC  X(02).
022000         88  RPS-88-HEAD-READ              VALUE 'HR'.
022100         88  RPS-88-HEAD-WRITE             VALUE 'HW'.
022200         88  RPS-88-LOG-APPEND             VALUE 'LA'.
022300         88  RPS-88-VERSION-EXISTS         VALUE 'VE'.
022400     05  RPS-HEAD-VERSION          PIC  X(16).
022500     05  RPS-CHECK-VERSION         PIC  X(16).
022600     05  RPS-EXISTS-SWITCH         PIC  X(01).
022700         88  RPS-88-VERSION-FOUND          VALUE 'Y'.
022800         88  RPS-88-VERSION-NOT-FOUND      VALUE 'N'.
022900     05  RPS-REASON-TEXT           PIC  X(20)   VALUE SPACES.
023000     05  RPS-RETURN-CODE           PIC S9(04)   BINARY.
023100     05  FILLER                    PIC  X(08)   VALUE SPACES.
023200
023300 01  DLVREPOS-VLOG-AREA.
023400     COPY DLVVLOG.
023500
023600******************************************************************
023700*                                                                *
023800*    PROCEDURE DIVISION                                          *
023900*                                                                *
024000******************************************************************
024100 PROCEDURE DIVISION.
024200
024300******************************************************************
024400*    MAINLINE ROUTINE                                            *
024500******************************************************************
024600 A00-MAINLINE-ROUTINE.
024700
024800     PERFORM B10-INITIALIZATION THRU B15-EXIT.
024900
025000     IF  RTC-CODE = ZERO
025100         PERFORM C00-READ-PARM-CARD THRU C05-EXIT
025200     END-IF.
025300
025400     IF  RTC-CODE = ZERO
025500         PERFORM D00-VALIDATE-AND-LOAD THRU D05-EXIT
025600     END-IF.
025700
025800     IF  RTC-CODE = ZERO
025900         PERFORM E00-RUN-PREPROCESS THRU E05-EXIT
026000     END-IF.
026100
026200     IF  RTC-CODE = ZERO
026300         PERFORM F00-COMPUTE-VERSION-HASH THRU F05-EXIT
026400     END-IF.
026500
026600     IF  RTC-CODE = ZERO
026700         PERFORM G00-CHECK-DUPLICATE THRU G05-EXIT
026800     END-IF.
026900
027000     IF  RTC-CODE = ZERO
027100         IF  WS-88-DUPLICATE-VERSION
027200             PERFORM H00-APPEND-DEDUPE-EVENT  THRU H05-EXIT
027300         ELSE
027400             PERFORM J00-PERSIST-NEW-VERSION  THRU J05-EXIT
027500         END-IF
027600     END-IF.
027700
027800     PERFORM K00-PRINT-REPORT THRU K05-EXIT.
027900
028000     PERFORM B20-TERMINATION THRU B25-EXIT.
028100
028200     STOP RUN.
028300
028400******************************************************************
028500*    PROGRAM INITIALIZATION ROUTINE                              *
028600******************************************************************
028700 B10-INITIALIZATION.
028800
028900     COPY DLVBTIN.
029000
029100     MOVE ZERO                   TO RWT-ROWS-BEFORE  RWT-ROWS-AFTER.
029200     MOVE +500                   TO RWT-ROW-MAX.
029300     MOVE SPACES                 TO WS-CURRENT-HEAD  WS-VERSION-ID.
029400     MOVE 'N'                    TO WS-DUP-SWITCH.
029500
029600 B15-EXIT.
029700     EXIT.
029800
029900******************************************************************
030000*    PROGRAM TERMINATION ROUTINE                                 *
030100******************************************************************
030200 B20-TERMINATION.
030300
030400     COPY DLVBTRN.
030500
030600 B25-EXIT.
030700     EXIT.
030800
030900******************************************************************
031000*    READ THE ONE-CARD CONTROL RECORD FOR THIS RUN               *
031100******************************************************************
031200 C00-READ-PARM-CARD.
031300
031400     MOVE 'PARMCARD'             TO VSAM-FILE(1).
031500     MOVE 1                      TO STAT-TOTL.
031600     SET  FUNC-OPEN(1)           TO TRUE.
031700
031800     OPEN INPUT DLV-PARM-FILE.
031900
032000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
032100         VARYING VSUB FROM 1 BY 1 UNTIL VSUB > STAT-TOTL.
032200
032300     IF  RTC-CODE = ZERO
032400         SET  FUNC-READ(1)       TO TRUE
032500         READ DLV-PARM-FILE
032600             AT END
032700                 MOVE +4         TO RTC-CODE
032800                 MOVE 'MISSING CONTROL CARD' TO RTC-REASON
032900         END-READ
033000         CLOSE DLV-PARM-FILE
033100     END-IF.
033200
033300     IF  RTC-CODE = ZERO
033400     AND NOT PRM-88-MODE-RAW
033500     AND NOT PRM-88-MODE-HEAD
033600         MOVE +4                 TO RTC-CODE
033700     END-IF.
033800
033900     IF  RTC-CODE = ZERO
034000     AND PRM-COMMIT-MESSAGE = SPACES
034100         MOVE +4                 TO RTC-CODE
034200     END-IF.
034300
034400     IF  RTC-CODE = ZERO
034500     AND PRM-88-MODE-HEAD
034600     AND PRM-CONFIG-NAME = SPACES
034700         MOVE +4                 TO RTC-CODE
034800     END-IF.
034900
035000 C05-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400*    VALIDATE THE INPUT (DLVLOADR) AND LOAD IT INTO THE SHARED   *
035500*    ROW TABLE (DLVWORK).  RAW-DATASET MODE LOADS THE DATASET     *
035600*    FILE; HEAD MODE LOADS THE CURRENT HEAD'S PROCESSED SNAPSHOT. *
035700******************************************************************
035800 D00-VALIDATE-AND-LOAD.
035900
036000     PERFORM D10-READ-CURRENT-HEAD THRU D15-EXIT.
036100
036200     MOVE PRM-DATASET-NAME       TO LDR-DATASET-NAME.
036300     MOVE PRM-CONFIG-NAME        TO LDR-CONFIG-NAME.
036400
036500     IF  PRM-88-MODE-RAW
036600         CALL 'DLVLOADR'         USING DLVLOADR-AREA
036700         MOVE LDR-RETURN-CODE    TO RTC-CODE
036800         MOVE LDR-DATASET-NAME   TO WS-SOURCE-DATA
036900     ELSE
037000         IF  WS-CURRENT-HEAD = SPACES
037100             MOVE +8             TO RTC-CODE
037200             MOVE 'HEAD IS UNSET'        TO RTC-REASON
037300         ELSE
037400             MOVE WS-CURRENT-HEAD TO RPS-CHECK-VERSION
037500             SET  RPS-88-VERSION-EXISTS TO TRUE
037600             CALL 'DLVREPOS'     USING DLVREPOS-AREA
037700                                        DLVREPOS-VLOG-AREA
037800             IF  RPS-88-VERSION-NOT-FOUND
037900                 MOVE +8         TO RTC-CODE
038000                 MOVE 'HEAD SNAPSHOT MISSING' TO RTC-REASON
038100             END-IF
038200             STRING 'HEAD:' WS-CURRENT-HEAD DELIMITED BY SIZE
038300                 INTO WS-SOURCE-DATA
038400         END-IF
038500     END-IF.
038600
038700     IF  RTC-CODE = ZERO
038800         PERFORM D20-LOAD-CONFIG-CARD THRU D25-EXIT
038900     END-IF.
039000
039100     IF  RTC-CODE = ZERO
039200         IF  PRM-88-MODE-RAW
039300             PERFORM D30-LOAD-DATASET-ROWS THRU D35-EXIT
039400         ELSE
039500             PERFORM D40-LOAD-HEAD-SNAPSHOT-ROWS THRU D45-EXIT
039600         END-IF
039700     END-IF.
039800
039900 D05-EXIT.
040000     EXIT.
040100
040200******************************************************************
040300*    FETCH THE CURRENT HEAD - NEEDED FOR PARENT-ID IN EVERY MODE *
040400******************************************************************
040500 D10-READ-CURRENT-HEAD.
040600
040700     SET  RPS-88-HEAD-READ       TO TRUE.
040800     CALL 'DLVREPOS'             USING DLVREPOS-AREA
040900                                       DLVREPOS-VLOG-AREA.
041000     MOVE RPS-HEAD-VERSION       TO WS-CURRENT-HEAD.
041100
041200 D15-EXIT.
041300     EXIT.
041400
041500******************************************************************
041600*    LOAD AND MERGE THE PREPROCESS CONFIGURATION.  DEFAULTS COME *
041700*    FROM DLVCFG'S OWN VALUE CLAUSES; A SUPPLIED CONFIG CARD     *
041800*    OVERRIDES ONLY THE FIELDS IT SETS (NON-BLANK).               *
041900******************************************************************
042000 D20-LOAD-CONFIG-CARD.
042100
042200     IF  PRM-CONFIG-NAME = SPACES
042300         MOVE 'DEFAULT_CONFIG'   TO WS-SOURCE-CONFIG
042400     ELSE
042500         MOVE PRM-CONFIG-NAME    TO WS-SOURCE-CONFIG
042600         MOVE 'CONFIG'           TO VSAM-FILE(3)
042700         MOVE 3                  TO STAT-TOTL
042800         SET  FUNC-OPEN(3)       TO TRUE
042900         OPEN INPUT DLV-CONFIG-FILE
043000         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
043100             VARYING VSUB FROM 3 BY 1 UNTIL VSUB > STAT-TOTL
043200         IF  RTC-CODE = ZERO
043300             SET  FUNC-READ(3)   TO TRUE
043400             READ DLV-CONFIG-FILE
043500                 AT END
043600                     MOVE +12    TO RTC-CODE
043700                     MOVE 'CONFIG CARD EMPTY' TO RTC-REASON
043800             END-READ
043900             IF  RTC-CODE = ZERO
044000                 PERFORM D21-MERGE-ONE-CONFIG THRU D21-EXIT
044100             END-IF
044200             CLOSE DLV-CONFIG-FILE
044300         END-IF
044400     END-IF.
044500
044600 D21-MERGE-ONE-CONFIG.
044700
044800     IF  CF-DROP-NULLS OF DLV-CONFIG-RECORD-FD NOT = SPACE
044900         MOVE CF-DROP-NULLS OF DLV-CONFIG-RECORD-FD
045000                             TO CF-DROP-NULLS OF DLVPREPS-CONFIG
045100     END-IF.
045200     IF  CF-DROP-DUPLICATES OF DLV-CONFIG-RECORD-FD NOT = SPACE
045300         MOVE CF-DROP-DUPLICATES OF DLV-CONFIG-RECORD-FD
045400                             TO CF-DROP-DUPLICATES OF DLVPREPS-CONFIG
045500     END-IF.
045600     IF  CF-CLEANUP-TEXT OF DLV-CONFIG-RECORD-FD NOT = SPACE
045700         MOVE CF-CLEANUP-TEXT OF DLV-CONFIG-RECORD-FD
045800                             TO CF-CLEANUP-TEXT OF DLVPREPS-CONFIG
045900     END-IF.
046000     IF  CF-STRIP-TEXT OF DLV-CONFIG-RECORD-FD NOT = SPACE
046100         MOVE CF-STRIP-TEXT OF DLV-CONFIG-RECORD-FD
046200                             TO CF-STRIP-TEXT OF DLVPREPS-CONFIG
046300     END-IF.
046400     IF  CF-LOWERCASE-TEXT OF DLV-CONFIG-RECORD-FD NOT = SPACE
046500         MOVE CF-LOWERCASE-TEXT OF DLV-CONFIG-RECORD-FD
046600                             TO CF-LOWERCASE-TEXT OF DLVPREPS-CONFIG
046700     END-IF.
046800     IF  CF-REMOVE-PUNCT OF DLV-CONFIG-RECORD-FD NOT = SPACE
046900         MOVE CF-REMOVE-PUNCT OF DLV-CONFIG-RECORD-FD
047000                             TO CF-REMOVE-PUNCT OF DLVPREPS-CONFIG
047100     END-IF.
047200     IF  CF-COLLAPSE-SPACES OF DLV-CONFIG-RECORD-FD NOT = SPACE
047300         MOVE CF-COLLAPSE-SPACES OF DLV-CONFIG-RECORD-FD
047400                             TO CF-COLLAPSE-SPACES OF DLVPREPS-CONFIG
047500     END-IF.
047600     IF  CF-NORMALIZE-UNICODE OF DLV-CONFIG-RECORD-FD NOT = SPACE
047700         MOVE CF-NORMALIZE-UNICODE OF DLV-CONFIG-RECORD-FD
047800                             TO CF-NORMALIZE-UNICODE OF DLVPREPS-CONFIG
047900     END-IF.
048000     IF  CF-REMOVE-URLS OF DLV-CONFIG-RECORD-FD NOT = SPACE
048100         MOVE CF-REMOVE-URLS OF DLV-CONFIG-RECORD-FD
048200                             TO CF-REMOVE-URLS OF DLVPREPS-CONFIG
048300     END-IF.
048400     IF  CF-COERCE-NUMERIC OF DLV-CONFIG-RECORD-FD NOT = SPACE
048500         MOVE CF-COERCE-NUMERIC OF DLV-CONFIG-RECORD-FD
048600                             TO CF-COERCE-NUMERIC OF DLVPREPS-CONFIG
048700     END-IF.
048800     IF  CF-NULL-STRATEGY OF DLV-CONFIG-RECORD-FD NOT = SPACES
048900         MOVE CF-NULL-STRATEGY OF DLV-CONFIG-RECORD-FD
049000                             TO CF-NULL-STRATEGY OF DLVPREPS-CONFIG
049100     END-IF.
049200     IF  CF-NULL-FILL-TEXT OF DLV-CONFIG-RECORD-FD NOT = SPACES
049300         MOVE CF-NULL-FILL-TEXT OF DLV-CONFIG-RECORD-FD
049400                             TO CF-NULL-FILL-TEXT OF DLVPREPS-CONFIG
049500     END-IF.
049600     IF  CF-NULL-FILL-NUMERIC OF DLV-CONFIG-RECORD-FD NOT = ZERO
049700         MOVE CF-NULL-FILL-NUMERIC OF DLV-CONFIG-RECORD-FD
049800                             TO CF-NULL-FILL-NUMERIC OF DLVPREPS-CONFIG
049900     END-IF.
050000     IF  CF-SORT-ROWS OF DLV-CONFIG-RECORD-FD NOT = SPACE
050100         MOVE CF-SORT-ROWS OF DLV-CONFIG-RECORD-FD
050200                             TO CF-SORT-ROWS OF DLVPREPS-CONFIG
050300     END-IF.
050400     IF  CF-88-FORCE-DROP-NULLS OF DLVPREPS-CONFIG
050500         SET CF-88-STRATEGY-DROP-ANY OF DLVPREPS-CONFIG TO TRUE
050600     END-IF.
050700
050800 D21-EXIT.
050900     EXIT.
051000
051100******************************************************************
051200*    LOAD THE RAW DATASET FILE INTO THE SHARED ROW TABLE         *
051300******************************************************************
051400 D30-LOAD-DATASET-ROWS.
051500
051600     MOVE 'DATASET'              TO VSAM-FILE(2).
051700     MOVE 2                      TO STAT-TOTL.
051800     SET  FUNC-OPEN(2)           TO TRUE.
051900
052000     OPEN INPUT DLV-DATASET-FILE.
052100
052200     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
052300         VARYING VSUB FROM 2 BY 1 UNTIL VSUB > STAT-TOTL.
052400
052500     IF  RTC-CODE = ZERO
052600         PERFORM D31-LOAD-ONE-ROW THRU D31-EXIT
052700             UNTIL STAT-EOFILE(2)
052800                OR RWT-ROWS-BEFORE > RWT-ROW-MAX
052900         CLOSE DLV-DATASET-FILE
053000     END-IF.
053100
053200 D35-EXIT.
053300     EXIT.
053400
053500 D31-LOAD-ONE-ROW.
053600
053700     SET  FUNC-READNEXT(2)       TO TRUE.
053800     READ DLV-DATASET-FILE
053900         AT END
054000             SET STAT-EOFILE(2)  TO TRUE
054100     END-READ.
054200
054300     IF  NOT STAT-EOFILE(2)
054400         ADD  1                  TO RWT-ROWS-BEFORE
054500         MOVE DSR-ID             TO RWT-ID(RWT-ROWS-BEFORE)
054600         MOVE DSR-TEXT           TO RWT-TEXT(RWT-ROWS-BEFORE)
054700         MOVE DSR-LABEL          TO RWT-LABEL(RWT-ROWS-BEFORE)
054800     END-IF.
054900
055000 D31-EXIT.
055100     EXIT.
055200
055300******************************************************************
055400*    LOAD THE CURRENT HEAD'S PROCESSED SNAPSHOT INTO THE SHARED  *
055500*    ROW TABLE - HEAD-MODE COMMIT REPROCESSES A PRIOR VERSION    *
055600*    UNDER A NEW CONFIGURATION.                                  *
055700******************************************************************
055800 D40-LOAD-HEAD-SNAPSHOT-ROWS.
055900
056000     MOVE 'SNAPSHOT'             TO VSAM-FILE(4).
056100     MOVE 4                      TO STAT-TOTL.
056200     SET  FUNC-OPEN(4)           TO TRUE.
056300
056400     OPEN INPUT DLV-SNAP-FILE.
056500
056600     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
056700         VARYING VSUB FROM 4 BY 1 UNTIL VSUB > STAT-TOTL.
056800
056900     IF  RTC-CODE = ZERO
057000         MOVE WS-CURRENT-HEAD    TO SNP-VERSION-ID
057100         SET  FUNC-START(4)      TO TRUE
057200         START DLV-SNAP-FILE KEY IS EQUAL TO SNP-VERSION-ID
057300             INVALID KEY
057400                 SET STAT-EOFILE(4) TO TRUE
057500         END-START
057600         PERFORM D41-LOAD-ONE-HEAD-ROW THRU D41-EXIT
057700             UNTIL STAT-EOFILE(4)
057800                OR SNP-VERSION-ID NOT = WS-CURRENT-HEAD
057900                OR RWT-ROWS-BEFORE > RWT-ROW-MAX
058000         CLOSE DLV-SNAP-FILE
058100     END-IF.
058200
058300 D45-EXIT.
058400     EXIT.
058500
058600 D41-LOAD-ONE-HEAD-ROW.
058700
058800     SET  FUNC-READNEXT(4)       TO TRUE.
058900     READ DLV-SNAP-FILE NEXT RECORD
059000         AT END
059100             SET STAT-EOFILE(4)  TO TRUE
059200     END-READ.
059300
059400     IF  NOT STAT-EOFILE(4)
059500     AND SNP-VERSION-ID = WS-CURRENT-HEAD
059600         ADD  1                  TO RWT-ROWS-BEFORE
059700         MOVE SNP-ID             TO RWT-ID(RWT-ROWS-BEFORE)
059800         MOVE SNP-TEXT           TO RWT-TEXT(RWT-ROWS-BEFORE)
059900         MOVE SNP-LABEL          TO RWT-LABEL(RWT-ROWS-BEFORE)
060000     END-IF.
060100
060200 D41-EXIT.
060300     EXIT.
060400
060500******************************************************************
060600*    RUN THE PREPROCESS PIPELINE OVER THE LOADED ROW TABLE       *
060700******************************************************************
060800 E00-RUN-PREPROCESS.
060900
061000     IF  RWT-ROWS-BEFORE = ZERO
061100         MOVE +4                 TO RTC-CODE
061200         MOVE 'NO INPUT ROWS'    TO RTC-REASON
061300         GO TO E05-EXIT
061400     END-IF.
061500
061600     CALL 'DLVPREPS'             USING DLVPREPS-CONFIG
061700                                       DLVPREPS-AREA
061800                                       DLV-ROW-TABLE
061900                                       DLV-COLUMN-FLAGS
062000                                       DLV-ROW-COUNTERS
062100                                       DLV-LABEL-ACCUM.
062200
062300     MOVE PRP-RETURN-CODE        TO RTC-CODE.
062400
062500 E05-EXIT.
062600     EXIT.
062700
062800******************************************************************
062900*    COMPUTE THE INPUT, CONFIG AND VERSION HASHES.  INPUT-HASH   *
063000*    IS OVER THE RAW ROWS AS LOADED; CONFIG-HASH IS OVER THE     *
063100*    MERGED CONFIGURATION RECORD; VERSION-HASH IS OVER THE        *
063200*    PROCESSED OUTPUT IN ITS FINAL ORDER - ALL THREE GO THROUGH  *
063300*    THE SAME SHOP CHECKSUM ROUTINE, DLVHASHR.                   *
063400******************************************************************
063500 F00-COMPUTE-VERSION-HASH.
063600
063700     PERFORM F10-HASH-INPUT-ROWS   THRU F15-EXIT.
063800     PERFORM F20-HASH-CONFIG       THRU F25-EXIT.
063900     PERFORM F30-HASH-OUTPUT-ROWS  THRU F35-EXIT.
064000
064100 F05-EXIT.
064200     EXIT.
064300
064400 F10-HASH-INPUT-ROWS.
064500
064600     MOVE SPACES                 TO WS-HASH-BUFFER.
064700     PERFORM F11-COPY-ONE-INPUT-ROW VARYING RWT-SUB FROM 1 BY 1
064800         UNTIL RWT-SUB > RWT-ROWS-BEFORE.
064900
065000     MOVE WS-HASH-BUFFER-FLAT    TO HSH-INPUT-AREA.
065100     COMPUTE HSH-INPUT-LENGTH = RWT-ROWS-BEFORE * 82.
065200     CALL 'DLVHASHR'             USING DLVHASHR-AREA.
065300     MOVE HSH-OUTPUT-HASH        TO VL-INPUT-HASH OF DLVREPOS-VLOG-AREA
065400                                     WS-SAVED-INPUT-HASH.
065500
065600 F11-COPY-ONE-INPUT-ROW.
065700
065800     MOVE RWT-ID(RWT-SUB)        TO WS-HASH-ROW(RWT-SUB)(1:10).
065900     MOVE RWT-TEXT(RWT-SUB)      TO WS-HASH-ROW(RWT-SUB)(11:60).
066000     MOVE RWT-LABEL(RWT-SUB)     TO WS-HASH-ROW(RWT-SUB)(71:12).
066100
066200 F15-EXIT.
066300     EXIT.
066400
066500 F20-HASH-CONFIG.
066600
066700     MOVE SPACES                 TO HSH-INPUT-AREA.
066800     MOVE DLVPREPS-CONFIG        TO HSH-INPUT-AREA(1:LENGTH OF
066900                                                 DLVPREPS-CONFIG).
067000     MOVE LENGTH OF DLVPREPS-CONFIG
067100                                 TO HSH-INPUT-LENGTH.
067200     CALL 'DLVHASHR'             USING DLVHASHR-AREA.
067300     MOVE HSH-OUTPUT-HASH        TO VL-CONFIG-HASH OF DLVREPOS-VLOG-AREA
067400                                     WS-SAVED-CONFIG-HASH.
067500
067600 F25-EXIT.
067700     EXIT.
067800
067900 F30-HASH-OUTPUT-ROWS.
068000
068100     MOVE SPACES                 TO WS-HASH-BUFFER.
068200     PERFORM F31-COPY-ONE-OUTPUT-ROW VARYING RWT-SUB FROM 1 BY 1
068300         UNTIL RWT-SUB > RWT-ROWS-AFTER.
068400
068500     MOVE WS-HASH-BUFFER-FLAT    TO HSH-INPUT-AREA.
068600     COMPUTE HSH-INPUT-LENGTH = RWT-ROWS-AFTER * 82.
068700     CALL 'DLVHASHR'             USING DLVHASHR-AREA.
068800     MOVE HSH-OUTPUT-HASH        TO WS-VERSION-ID.
068900
069000 F31-COPY-ONE-OUTPUT-ROW.
069100
069200     MOVE RWT-ID(RWT-SUB)        TO WS-HASH-ROW(RWT-SUB)(1:10).
069300     MOVE RWT-TEXT(RWT-SUB)      TO WS-HASH-ROW(RWT-SUB)(11:60).
069400     MOVE RWT-LABEL(RWT-SUB)     TO WS-HASH-ROW(RWT-SUB)(71:12).
069500
069600 F35-EXIT.
069700     EXIT.
069800
069900******************************************************************
070000*    HAS A VERSION WITH THIS HASH ALREADY BEEN COMMITTED         *
070100******************************************************************
070200 G00-CHECK-DUPLICATE.
070300
070400     MOVE WS-VERSION-ID          TO RPS-CHECK-VERSION.
070500     SET  RPS-88-VERSION-EXISTS  TO TRUE.
070600     CALL 'DLVREPOS'             USING DLVREPOS-AREA
070700                                       DLVREPOS-VLOG-AREA.
070800
070900     IF  RPS-88-VERSION-FOUND
071000         SET  WS-88-DUPLICATE-VERSION TO TRUE
071100     ELSE
071200         MOVE 'N'                TO WS-DUP-SWITCH
071300     END-IF.
071400
071500 G05-EXIT.
071600     EXIT.
071700
071800******************************************************************
071900*    DUPLICATE HIT - LOG A DEDUPE EVENT, HEAD AND STORE UNTOUCHED*
072000******************************************************************
072100 H00-APPEND-DEDUPE-EVENT.
072200
072300     PERFORM K10-BUILD-LOG-RECORD THRU K15-EXIT.
072400     SET  VL-88-EVENT-DEDUPE OF DLVREPOS-VLOG-AREA TO TRUE.
072500
072600     SET  RPS-88-LOG-APPEND      TO TRUE.
072700     CALL 'DLVREPOS'             USING DLVREPOS-AREA
072800                                       DLVREPOS-VLOG-AREA.
072900     MOVE RPS-RETURN-CODE        TO RTC-CODE.
073000
073100 H05-EXIT.
073200     EXIT.
073300
073400******************************************************************
073500*    NEW VERSION - WRITE THE SNAPSHOTS, BUILD THE LABEL          *
073600*    DISTRIBUTION, APPEND A COMMIT EVENT, ADVANCE HEAD           *
073700******************************************************************
073800 J00-PERSIST-NEW-VERSION.
073900
074000     PERFORM J10-WRITE-PROCESSED-SNAPSHOT THRU J15-EXIT.
074100
074200     IF  RTC-CODE = ZERO
074300         PERFORM J20-WRITE-RAW-SNAPSHOT THRU J25-EXIT
074400     END-IF.
074500
074600     IF  RTC-CODE = ZERO
074700         PERFORM J30-BUILD-LABEL-DISTRIBUTION THRU J35-EXIT
074800     END-IF.
074900
075000     IF  RTC-CODE = ZERO
075100         PERFORM K10-BUILD-LOG-RECORD THRU K15-EXIT
075200         SET  VL-88-EVENT-COMMIT OF DLVREPOS-VLOG-AREA TO TRUE
075300         SET  RPS-88-LOG-APPEND  TO TRUE
075400         CALL 'DLVREPOS'         USING DLVREPOS-AREA
075500                                       DLVREPOS-VLOG-AREA
075600         MOVE RPS-RETURN-CODE    TO RTC-CODE
075700     END-IF.
075800
075900     IF  RTC-CODE = ZERO
076000         MOVE WS-VERSION-ID      TO RPS-HEAD-VERSION
076100         SET  RPS-88-HEAD-WRITE  TO TRUE
076200         CALL 'DLVREPOS'         USING DLVREPOS-AREA
076300                                       DLVREPOS-VLOG-AREA
076400         MOVE RPS-RETURN-CODE    TO RTC-CODE
076500     END-IF.
076600
076700 J05-EXIT.
076800     EXIT.
076900
077000 J10-WRITE-PROCESSED-SNAPSHOT.
077100
077200     MOVE 'SNAPSHOT'             TO VSAM-FILE(4).
077300     MOVE 4                      TO STAT-TOTL.
077400     SET  FUNC-OPEN(4)           TO TRUE.
077500
077600     OPEN I-O DLV-SNAP-FILE.
077700
077800     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
077900         VARYING VSUB FROM 4 BY 1 UNTIL VSUB > STAT-TOTL.
078000
078100     IF  RTC-CODE = ZERO
078200         PERFORM J11-WRITE-ONE-PROC-ROW VARYING RWT-SUB FROM 1 BY 1
078300             UNTIL RWT-SUB > RWT-ROWS-AFTER
078400         CLOSE DLV-SNAP-FILE
078500     END-IF.
078600
078700 J15-EXIT.
078800     EXIT.
078900
079000 J11-WRITE-ONE-PROC-ROW.
079100
079200     MOVE WS-VERSION-ID          TO SNP-VERSION-ID.
079300     MOVE RWT-SUB                TO SNP-ROW-SEQ.
079400     MOVE RWT-ID(RWT-SUB)        TO SNP-ID.
079500     MOVE RWT-TEXT(RWT-SUB)      TO SNP-TEXT.
079600     MOVE RWT-LABEL(RWT-SUB)     TO SNP-LABEL.
079700
079800     SET  FUNC-WRITE(4)          TO TRUE.
079900     WRITE DLV-SNAPSHOT-ROW.
080000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
080100         VARYING VSUB FROM 4 BY 1 UNTIL VSUB > STAT-TOTL.
080200
080300 J20-WRITE-RAW-SNAPSHOT.
080400
080500     MOVE 'RAWSNAP'              TO VSAM-FILE(5).
080600     MOVE 5                      TO STAT-TOTL.
080700     SET  FUNC-OPEN(5)           TO TRUE.
080800
080900     OPEN I-O DLV-RAWSNAP-FILE.
081000
081100     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
081200         VARYING VSUB FROM 5 BY 1 UNTIL VSUB > STAT-TOTL.
081300
081400     IF  RTC-CODE = ZERO
081500         PERFORM J21-WRITE-ONE-RAW-ROW VARYING RWT-SUB FROM 1 BY 1
081600             UNTIL RWT-SUB > RWT-ROWS-BEFORE
081700         CLOSE DLV-RAWSNAP-FILE
081800     END-IF.
081900
082000 J25-EXIT.
082100     EXIT.
082200
082300 J21-WRITE-ONE-RAW-ROW.
082400
082500     MOVE WS-VERSION-ID          TO RSN-VERSION-ID.
082600     MOVE RWT-SUB                TO RSN-ROW-SEQ.
082700     MOVE RWT-ID(RWT-SUB)        TO RSN-ID.
082800     MOVE RWT-TEXT(RWT-SUB)      TO RSN-TEXT.
082900     MOVE RWT-LABEL(RWT-SUB)     TO RSN-LABEL.
083000
083100     SET  FUNC-WRITE(5)          TO TRUE.
083200     WRITE DLV-RAWSNAP-ROW.
083300     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
083400         VARYING VSUB FROM 5 BY 1 UNTIL VSUB > STAT-TOTL.
083500
083600******************************************************************
083700*    COUNT PROCESSED ROWS PER DISTINCT LABEL, UP TO 5 BUCKETS -  *
083800*    A NULL LABEL (SPACES) GETS ITS OWN BUCKET LIKE ANY OTHER.   *
083900******************************************************************
084000 J30-BUILD-LABEL-DISTRIBUTION.
084100
084200     MOVE ZERO                   TO LBL-DISTINCT-COUNT.
084300     PERFORM J31-CLEAR-ONE-BUCKET VARYING LBL-IDX FROM 1 BY 1
084400         UNTIL LBL-IDX > 5.
084500
084600     PERFORM J32-BUCKET-ONE-ROW VARYING RWT-SUB FROM 1 BY 1
084700         UNTIL RWT-SUB > RWT-ROWS-AFTER.
084800
084900 J35-EXIT.
085000     EXIT.
085100
085200 J31-CLEAR-ONE-BUCKET.
085300
085400     MOVE SPACES                 TO LBLA-LABEL(LBL-IDX).
085500     MOVE ZERO                   TO LBLA-COUNT(LBL-IDX).
085600
085700 J32-BUCKET-ONE-ROW.
085800
085900     SET  WS-88-LABEL-MATCHED TO FALSE.
086000     MOVE 'N'                    TO WS-LABEL-MATCH-SWITCH.
086100
086200     SET  LBL-IDX TO 1.
086300     SEARCH LBL-ACCUM-ENTRY
086400         AT END
086500             CONTINUE
086600         WHEN LBLA-LABEL(LBL-IDX) = RWT-LABEL(RWT-SUB)
086700                                 AND LBL-IDX <= LBL-DISTINCT-COUNT
086800             SET  WS-88-LABEL-MATCHED TO TRUE.
086900
087000     IF  WS-88-LABEL-MATCHED
087100         ADD  1                  TO LBLA-COUNT(LBL-IDX)
087200     ELSE
087300         IF  LBL-DISTINCT-COUNT < 5
087400             ADD  1              TO LBL-DISTINCT-COUNT
087500             MOVE RWT-LABEL(RWT-SUB) TO LBLA-LABEL(LBL-DISTINCT-COUNT)
087600             ADD  1              TO LBLA-COUNT(LBL-DISTINCT-COUNT)
087700         END-IF
087800     END-IF.
087900
088000******************************************************************
088100*    BUILD THE LINEAGE LOG RECORD COMMON TO COMMIT AND DEDUPE    *
088200******************************************************************
088300 K10-BUILD-LOG-RECORD.
088400
088500     MOVE SPACES                 TO DLVREPOS-VLOG-AREA.
088600     MOVE WS-SAVED-INPUT-HASH    TO VL-INPUT-HASH OF DLVREPOS-VLOG-AREA.
088700     MOVE WS-SAVED-CONFIG-HASH   TO VL-CONFIG-HASH OF DLVREPOS-VLOG-AREA.
088800     MOVE WS-VERSION-ID          TO VL-VERSION-ID OF DLVREPOS-VLOG-AREA.
088900     MOVE WS-CURRENT-HEAD        TO VL-PARENT-ID OF DLVREPOS-VLOG-AREA.
089000     MOVE PRM-COMMIT-MESSAGE     TO VL-COMMIT-MESSAGE OF
089100                                     DLVREPOS-VLOG-AREA.
089200     MOVE WS-SOURCE-DATA         TO VL-SOURCE-DATA OF
089300                                     DLVREPOS-VLOG-AREA.
089400     MOVE WS-SOURCE-CONFIG       TO VL-SOURCE-CONFIG OF
089500                                     DLVREPOS-VLOG-AREA.
089600     MOVE RWT-ROWS-BEFORE        TO VL-ROWS-BEFORE OF
089700                                     DLVREPOS-VLOG-AREA.
089800     MOVE RWT-ROWS-AFTER         TO VL-ROWS-AFTER OF
089900                                     DLVREPOS-VLOG-AREA
090000                                     VL-ROW-COUNT OF
090100                                     DLVREPOS-VLOG-AREA.
090200     MOVE WS-VERSION-ID          TO VL-VERSION-HASH OF
090300                                     DLVREPOS-VLOG-AREA.
090400
090500     CALL 'DLVCLOCK'             USING DLVCLOCK-AREA.
090600     MOVE CLK-TIMESTAMP          TO VL-TIMESTAMP OF DLVREPOS-VLOG-AREA.
090700
090800     PERFORM K11-COPY-ONE-BUCKET VARYING LBL-IDX FROM 1 BY 1
090900         UNTIL LBL-IDX > 5.
091000
091100 K11-COPY-ONE-BUCKET.
091200
091300     MOVE LBLA-LABEL(LBL-IDX)    TO VLD-LABEL(LBL-IDX) OF
091400                                     DLVREPOS-VLOG-AREA.
091500     MOVE LBLA-COUNT(LBL-IDX)    TO VLD-COUNT(LBL-IDX) OF
091600                                     DLVREPOS-VLOG-AREA.
091700
091800 K15-EXIT.
091900     EXIT.
092000
092100******************************************************************
092200*    PRINT THE COMMIT SUMMARY IN THE SHOP'S SYSLST STYLE         *
092300******************************************************************
092400 K00-PRINT-REPORT.
092500
092600     DISPLAY '===================================='
092700                                     UPON PRINTER.
092800
092900     IF  RTC-CODE NOT = ZERO
093000         DISPLAY THIS-PGM ' - COMMIT FAILED - RTC='
093100                 RTC-CODE ' REASON=' RTC-REASON
093200                                     UPON PRINTER
093300     ELSE
093400         IF  WS-88-DUPLICATE-VERSION
093500             DISPLAY THIS-PGM ' - DEDUPE - VERSION=' WS-VERSION-ID
093600                                     UPON PRINTER
093700         ELSE
093800             DISPLAY THIS-PGM ' - COMMIT - VERSION=' WS-VERSION-ID
093900                                     UPON PRINTER
094000             DISPLAY '    PARENT-ID   = ' WS-CURRENT-HEAD
094100                                     UPON PRINTER
094200             DISPLAY '    ROWS BEFORE = ' RWT-ROWS-BEFORE
094300                     '  AFTER = '         RWT-ROWS-AFTER
094400                                     UPON PRINTER
094500         END-IF
094600     END-IF.
094700
094800     DISPLAY '===================================='
094900                                     UPON PRINTER.
095000
095100 K05-EXIT.
095200     EXIT.
095300
095400******************************************************************
095500*    CHECK A DLV FILE'S STATUS                                   *
095600******************************************************************
095700 B90-CHECK-STATUS.
095800
095900     COPY DLVSTATP.
096000
096100 B95-EXIT-CHECK.
096200     EXIT.
096300
096400
096500
