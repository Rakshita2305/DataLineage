000100******************************************************************
000200*                                                                *
000300*    DLVCFG   -  PREPROCESS CONFIGURATION FLAG RECORD            *
000400*                                                                *
000500*    ONE RECORD.  EACH SWITCH Y/N UNLESS NOTED.  DEFAULT VALUES  *
000600*    SHOWN BELOW ARE THE "DEFAULT_CONFIG" DLVCOMIT MERGES A      *
000700*    SUPPLIED CONFIG CARD OVER - SEE DLVCOMIT PARAGRAPH D20/D21. *
000800*                                                                *
000900*    CHANGE HISTORY ------------------------------------------   *
001000*    06/08/2011 DLC ORIGINAL MEMBER.                        DLV01
001100*    09/30/2013 TMS ADDED CF-REMOVE-URLS PER TICKET WS-2040. DLV02
001200*    01/05/2019 RBH Y2K FOLLOW-UP - NO DATE FIELDS HERE.     DLV03
001300*    END OF HISTORY -------------------------------------------  *
001400******************************************************************
001500    05  DLV-CONFIG-RECORD.
001600        10  CF-DROP-NULLS             PIC  X(01) VALUE 'Y'.
001700            88  CF-88-FORCE-DROP-NULLS          VALUE 'Y'.
001800        10  CF-DROP-DUPLICATES        PIC  X(01) VALUE 'Y'.
001900            88  CF-88-DROP-DUPLICATES           VALUE 'Y'.
002000        10  CF-CLEANUP-TEXT           PIC  X(01) VALUE 'Y'.
002100            88  CF-88-CLEANUP-TEXT               VALUE 'Y'.
002200        10  CF-STRIP-TEXT             PIC  X(01) VALUE 'Y'.
002300            88  CF-88-STRIP-TEXT                 VALUE 'Y'.
002400        10  CF-LOWERCASE-TEXT         PIC  X(01) VALUE 'Y'.
002500            88  CF-88-LOWERCASE-TEXT             VALUE 'Y'.
002600        10  CF-REMOVE-PUNCT           PIC  X(01) VALUE 'Y'.
002700            88  CF-88-REMOVE-PUNCT               VALUE 'Y'.
002800        10  CF-COLLAPSE-SPACES        PIC  X(01) VALUE 'Y'.
002900            88  CF-88-COLLAPSE-SPACES            VALUE 'Y'.
003000        10  CF-NORMALIZE-UNICODE      PIC  X(01) VALUE 'Y'.
003100            88  CF-88-NORMALIZE-UNICODE          VALUE 'Y'.
003200        10  CF-REMOVE-URLS            PIC  X(01) VALUE 'N'.
003300            88  CF-88-REMOVE-URLS                VALUE 'Y'.
003400        10  CF-COERCE-NUMERIC         PIC  X(01) VALUE 'Y'.
003500            88  CF-88-COERCE-NUMERIC             VALUE 'Y'.
003600        10  CF-NULL-STRATEGY          PIC  X(08) VALUE 'DROP-ANY'.
003700            88  CF-88-STRATEGY-DROP-ANY VALUE 'DROP-ANY'.
003800            88  CF-88-STRATEGY-DROP-ALL VALUE 'DROP-ALL'.
003900            88  CF-88-STRATEGY-FILL     VALUE 'FILL    '.
004000            88  CF-88-STRATEGY-KEEP     VALUE 'KEEP    '.
004100        10  CF-NULL-FILL-TEXT         PIC  X(12) VALUE SPACES.
004200        10  CF-NULL-FILL-NUMERIC      PIC  9(07) VALUE ZEROES.
004300        10  CF-SORT-ROWS              PIC  X(01) VALUE 'Y'.
004400            88  CF-88-SORT-ROWS                  VALUE 'Y'.
004500        10  FILLER                    PIC  X(20) VALUE SPACES.
