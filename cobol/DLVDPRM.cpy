000100******************************************************************
000200*                                                                *
000300*    DLVDPRM  -  DIFF-SERVICE CONTROL CARD LAYOUT                 *
000400*                                                                *
000500*    ONE CARD PER RUN OF DLVDIFFR.  NAMES THE TWO VERSION IDS TO *
000600*    COMPARE - "A" IS THE BASE, "B" IS THE TARGET.  BOTH MUST    *
000700*    ALREADY EXIST IN THE REPOSITORY OR THE RUN ABORTS WITH NO   *
000800*    REPORT WRITTEN.                                              *
000900*                                                                *
001000*    CHANGE HISTORY ------------------------------------------   *
001100*    03/11/2021 DLC ORIGINAL MEMBER.                        DLV01
001200*    END OF HISTORY -------------------------------------------  *
001300******************************************************************
001400    05  DLV-DIFF-PARM-RECORD.
001500        10  DPR-VERSION-A             PIC  X(16).
001600        10  DPR-VERSION-B             PIC  X(16).
001700        10  FILLER                    PIC  X(48) VALUE SPACES.
