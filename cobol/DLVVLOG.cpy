000100******************************************************************
000200*                                                                *
000300*    DLVVLOG  -  LINEAGE LOG RECORD LAYOUT                       *
000400*                                                                *
000500*    DESCRIPTION:  ONE RECORD PER COMMIT-OR-DEDUPE EVENT ON THE  *
000600*    LINEAGE LOG.  APPEND-ONLY SEQUENTIAL FILE, COMMIT ORDER.    *
000700*    VL-EVENT-TYPE = 'COMMIT   ' OR 'DEDUPE   '.  A DEDUPE EVENT *
000800*    CARRIES THE SAME HASH FIELDS AS THE EXISTING VERSION BUT    *
000900*    ADVANCES NOTHING - SEE DLVREPOS PARAGRAPH C00.              *
001000*                                                                *
001100*    FIXED LENGTH RECORD, FIELD PREFIX VL-.                      *
001200*                                                                *
001300*    CHANGE HISTORY ------------------------------------------   *
001400*    06/08/2011 DLC ORIGINAL MEMBER - COMMIT EVENTS ONLY.    DLV01
001500*    02/14/2012 DLC ADDED VL-EVENT-TYPE FOR DEDUPE EVENTS.   DLV02
001600*                   TICKET WS-1187.                             *
001700*    09/30/2013 TMS ADDED VL-LABEL-DIST TABLE (5 ENTRIES).   DLV03
001800*                   TICKET WS-2041.                             *
001900*    01/05/2019 RBH Y2K REVIEW - VL-TIMESTAMP ALREADY CCYY.  DLV04
002000*                   NO CHANGE REQUIRED.                         *
002100*    03/11/2021 DLC ADDED VL-ROWS-BEFORE/VL-ROWS-AFTER FOR    DLV05
002200*                   THE BEFORE/AFTER ROW COUNT REPORT.          *
002300*    END OF HISTORY -------------------------------------------  *
002400******************************************************************
002500    05  DLV-VERSION-LOG-RECORD.
002600        10  VL-EVENT-TYPE             PIC  X(10).
002700            88  VL-88-EVENT-COMMIT            VALUE 'COMMIT    '.
002800            88  VL-88-EVENT-DEDUPE            VALUE 'DEDUPE    '.
002900        10  VL-VERSION-ID             PIC  X(16).
003000        10  VL-PARENT-ID              PIC  X(16).
003100        10  VL-TIMESTAMP              PIC  X(19).
003200*           ISO STYLE CCYY-MM-DDTHH:MM:SS, WHOLE SECONDS, UTC.
003300        10  VL-COMMIT-MESSAGE         PIC  X(40).
003400        10  VL-SOURCE-DATA            PIC  X(40).
003500*           RAW DATASET PATH, OR 'HEAD:' FOLLOWED BY THE PRIOR
003600*           HEAD VERSION ID WHEN COMMITTING FROM HEAD.
003700        10  VL-SOURCE-CONFIG          PIC  X(40).
003800*           CONFIG PATH, OR THE LITERAL 'DEFAULT_CONFIG'.
003900        10  VL-INPUT-HASH             PIC  X(16).
004000        10  VL-CONFIG-HASH            PIC  X(16).
004100        10  VL-VERSION-HASH           PIC  X(16).
004200        10  VL-ROW-COUNT              PIC  9(07).
004300        10  VL-ROWS-BEFORE            PIC  9(07).
004400        10  VL-ROWS-AFTER             PIC  9(07).
004500        10  VL-LABEL-DIST             OCCURS 5 TIMES.
004600            15  VLD-LABEL             PIC  X(12).
004700            15  VLD-COUNT             PIC  9(07).
004800        10  FILLER                    PIC  X(30) VALUE SPACES.
