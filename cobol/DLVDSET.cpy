000100******************************************************************
000200*                                                                *
000300*    DLVDSET  -  DATA LINEAGE VERSIONING - DATASET ROW LAYOUT    *
000400*                                                                *
000500*    ONE ROW OF THE THREE-COLUMN TEXT DATASET THE PREPROCESS     *
000600*    PIPELINE IS WRITTEN AGAINST.  FIXED LENGTH 82.  USED AS-IS   *
000700*    FOR THE RAW DATASET INPUT FILE AND NESTED (WITH A VERSION   *
000800*    KEY PREFIX) INSIDE THE PROCESSED/RAW SNAPSHOT STORES.       *
000900*                                                                *
001000*    CHANGE HISTORY ------------------------------------------   *
001100*    03/02/1998 DLC ORIGINAL MEMBER.                        DLV01
001200*    11/19/1998 RBH Y2K REVIEW - NO DATE FIELDS, NO CHANGE.  DLV02
001300*    04/14/2006 TMS ADDED DSR-LABEL FOR CLASSIFICATION WORK. DLV03
001400*    END OF HISTORY -------------------------------------------  *
001500******************************************************************
001600    05  DLV-DATASET-ROW.
001700        10  DSR-ID                    PIC  X(10).
001800        10  DSR-TEXT                  PIC  X(60).
001900        10  DSR-LABEL                 PIC  X(12).
