000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DLVHASHR.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  JUNE 2011.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       SHOP-APPROVED CHECKSUM ROUTINE FOR THE DATA
001500*               LINEAGE VERSIONING JOBS.  GIVEN A CHARACTER
001600*               BUFFER AND ITS LENGTH, RETURNS A 16-BYTE HEX
001700*               DIGEST.  NOT A CRYPTOGRAPHIC DIGEST - TWO
001800*               DIFFERENT BUFFERS WITH THE SAME WEIGHTED BYTE
001900*               SUMS WOULD COLLIDE - BUT IT IS DETERMINISTIC,
002000*               WHICH IS ALL DLVCOMIT AND DLVDIFFR NEED OF IT.
002100*
002200* CHANGE HISTORY ------------------------------------------------
002300* 06/08/2011 DLC ORIGINAL PROGRAM.
002400* 09/30/2013 TMS WIDENED HSH-INPUT-AREA TO 45000 BYTES, TICKET
002500*                WS-2041 (LARGER ANALYTICS FEEDS).
002600* 01/05/2019 RBH Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
002700* END OF HISTORY --------------------------------------------------
002800
002900******************************************************************
003000*                                                                *
003100*    ENVIRONMENT DIVISION                                        *
003200*                                                                *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500
003600******************************************************************
003700*    CONFIGURATION SECTION                                       *
003800******************************************************************
003900 CONFIGURATION SECTION.
004000
004100 SOURCE-COMPUTER. IBM-2086-A04-140.
004200 OBJECT-COMPUTER. IBM-2086-A04-140.
004300
004400 SPECIAL-NAMES.
004500     SYSLST IS PRINTER,
004600     UPSI-7 ON STATUS IS WITH-DIAGNOSTICS.
004700
004800******************************************************************
004900*                                                                *
005000*    DATA DIVISION                                               *
005100*                                                                *
005200******************************************************************
005300 DATA DIVISION.
005400
005500******************************************************************
005600*    WORKING-STORAGE SECTION                                     *
005700******************************************************************
005800 WORKING-STORAGE SECTION.
005900
006000 01  WS-FIELDS.
006100     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
006200     03  THIS-PGM                  PIC  X(08)   VALUE 'DLVHASHR'.
006300
006400     03  BYTE-IDX                  PIC S9(07)   BINARY.
006500     03  HEX-IDX                   PIC S9(04)   BINARY.
006600     03  BYTE-VALUE                PIC S9(04)   BINARY.
006700     03  NIBBLE-VALUE              PIC S9(04)   BINARY.
006800     03  WEIGHT-A                  PIC S9(04)   BINARY.
006900     03  WEIGHT-B                  PIC S9(04)   BINARY.
007000
007100     03  HEX-DIGITS                PIC  X(16)   VALUE
007200         '0123456789ABCDEF'.
007300    03  HEX-DIGITS-R REDEFINES HEX-DIGITS.
007400        05  HEX-QUAD              OCCURS 4 TIMES
007500                                  PIC  X(04).
007600
007700     03  ASCII-PRINTABLE           PIC  X(95)   VALUE
007800         ' !"#$%&''()*+,-./0123456789:;<=>?@ABCDEFGHIJKLM'
007900         'NOPQRSTUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~'.
008000    03  ASCII-PRINTABLE-R REDEFINES ASCII-PRINTABLE.
008100        05  ASCII-LOW-HALF        PIC  X(48).
008200        05  ASCII-HIGH-HALF       PIC  X(47).
008300
008400 01  WS-ACCUMULATORS.
008500     03  ACCUM-A                   PIC S9(09)   BINARY.
008600     03  ACCUM-B                   PIC S9(09)   BINARY.
008700     03  WORK-QUOTIENT             PIC S9(09)   BINARY.
008800     03  WORK-REMAIN               PIC S9(09)   BINARY.
008900     03  WORK-SUM                  PIC S9(09)   BINARY.
009000     03  WORK-DIFF                 PIC S9(09)   BINARY.
009100
009200 01  WS-ACCUMULATORS-HEX.
009300     03  ACCUM-A-TEMP              PIC S9(09)   BINARY.
009400     03  ACCUM-B-TEMP              PIC S9(09)   BINARY.
009500
009600******************************************************************
009700*    LINKAGE SECTION                                             *
009800******************************************************************
009900 LINKAGE SECTION.
010000
010100 01  DLVHASHR-PARMS.
010200     05  HSH-INPUT-LENGTH          PIC S9(08)   BINARY.
010300     05  HSH-OUTPUT-HASH           PIC  X(16).
010400    05  HSH-OUTPUT-HASH-R REDEFINES HSH-OUTPUT-HASH.
010500        10  HSH-HASH-HALF-A       PIC  X(08).
010600        10  HSH-HASH-HALF-B       PIC  X(08).
010700     05  HSH-RETURN-CODE           PIC S9(04)   BINARY.
010800     05  HSH-INPUT-AREA            PIC  X(45000).
010900
011000******************************************************************
011100*                                                                *
011200*    PROCEDURE DIVISION                                          *
011300*                                                                *
011400******************************************************************
011500 PROCEDURE DIVISION USING DLVHASHR-PARMS.
011600
011700******************************************************************
011800*    MAINLINE ROUTINE                                            *
011900******************************************************************
012000 A00-MAINLINE-ROUTINE.
012100
012200     MOVE ZERO                   TO HSH-RETURN-CODE.
012300     MOVE ZERO                   TO ACCUM-A  ACCUM-B.
012400     MOVE SPACES                 TO HSH-OUTPUT-HASH.
012500
012600     IF  HSH-INPUT-LENGTH <= ZERO
012700     OR  HSH-INPUT-LENGTH > LENGTH OF HSH-INPUT-AREA
012800         MOVE +4                 TO HSH-RETURN-CODE
012900         GO TO A99-EXIT-MAINLINE
013000     END-IF.
013100
013200     PERFORM B00-ACCUMULATE-BYTE THRU B05-EXIT
013300         VARYING BYTE-IDX FROM 1 BY 1
013400             UNTIL BYTE-IDX > HSH-INPUT-LENGTH.
013500
013600     MOVE ACCUM-A                TO ACCUM-A-TEMP.
013700     MOVE ACCUM-B                TO ACCUM-B-TEMP.
013800
013900     PERFORM C00-BUILD-HEX-DIGITS THRU C05-EXIT
014000         VARYING HEX-IDX FROM 1 BY 1 UNTIL HEX-IDX > 8.
014100
014200 A99-EXIT-MAINLINE.
014300     GOBACK.
014400
014500******************************************************************
014600*    ACCUMULATE ONE INPUT BYTE INTO BOTH WEIGHTED SUMS           *
014700*    NO INTRINSIC FUNCTIONS - WEIGHTS AND WRAPS ARE TAKEN WITH   *
014800*    PLAIN DIVIDE/REMAINDER, THE WAY B90-CHECK-STATUS'S SHOP     *
014900*    ALWAYS HAS.                                                 *
015000******************************************************************
015100 B00-ACCUMULATE-BYTE.
015200
015300     MOVE ZERO                   TO BYTE-VALUE.
015400     INSPECT ASCII-PRINTABLE TALLYING BYTE-VALUE
015500         FOR CHARACTERS BEFORE INITIAL
015600             HSH-INPUT-AREA(BYTE-IDX:1).
015700
015800     DIVIDE BYTE-IDX BY 97 GIVING WORK-QUOTIENT
015900         REMAINDER WORK-REMAIN.
016000     COMPUTE WEIGHT-A = WORK-REMAIN + 1.
016100
016200     COMPUTE WORK-DIFF = HSH-INPUT-LENGTH - BYTE-IDX.
016300     DIVIDE WORK-DIFF BY 89 GIVING WORK-QUOTIENT
016400         REMAINDER WORK-REMAIN.
016500     COMPUTE WEIGHT-B = WORK-REMAIN + 1.
016600
016700     COMPUTE WORK-SUM = ACCUM-A + (BYTE-VALUE * WEIGHT-A).
016800     DIVIDE WORK-SUM BY 999999937 GIVING WORK-QUOTIENT
016900         REMAINDER WORK-REMAIN.
017000     MOVE WORK-REMAIN            TO ACCUM-A.
017100
017200     COMPUTE WORK-SUM = ACCUM-B + (BYTE-VALUE * WEIGHT-B) + 1.
017300     DIVIDE WORK-SUM BY 999999113 GIVING WORK-QUOTIENT
017400         REMAINDER WORK-REMAIN.
017500     MOVE WORK-REMAIN            TO ACCUM-B.
017600
017700 B05-EXIT.
017800     EXIT.
017900
018000******************************************************************
018100*    RENDER ACCUM-A/ACCUM-B AS 16 HEX DIGITS, 8 EACH             *
018200******************************************************************
018300 C00-BUILD-HEX-DIGITS.
018400
018500     DIVIDE ACCUM-A-TEMP BY 16 GIVING ACCUM-A-TEMP
018600         REMAINDER WORK-REMAIN.
018700     MOVE WORK-REMAIN            TO NIBBLE-VALUE.
018800     MOVE HEX-DIGITS(NIBBLE-VALUE + 1:1)
018900                                 TO HSH-OUTPUT-HASH(9 - HEX-IDX:1).
019000
019100     DIVIDE ACCUM-B-TEMP BY 16 GIVING ACCUM-B-TEMP
019200         REMAINDER WORK-REMAIN.
019300     MOVE WORK-REMAIN            TO NIBBLE-VALUE.
019400     MOVE HEX-DIGITS(NIBBLE-VALUE + 1:1)
019500                                 TO HSH-OUTPUT-HASH(17 - HEX-IDX:1).
019600
019700 C05-EXIT.
019800     EXIT.
019900
