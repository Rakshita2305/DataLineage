000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DLVDIFFR.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  MARCH 2021.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       DIFF-SERVICE BATCH DRIVER FOR THE DATA LINEAGE
001500*               VERSIONING SYSTEM.  ONE CONTROL CARD PER RUN
001600*               (DLVDPRM) NAMES TWO VERSION IDS.  CONFIRMS BOTH
001700*               EXIST (DLVREPOS), COUNTS EACH VERSION'S
001800*               PROCESSED SNAPSHOT ROWS DIRECTLY OFF THE
001900*               SNAPSHOT STORE, PULLS EACH VERSION'S CONFIG HASH
002000*               AND LABEL DISTRIBUTION OFF ITS COMMIT RECORD ON
002100*               THE LINEAGE LOG, COMPUTES THE ROW-DELTA AND THE
002200*               CONFIG-CHANGED/LABEL-CHANGED FLAGS, AND WRITES
002300*               ONE DIFF REPORT RECORD.
002400*
002500* CHANGE HISTORY ------------------------------------------------
002600* 03/11/2021 DLC ORIGINAL PROGRAM.
002700* 08/02/2021 TMS G10-COMPARE-LABEL-DIST NOW TREATS MATCHING LABELS
002800*                IN A DIFFERENT TABLE ORDER AS NO CHANGE - COMPARES    DLV01
002900*                THE TWO BUCKETS AS A SET VIA SEARCH, NOT POSITION     DLV01
003000*                BY POSITION.  TICKET WS-3412.                         DLV01
003100* 02/25/2022 RBH D00-VALIDATE-VERSIONS NOW ABORTS WITH NO REPORT
003200*                WRITTEN WHEN EITHER VERSION ID FAILS THE DLVREPOS     DLV02
003300*                EXISTS CHECK - WAS FALLING THROUGH TO A REPORT OF     DLV02
003400*                ZEROS.                                                DLV02
003500* 11/14/2022 DLC REVIEWED DR-ROW-DELTA'S SIGN HANDLING WHEN VERSION
003600*                B HAS FEWER ROWS THAN VERSION A - CORRECT AS IS, NO   DLV03
003700*                CHANGE.  TICKET WS-4208.                              DLV03
003800* END OF HISTORY --------------------------------------------------
003900
004000******************************************************************
004100*                                                                *
004200*    ENVIRONMENT DIVISION                                        *
004300*                                                                *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600
004700******************************************************************
004800*    CONFIGURATION SECTION                                       *
004900******************************************************************
005000 CONFIGURATION SECTION.
005100
005200 SOURCE-COMPUTER. IBM-2086-A04-140.
005300 OBJECT-COMPUTER. IBM-2086-A04-140.
005400
005500 SPECIAL-NAMES.
005600     SYSLST IS PRINTER,
005700     UPSI-7 ON STATUS IS WITH-DIAGNOSTICS.
005800
005900******************************************************************
006000*    INPUT-OUTPUT SECTION                                        *
006100******************************************************************
006200 INPUT-OUTPUT SECTION.
006300
006400 FILE-CONTROL.
006500
006600     SELECT DLV-PARM-FILE
006700         ASSIGN TO PARMCARD
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FILE1-STAT
007000                        FILE1-FDBK.
007100
007200     SELECT DLV-VLOG-FILE
007300         ASSIGN TO VLOG
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FILE2-STAT
007600                        FILE2-FDBK.
007700
007800     SELECT DLV-SNAP-FILE
007900         ASSIGN TO SNAPSHOT
008000         ORGANIZATION IS INDEXED
008100         ACCESS MODE IS DYNAMIC
008200         RECORD KEY IS SNP-VERSION-ID OF DLV-SNAPSHOT-ROW
008300                        WITH DUPLICATES
008400         FILE STATUS IS FILE3-STAT
008500                        FILE3-FDBK.
008600
008700     SELECT DLV-DIFFRPT-FILE
008800         ASSIGN TO DIFFRPT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS FILE4-STAT
009100                        FILE4-FDBK.
009200
009300******************************************************************
009400*                                                                *
009500*    DATA DIVISION                                               *
009600*                                                                *
009700******************************************************************
009800 DATA DIVISION.
009900
010000******************************************************************
010100*    FILE SECTION                                                *
010200******************************************************************
010300 FILE SECTION.
010400
010500 FD  DLV-PARM-FILE.
010600 01  DLV-DIFF-PARM-RECORD.
010700     COPY DLVDPRM.
010800
010900 FD  DLV-VLOG-FILE.
011000 01  DLV-VERSION-LOG-RECORD.
011100     COPY DLVVLOG.
011200
011300 FD  DLV-SNAP-FILE.
011400 01  DLV-SNAPSHOT-ROW.
011500     COPY DLVSNAP.
011600
011700 FD  DLV-DIFFRPT-FILE.
011800 01  DLV-DIFF-REPORT-RECORD.
011900     COPY DLVDIFR.
012000
012100******************************************************************
012200*    WORKING-STORAGE SECTION                                     *
012300******************************************************************
012400 WORKING-STORAGE SECTION.
012500
012600 01  WS-FIELDS.
012700     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
012800     03  THIS-PGM                  PIC  X(08)   VALUE 'DLVDIFFR'.
012900
013000     03  WS-LABEL-DIFF-SWITCH      PIC  X(01)   VALUE 'N'.
013100         88  WS-88-LABEL-DIFFERENT         VALUE 'Y'.
013200     03  WS-MATCH-SWITCH           PIC  X(01)   VALUE 'N'.
013300         88  WS-88-BUCKET-MATCHED          VALUE 'Y'.
013400     03  WS-SCAN-SWITCH            PIC  X(01)   VALUE 'N'.
013500         88  WS-88-SCAN-DONE               VALUE 'Y'.
013600
013700     03  FILLER                    PIC  X(08)   VALUE SPACES.
013800
013900 01  DLV-VERSION-A-WORK.
014000     05  WA-VERSION-ID             PIC  X(16)   VALUE SPACES.
014100     05  WA-VERSION-ID-R REDEFINES WA-VERSION-ID.
014200         10  WA-VERSION-ID-HALF-A  PIC  X(08).
014300         10  WA-VERSION-ID-HALF-B  PIC  X(08).
014400     05  WA-ROW-COUNT              PIC S9(07)   BINARY VALUE ZERO.
014500     05  WA-CONFIG-HASH            PIC  X(16)   VALUE SPACES.
014600     05  WA-LABEL-COUNT            PIC S9(04)   BINARY VALUE ZERO.
014700     05  WA-LABEL-DIST             OCCURS 5 TIMES
014800                                   INDEXED BY WA-SUB.
014900         10  WA-LBL-LABEL          PIC  X(12)   VALUE SPACES.
015000         10  WA-LBL-COUNT          PIC S9(07)   BINARY VALUE ZERO.
015100     05  FILLER                    PIC  X(04)   VALUE SPACES.
015200
015300 01  DLV-VERSION-A-WORK-R REDEFINES DLV-VERSION-A-WORK.
015400     05  WA-FLAT-HALF-1            PIC  X(40).
015500     05  WA-FLAT-REST              PIC  X(64).
015600
015700 01  DLV-VERSION-B-WORK.
015800     05  WB-VERSION-ID             PIC  X(16)   VALUE SPACES.
015900     05  WB-ROW-COUNT              PIC S9(07)   BINARY VALUE ZERO.
016000     05  WB-CONFIG-HASH            PIC  X(16)   VALUE SPACES.
016100     05  WB-LABEL-COUNT            PIC S9(04)   BINARY VALUE ZERO.
016200     05  WB-LABEL-DIST             OCCURS 5 TIMES
016300                                   INDEXED BY WB-SUB.
016400         10  WB-LBL-LABEL          PIC  X(12)   VALUE SPACES.
016500         10  WB-LBL-COUNT          PIC S9(07)   BINARY VALUE ZERO.
016600     05  FILLER                    PIC  X(04)   VALUE SPACES.
016700
016800 01  DLV-VERSION-B-WORK-R REDEFINES DLV-VERSION-B-WORK.
016900     05  WB-FLAT-HALF-1            PIC  X(40).
017000     05  WB-FLAT-REST              PIC  X(64).
017100
017200 COPY DLVRTC.
017300
017400 COPY DLVSTATW.
017500
017600 01  DLVREPOS-AREA.
017700     05  RPS-REQUEST-CODE          PIC  X(02).
017800         88  RPS-88-HEAD-READ              VALUE 'HR'.
017900         88  RPS-88-HEAD-WRITE             VALUE 'HW'.
018000         88  RPS-88-LOG-APPEND             VALUE 'LA'.
018100         88  RPS-88-VERSION-EXISTS         VALUE 'VE'.
018200     05  RPS-HEAD-VERSION          PIC  X(16).
018300     05  RPS-CHECK-VERSION         PIC  X(16).
018400     05  RPS-EXISTS-SWITCH         PIC  X(01).
018500         88  RPS-88-VERSION-FOUND          VALUE 'Y'.
018600         88  RPS-88-VERSION-NOT-FOUND      VALUE 'N'.
018700     05  RPS-REASON-TEXT           PIC  X(20)   VALUE SPACES.
018800     05  RPS-RETURN-CODE           PIC S9(04)   BINARY.
018900         88  RPS-88-OK                     VALUE ZERO.
019000         88  RPS-88-BAD-REQUEST            VALUE +4.
019100         88  RPS-88-FILE-ERROR             VALUE +16.
019200     05  FILLER                    PIC  X(08)   VALUE SPACES.
019300
019400 01  DLVREPOS-VLOG-AREA.
019500     COPY DLVVLOG.
019600
019700******************************************************************
019800*                                                                *
019900*    PROCEDURE DIVISION                                          *
020000*                                                                *
020100******************************************************************
020200 PROCEDURE DIVISION.
020300
020400******************************************************************
020500*    MAINLINE ROUTINE                                            *
020600******************************************************************
020700 A00-MAINLINE-ROUTINE.
020800
020900     PERFORM B10-INITIALIZATION THRU B15-EXIT.
021000
021100     IF  RTC-CODE = ZERO
021200         PERFORM C00-READ-PARM-CARD THRU C05-EXIT
021300     END-IF.
021400
021500     IF  RTC-CODE = ZERO
021600         PERFORM D00-VALIDATE-VERSIONS THRU D05-EXIT
021700     END-IF.
021800
021900     IF  RTC-CODE = ZERO
022000         PERFORM E00-GATHER-VERSION-A THRU E05-EXIT
022100     END-IF.
022200
022300     IF  RTC-CODE = ZERO
022400         PERFORM F00-GATHER-VERSION-B THRU F05-EXIT
022500     END-IF.
022600
022700     IF  RTC-CODE = ZERO
022800         PERFORM G00-COMPUTE-DIFFERENCES THRU G05-EXIT
022900     END-IF.
023000
023100     IF  RTC-CODE = ZERO
023200         PERFORM H00-WRITE-DIFF-REPORT THRU H05-EXIT
023300     END-IF.
023400
023500     PERFORM K00-PRINT-SUMMARY THRU K05-EXIT.
023600
023700     PERFORM B20-TERMINATION THRU B25-EXIT.
023800
023900     STOP RUN.
024000
024100******************************************************************
024200*    PROGRAM INITIALIZATION ROUTINE                              *
024300******************************************************************
024400 B10-INITIALIZATION.
024500
024600     COPY DLVBTIN.
024700
024800     MOVE SPACES                 TO DLV-VERSION-A-WORK
024900                                    DLV-VERSION-B-WORK.
025000     MOVE 'N'                    TO WS-LABEL-DIFF-SWITCH.
025100
025200 B15-EXIT.
025300     EXIT.
025400
025500******************************************************************
025600*    PROGRAM TERMINATION ROUTINE                                 *
025700******************************************************************
025800 B20-TERMINATION.
025900
026000     COPY DLVBTRN.
026100
026200 B25-EXIT.
026300     EXIT.
026400
026500******************************************************************
026600*    READ THE ONE-CARD CONTROL RECORD NAMING THE TWO VERSIONS    *
026700******************************************************************
026800 C00-READ-PARM-CARD.
026900
027000     MOVE 'PARMCARD'             TO VSAM-FILE(1).
027100     MOVE 1                      TO STAT-TOTL.
027200     SET  FUNC-OPEN(1)           TO TRUE.
027300
027400     OPEN INPUT DLV-PARM-FILE.
027500
027600     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
027700         VARYING VSUB FROM 1 BY 1 UNTIL VSUB > STAT-TOTL.
027800
027900     IF  RTC-CODE = ZERO
028000         SET  FUNC-READ(1)       TO TRUE
028100         READ DLV-PARM-FILE
028200             AT END
028300                 MOVE +4         TO RTC-CODE
028400                 MOVE 'MISSING CONTROL CARD' TO RTC-REASON
028500         END-READ
028600         CLOSE DLV-PARM-FILE
028700     END-IF.
028800
028900     IF  RTC-CODE = ZERO
029000     AND (DPR-VERSION-A = SPACES OR DPR-VERSION-B = SPACES)
029100         MOVE +4                 TO RTC-CODE
029200     END-IF.
029300
029400     IF  RTC-CODE = ZERO
029500         MOVE DPR-VERSION-A      TO WA-VERSION-ID
029600         MOVE DPR-VERSION-B      TO WB-VERSION-ID
029700     END-IF.
029800
029900 C05-EXIT.
030000     EXIT.
030100
030200******************************************************************
030300*    BOTH VERSIONS MUST EXIST OR THE RUN ABORTS WITH NO REPORT   *
030400******************************************************************
030500 D00-VALIDATE-VERSIONS.
030600
030700     PERFORM D10-CHECK-VERSION-A THRU D15-EXIT.
030800
030900     IF  RTC-CODE = ZERO
031000         PERFORM D20-CHECK-VERSION-B THRU D25-EXIT
031100     END-IF.
031200
031300 D05-EXIT.
031400     EXIT.
031500
031600 D10-CHECK-VERSION-A.
031700
031800     MOVE WA-VERSION-ID          TO RPS-CHECK-VERSION.
031900     SET  RPS-88-VERSION-EXISTS  TO TRUE.
032000     CALL 'DLVREPOS'             USING DLVREPOS-AREA
032100                                       DLVREPOS-VLOG-AREA.
032200
032300     IF  RPS-88-VERSION-NOT-FOUND
032400         MOVE +8                 TO RTC-CODE
032500         MOVE 'VERSION A NOT FOUND' TO RTC-REASON
032600     END-IF.
032700
032800 D15-EXIT.
032900     EXIT.
033000
033100 D20-CHECK-VERSION-B.
033200
033300     MOVE WB-VERSION-ID          TO RPS-CHECK-VERSION.
033400     SET  RPS-88-VERSION-EXISTS  TO TRUE.
033500     CALL 'DLVREPOS'             USING DLVREPOS-AREA
033600                                       DLVREPOS-VLOG-AREA.
033700
033800     IF  RPS-88-VERSION-NOT-FOUND
033900         MOVE +8                 TO RTC-CODE
034000         MOVE 'VERSION B NOT FOUND' TO RTC-REASON
034100     END-IF.
034200
034300 D25-EXIT.
034400     EXIT.
034500
034600******************************************************************
034700*    GATHER VERSION A'S ROW COUNT (SNAPSHOT) AND METADATA (LOG)  *
034800******************************************************************
034900 E00-GATHER-VERSION-A.
035000
035100     PERFORM E10-COUNT-A-SNAPSHOT-ROWS THRU E15-EXIT.
035200
035300     IF  RTC-CODE = ZERO
035400         PERFORM E20-READ-A-LOG-METADATA THRU E25-EXIT
035500     END-IF.
035600
035700 E05-EXIT.
035800     EXIT.
035900
036000 E10-COUNT-A-SNAPSHOT-ROWS.
036100
036200     MOVE 'SNAPSHOT'             TO VSAM-FILE(3).
036300     MOVE 3                      TO STAT-TOTL.
036400     SET  FUNC-OPEN(3)           TO TRUE.
036500
036600     OPEN INPUT DLV-SNAP-FILE.
036700
036800     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
036900         VARYING VSUB FROM 3 BY 1 UNTIL VSUB > STAT-TOTL.
037000
037100     IF  RTC-CODE = ZERO
037200         MOVE WA-VERSION-ID      TO SNP-VERSION-ID
037300         SET  FUNC-START(3)      TO TRUE
037400         START DLV-SNAP-FILE KEY IS EQUAL TO SNP-VERSION-ID
037500             INVALID KEY
037600                 SET STAT-EOFILE(3) TO TRUE
037700         END-START
037800         PERFORM E11-COUNT-ONE-A-ROW THRU E11-EXIT
037900             UNTIL STAT-EOFILE(3)
038000         CLOSE DLV-SNAP-FILE
038100     END-IF.
038200
038300 E15-EXIT.
038400     EXIT.
038500
038600 E11-COUNT-ONE-A-ROW.
038700
038800     SET  FUNC-READNEXT(3)       TO TRUE.
038900     READ DLV-SNAP-FILE NEXT RECORD
039000         AT END SET STAT-EOFILE(3) TO TRUE
039100     END-READ.
039200
039300     IF  NOT STAT-EOFILE(3)
039400         IF  SNP-VERSION-ID = WA-VERSION-ID
039500             ADD  1              TO WA-ROW-COUNT
039600         ELSE
039700             SET STAT-EOFILE(3)  TO TRUE
039800         END-IF
039900     END-IF.
040000
040100 E11-EXIT.
040200     EXIT.
040300
040400 E20-READ-A-LOG-METADATA.
040500
040600     MOVE 'VLOG'                 TO VSAM-FILE(2).
040700     MOVE 2                      TO STAT-TOTL.
040800     SET  FUNC-OPEN(2)           TO TRUE.
040900
041000     OPEN INPUT DLV-VLOG-FILE.
041100
041200     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
041300         VARYING VSUB FROM 2 BY 1 UNTIL VSUB > 2.
041400
041500     IF  RTC-CODE = ZERO
041600         MOVE 'N'                TO WS-SCAN-SWITCH
041700         PERFORM E21-SCAN-ONE-LOG-RECORD THRU E21-EXIT
041800             UNTIL WS-88-SCAN-DONE OR STAT-EOFILE(2)
041900         CLOSE DLV-VLOG-FILE
042000     END-IF.
042100
042200 E25-EXIT.
042300     EXIT.
042400
042500 E21-SCAN-ONE-LOG-RECORD.
042600
042700     SET  FUNC-READNEXT(2)       TO TRUE.
042800     READ DLV-VLOG-FILE NEXT RECORD
042900         AT END SET STAT-EOFILE(2) TO TRUE
043000     END-READ.
043100
043200     IF  NOT STAT-EOFILE(2)
043300     AND VL-88-EVENT-COMMIT
043400     AND VL-VERSION-ID = WA-VERSION-ID
043500         MOVE VL-CONFIG-HASH     TO WA-CONFIG-HASH
043600         PERFORM E22-COPY-A-LABEL-DIST
043700             VARYING WA-SUB FROM 1 BY 1 UNTIL WA-SUB > 5
043800         SET  WS-88-SCAN-DONE    TO TRUE
043900     END-IF.
044000
044100 E21-EXIT.
044200     EXIT.
044300
044400 E22-COPY-A-LABEL-DIST.
044500
044600     IF  VLD-LABEL(WA-SUB) NOT = SPACES
044700         ADD  1                  TO WA-LABEL-COUNT
044800         MOVE VLD-LABEL(WA-SUB)  TO WA-LBL-LABEL(WA-SUB)
044900         MOVE VLD-COUNT(WA-SUB)  TO WA-LBL-COUNT(WA-SUB)
045000     END-IF.
045100
045200******************************************************************
045300*    GATHER VERSION B'S ROW COUNT (SNAPSHOT) AND METADATA (LOG)  *
045400******************************************************************
045500 F00-GATHER-VERSION-B.
045600
045700     PERFORM F10-COUNT-B-SNAPSHOT-ROWS THRU F15-EXIT.
045800
045900     IF  RTC-CODE = ZERO
046000         PERFORM F20-READ-B-LOG-METADATA THRU F25-EXIT
046100     END-IF.
046200
046300 F05-EXIT.
046400     EXIT.
046500
046600 F10-COUNT-B-SNAPSHOT-ROWS.
046700
046800     MOVE 'SNAPSHOT'             TO VSAM-FILE(3).
046900     MOVE 3                      TO STAT-TOTL.
047000     SET  FUNC-OPEN(3)           TO TRUE.
047100
047200     OPEN INPUT DLV-SNAP-FILE.
047300
047400     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
047500         VARYING VSUB FROM 3 BY 1 UNTIL VSUB > STAT-TOTL.
047600
047700     IF  RTC-CODE = ZERO
047800         MOVE WB-VERSION-ID      TO SNP-VERSION-ID
047900         SET  FUNC-START(3)      TO TRUE
048000         START DLV-SNAP-FILE KEY IS EQUAL TO SNP-VERSION-ID
048100             INVALID KEY
048200                 SET STAT-EOFILE(3) TO TRUE
048300         END-START
048400         PERFORM F11-COUNT-ONE-B-ROW THRU F11-EXIT
048500             UNTIL STAT-EOFILE(3)
048600         CLOSE DLV-SNAP-FILE
048700     END-IF.
048800
048900 F15-EXIT.
049000     EXIT.
049100
049200 F11-COUNT-ONE-B-ROW.
049300
049400     SET  FUNC-READNEXT(3)       TO TRUE.
049500     READ DLV-SNAP-FILE NEXT RECORD
049600         AT END SET STAT-EOFILE(3) TO TRUE
049700     END-READ.
049800
049900     IF  NOT STAT-EOFILE(3)
050000         IF  SNP-VERSION-ID = WB-VERSION-ID
050100             ADD  1              TO WB-ROW-COUNT
050200         ELSE
050300             SET STAT-EOFILE(3)  TO TRUE
050400         END-IF
050500     END-IF.
050600
050700 F11-EXIT.
050800     EXIT.
050900
051000 F20-READ-B-LOG-METADATA.
051100
051200     MOVE 'VLOG'                 TO VSAM-FILE(2).
051300     MOVE 2                      TO STAT-TOTL.
051400     SET  FUNC-OPEN(2)           TO TRUE.
051500
051600     OPEN INPUT DLV-VLOG-FILE.
051700
051800     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
051900         VARYING VSUB FROM 2 BY 1 UNTIL VSUB > 2.
052000
052100     IF  RTC-CODE = ZERO
052200         MOVE 'N'                TO WS-SCAN-SWITCH
052300         PERFORM F21-SCAN-ONE-LOG-RECORD THRU F21-EXIT
052400             UNTIL WS-88-SCAN-DONE OR STAT-EOFILE(2)
052500         CLOSE DLV-VLOG-FILE
052600     END-IF.
052700
052800 F25-EXIT.
052900     EXIT.
053000
053100 F21-SCAN-ONE-LOG-RECORD.
053200
053300     SET  FUNC-READNEXT(2)       TO TRUE.
053400     READ DLV-VLOG-FILE NEXT RECORD
053500         AT END SET STAT-EOFILE(2) TO TRUE
053600     END-READ.
053700
053800     IF  NOT STAT-EOFILE(2)
053900     AND VL-88-EVENT-COMMIT
054000     AND VL-VERSION-ID = WB-VERSION-ID
054100         MOVE VL-CONFIG-HASH     TO WB-CONFIG-HASH
054200         PERFORM F22-COPY-B-LABEL-DIST
054300             VARYING WB-SUB FROM 1 BY 1 UNTIL WB-SUB > 5
054400         SET  WS-88-SCAN-DONE    TO TRUE
054500     END-IF.
054600
054700 F21-EXIT.
054800     EXIT.
054900
055000 F22-COPY-B-LABEL-DIST.
055100
055200     IF  VLD-LABEL(WB-SUB) NOT = SPACES
055300         ADD  1                  TO WB-LABEL-COUNT
055400         MOVE VLD-LABEL(WB-SUB)  TO WB-LBL-LABEL(WB-SUB)
055500         MOVE VLD-COUNT(WB-SUB)  TO WB-LBL-COUNT(WB-SUB)
055600     END-IF.
055700
055800******************************************************************
055900*    COMPUTE THE ROW DELTA AND THE TWO CHANGED FLAGS             *
056000******************************************************************
056100 G00-COMPUTE-DIFFERENCES.
056200
056300     PERFORM G10-COMPARE-LABEL-DIST THRU G15-EXIT.
056400
056500 G05-EXIT.
056600     EXIT.
056700
056800******************************************************************
056900*    LABEL DISTRIBUTIONS COMPARE AS MULTISETS - ORDER DOESN'T    *
057000*    MATTER, ONLY WHICH LABELS AND COUNTS APPEAR ON EACH SIDE.   *
057100******************************************************************
057200 G10-COMPARE-LABEL-DIST.
057300
057400     MOVE 'N'                    TO WS-LABEL-DIFF-SWITCH.
057500
057600     IF  WA-LABEL-COUNT NOT = WB-LABEL-COUNT
057700         MOVE 'Y'                TO WS-LABEL-DIFF-SWITCH
057800     END-IF.
057900
058000     PERFORM G11-COMPARE-ONE-A-BUCKET
058100         VARYING WA-SUB FROM 1 BY 1 UNTIL WA-SUB > WA-LABEL-COUNT.
058200
058300 G15-EXIT.
058400     EXIT.
058500
058600 G11-COMPARE-ONE-A-BUCKET.
058700
058800     MOVE 'N'                    TO WS-MATCH-SWITCH.
058900     SET  WB-SUB                 TO 1.
059000     SEARCH WB-LABEL-DIST
059100         AT END
059200             CONTINUE
059300         WHEN WB-LBL-LABEL(WB-SUB) = WA-LBL-LABEL(WA-SUB)
059400             IF  WB-LBL-COUNT(WB-SUB) = WA-LBL-COUNT(WA-SUB)
059500                 SET WS-88-BUCKET-MATCHED TO TRUE
059600             END-IF
059700     END-SEARCH.
059800
059900     IF  NOT WS-88-BUCKET-MATCHED
060000         MOVE 'Y'                TO WS-LABEL-DIFF-SWITCH
060100     END-IF.
060200
060300******************************************************************
060400*    WRITE THE DIFF REPORT RECORD                                *
060500******************************************************************
060600 H00-WRITE-DIFF-REPORT.
060700
060800     MOVE SPACES                 TO DLV-DIFF-REPORT-RECORD.
060900     MOVE WA-VERSION-ID          TO DR-VERSION-A.
061000     MOVE WB-VERSION-ID          TO DR-VERSION-B.
061100     MOVE WA-ROW-COUNT           TO DR-ROW-COUNT-A.
061200     MOVE WB-ROW-COUNT           TO DR-ROW-COUNT-B.
061300     COMPUTE DR-ROW-DELTA = WB-ROW-COUNT - WA-ROW-COUNT.
061400
061500     IF  WA-CONFIG-HASH NOT = WB-CONFIG-HASH
061600         SET  DR-88-CONFIG-CHANGED TO TRUE
061700     ELSE
061800         MOVE 'N'                TO DR-CONFIG-CHANGED
061900     END-IF.
062000
062100     IF  WS-88-LABEL-DIFFERENT
062200         SET  DR-88-LABEL-CHANGED TO TRUE
062300     ELSE
062400         MOVE 'N'                TO DR-LABEL-CHANGED
062500     END-IF.
062600
062700     PERFORM H10-COPY-ONE-A-BUCKET
062800         VARYING WA-SUB FROM 1 BY 1 UNTIL WA-SUB > 5.
062900     PERFORM H20-COPY-ONE-B-BUCKET
063000         VARYING WB-SUB FROM 1 BY 1 UNTIL WB-SUB > 5.
063100
063200     MOVE 'DIFFRPT'              TO VSAM-FILE(4).
063300     MOVE 4                      TO STAT-TOTL.
063400     SET  FUNC-OPEN(4)           TO TRUE.
063500
063600     OPEN OUTPUT DLV-DIFFRPT-FILE.
063700
063800     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
063900         VARYING VSUB FROM 4 BY 1 UNTIL VSUB > STAT-TOTL.
064000
064100     IF  RTC-CODE = ZERO
064200         SET  FUNC-WRITE(4)      TO TRUE
064300         WRITE DLV-DIFF-REPORT-RECORD
064400         CLOSE DLV-DIFFRPT-FILE
064500     END-IF.
064600
064700 H05-EXIT.
064800     EXIT.
064900
065000 H10-COPY-ONE-A-BUCKET.
065100
065200     MOVE WA-LBL-LABEL(WA-SUB)   TO DRA-LABEL(WA-SUB).
065300     MOVE WA-LBL-COUNT(WA-SUB)   TO DRA-COUNT(WA-SUB).
065400
065500 H20-COPY-ONE-B-BUCKET.
065600
065700     MOVE WB-LBL-LABEL(WB-SUB)   TO DRB-LABEL(WB-SUB).
065800     MOVE WB-LBL-COUNT(WB-SUB)   TO DRB-COUNT(WB-SUB).
065900
066000******************************************************************
066100*    PRINT THE COMPARISON SUMMARY                                *
066200******************************************************************
066300 K00-PRINT-SUMMARY.
066400
066500     DISPLAY '*** DIFF-SERVICE ***' UPON PRINTER.
066600
066700     IF  RTC-CODE NOT = ZERO
066800         DISPLAY 'DIFF FAILED - ' RTC-REASON UPON PRINTER
066900     ELSE
067000         DISPLAY 'VERSION A ... ' WA-VERSION-ID UPON PRINTER
067100         DISPLAY 'VERSION B ... ' WB-VERSION-ID UPON PRINTER
067200         DISPLAY 'ROWS A ....... ' DR-ROW-COUNT-A UPON PRINTER
067300         DISPLAY 'ROWS B ....... ' DR-ROW-COUNT-B UPON PRINTER
067400         DISPLAY 'ROW DELTA .... ' DR-ROW-DELTA   UPON PRINTER
067500         DISPLAY 'CONFIG CHG ... ' DR-CONFIG-CHANGED UPON PRINTER
067600         DISPLAY 'LABEL CHG .... ' DR-LABEL-CHANGED  UPON PRINTER
067700     END-IF.
067800
067900     DISPLAY '*** END OF RUN ***' UPON PRINTER.
068000
068100 K05-EXIT.
068200     EXIT.
068300
068400******************************************************************
068500*    CHECK A VSAM OR WORK FILE'S STATUS                          *
068600******************************************************************
068700 B90-CHECK-STATUS.
068800
068900     COPY DLVSTATP.
069000
069100 B95-EXIT-CHECK.
069200     EXIT.
069300
