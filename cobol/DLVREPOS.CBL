000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DLVREPOS.
000900 AUTHOR.        DAVE L CLARK.
001000 DATE-WRITTEN.  JAN 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       LINEAGE VERSIONING REPO-STATE SUBROUTINE.  ONE
001500*               ENTRY POINT, SELECTED BY RPS-REQUEST-CODE:
001600*                   HR  -  READ THE HEAD POINTER
001700*                   HW  -  WRITE THE HEAD POINTER
001800*                   LA  -  APPEND ONE EVENT TO THE LINEAGE LOG
001900*                   VE  -  TEST WHETHER A VERSION'S SNAPSHOT
002000*                          ROWS ALREADY EXIST
002100*               CALLED BY DLVCOMIT, DLVDIFFR AND DLVLISTR.  EACH
002200*               CALL OPENS ONLY THE FILE(S) ITS OWN REQUEST
002300*               NEEDS AND CLOSES THEM BEFORE RETURNING.
002400*
002500* CHANGE HISTORY ------------------------------------------------
002600* 01/11/1994 DLC ORIGINAL PROGRAM - WAS A COPYBOOK-CARD LOADER
002700*                FOR VSECUSER.
002800* 11/19/1998 RBH Y2K REVIEW - NO DATE FIELDS, NO CHANGE.      DLV01
002900* 06/08/2011 DLC REWRITTEN FOR THE LINEAGE VERSIONING JOBS -  DLV02
003000*                NOW CARRIES THE HEAD POINTER, THE LINEAGE      DLV02
003100*                LOG APPEND, AND THE VERSION-EXISTS CHECK.      DLV02
003200* 02/14/2012 DLC ADDED THE VE REQUEST FOR DUPLICATE-VERSION   DLV03
003300*                DETECTION, TICKET WS-1187.                     DLV03
003400* 09/30/2013 TMS WIDENED RPS-REASON-TEXT, TICKET WS-2041.     DLV04
003500* 01/05/2019 RBH Y2K REVIEW - VL-TIMESTAMP ALREADY CCYY, NO   DLV05
003600*                CHANGE REQUIRED.                               DLV05
003700* END OF HISTORY --------------------------------------------------
003800
003900******************************************************************
004000*                                                                *
004100*    ENVIRONMENT DIVISION                                        *
004200*                                                                *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500
004600******************************************************************
004700*    CONFIGURATION SECTION                                       *
004800******************************************************************
004900 CONFIGURATION SECTION.
005000
005100 SOURCE-COMPUTER. IBM-2086-A04-140.
005200 OBJECT-COMPUTER. IBM-2086-A04-140.
005300
005400 SPECIAL-NAMES.
005500     SYSLST IS PRINTER,
005600     UPSI-7 ON STATUS IS WITH-DIAGNOSTICS.
005700
005800******************************************************************
005900*    INPUT-OUTPUT SECTION                                        *
006000******************************************************************
006100 INPUT-OUTPUT SECTION.
006200
006300 FILE-CONTROL.
006400
006500     SELECT DLV-HEAD-FILE
006600         ASSIGN TO HEADPTR
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FILE1-STAT
006900                        FILE1-FDBK.
007000
007100     SELECT DLV-VLOG-FILE
007200         ASSIGN TO VLOG
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FILE2-STAT
007500                        FILE2-FDBK.
007600
007700     SELECT DLV-SNAP-FILE
007800         ASSIGN TO SNAPSHOT
007900         ORGANIZATION IS INDEXED
008000         ACCESS MODE IS DYNAMIC
008100         RECORD KEY IS SNP-VERSION-ID OF DLV-SNAPSHOT-ROW
008200                        WITH DUPLICATES
008300         FILE STATUS IS FILE3-STAT
008400                        FILE3-FDBK.
008500
008600******************************************************************
008700*                                                                *
008800*    DATA DIVISION                                               *
008900*                                                                *
009000******************************************************************
009100 DATA DIVISION.
009200
009300******************************************************************
009400*    FILE SECTION                                                *
009500******************************************************************
009600 FILE SECTION.
009700
009800 FD  DLV-HEAD-FILE.
009900 01  DLV-HEAD-RECORD-FD.
010000     COPY DLVHEAD.
010100
010200 FD  DLV-VLOG-FILE.
010300 01  DLV-VLOG-RECORD-FD.
010400     COPY DLVVLOG.
010500
010600 FD  DLV-SNAP-FILE.
010700 01  DLV-SNAPSHOT-ROW.
010800     COPY DLVSNAP.
010900
011000******************************************************************
011100*    WORKING-STORAGE SECTION                                     *
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400
011500 01  WS-FIELDS.
011600     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
011700     03  THIS-PGM                  PIC  X(08)   VALUE 'DLVREPOS'.
011800
011900* WORK AREA FOR BYTE-ENCODED NUMBERS - CARRIED OVER FROM THE
012000* OLD VSECUSER LOADER, KEPT HANDY FOR A HEX DUMP OF RTC-CODE
012100* WHEN UPSI-7 (WITH-DIAGNOSTICS) IS ON.
012200 01  DOUBLE-WORD                  PIC S9(18)   BINARY.
012300 01  EIGHT-BYTES       REDEFINES DOUBLE-WORD.
012400     03  FILLER                    PIC  X(4).
012500     03  FULL-WORD                 PIC S9(9)    BINARY.
012600     03  FOUR-BYTES      REDEFINES FULL-WORD.
012700         05  HI-MSB                  PIC  X.
012800         05  THREE-BYTES.
012900             07  HI-LSB              PIC  X.
013000             07  HALF-WORD           PIC S9(4)    BINARY.
013100             07  TWO-BYTES REDEFINES HALF-WORD.
013200                 09  LO-MSB          PIC  X.
013300                 09  LO-LSB          PIC  X.
013400
013500 COPY DLVRTC.
013600
013700 COPY DLVSTATW.
013800
013900******************************************************************
014000*    LINKAGE SECTION                                             *
014100******************************************************************
014200 LINKAGE SECTION.
014300
014400 01  DLVREPOS-PARMS.
014500     05  RPS-REQUEST-CODE          PIC  X(02).
014600         88  RPS-88-HEAD-READ              VALUE 'HR'.
014700         88  RPS-88-HEAD-WRITE             VALUE 'HW'.
014800         88  RPS-88-LOG-APPEND             VALUE 'LA'.
014900         88  RPS-88-VERSION-EXISTS         VALUE 'VE'.
015000     05  RPS-HEAD-VERSION          PIC  X(16).
015100     05  RPS-CHECK-VERSION         PIC  X(16).
015200     05  RPS-EXISTS-SWITCH         PIC  X(01).
015300         88  RPS-88-VERSION-FOUND          VALUE 'Y'.
015400         88  RPS-88-VERSION-NOT-FOUND      VALUE 'N'.
015500     05  RPS-REASON-TEXT           PIC  X(20)   VALUE SPACES.
015600     05  RPS-RETURN-CODE           PIC S9(04)   BINARY.
015700         88  RPS-88-OK                     VALUE ZERO.
015800         88  RPS-88-BAD-REQUEST            VALUE +4.
015900         88  RPS-88-FILE-ERROR             VALUE +16.
016000     05  FILLER                    PIC  X(08)   VALUE SPACES.
016100
016200 01  RPS-VLOG-AREA.
016300     COPY DLVVLOG.
016400
016500******************************************************************
016600*                                                                *
016700*    PROCEDURE DIVISION                                          *
016800*                                                                *
016900******************************************************************
017000 PROCEDURE DIVISION USING DLVREPOS-PARMS RPS-VLOG-AREA.
017100
017200******************************************************************
017300*    MAINLINE ROUTINE                                            *
017400******************************************************************
017500 A00-MAINLINE-ROUTINE.
017600
017700     PERFORM B10-INITIALIZATION THRU B15-EXIT.
017800
017900     EVALUATE TRUE
018000         WHEN RPS-88-HEAD-READ
018100             PERFORM C00-HEAD-READ      THRU C05-EXIT
018200         WHEN RPS-88-HEAD-WRITE
018300             PERFORM D00-HEAD-WRITE     THRU D05-EXIT
018400         WHEN RPS-88-LOG-APPEND
018500             PERFORM E00-LOG-APPEND     THRU E05-EXIT
018600         WHEN RPS-88-VERSION-EXISTS
018700             PERFORM F00-VERSION-EXISTS THRU F05-EXIT
018800         WHEN OTHER
018900             MOVE +4                TO RTC-CODE
019000             SET  RPS-88-BAD-REQUEST TO TRUE
019100             MOVE 'UNKNOWN REQUEST CODE' TO RPS-REASON-TEXT
019200     END-EVALUATE.
019300
019400     PERFORM B20-TERMINATION THRU B25-EXIT.
019500
019600     MOVE RTC-CODE               TO RPS-RETURN-CODE.
019700     GOBACK.
019800
019900******************************************************************
020000*    PROGRAM INITIALIZATION ROUTINE                              *
020100******************************************************************
020200 B10-INITIALIZATION.
020300
020400     COPY DLVBTIN.
020500
020600     MOVE SPACES                 TO RPS-REASON-TEXT.
020700
020800 B15-EXIT.
020900     EXIT.
021000
021100******************************************************************
021200*    PROGRAM TERMINATION ROUTINE                                 *
021300******************************************************************
021400 B20-TERMINATION.
021500
021600     IF  RTC-CODE NOT = ZERO
021700     AND UPSI-7
021800         MOVE RTC-CODE           TO FULL-WORD
021900         DISPLAY THIS-PGM ' - DIAG BYTES - ' HI-MSB HI-LSB
022000                                     UPON PRINTER
022100     END-IF.
022200
022300     COPY DLVBTRN.
022400
022500 B25-EXIT.
022600     EXIT.
022700
022800******************************************************************
022900*    HR - READ THE HEAD POINTER.  A MISSING OR EMPTY HEAD FILE   *
023000*    MEANS HEAD IS UNSET - NOT AN ERROR CONDITION.                *
023100******************************************************************
023200 C00-HEAD-READ.
023300
023400     MOVE SPACES                 TO RPS-HEAD-VERSION.
023500     MOVE 'HEADPTR'              TO VSAM-FILE(1).
023600     MOVE 1                      TO STAT-TOTL.
023700     SET  FUNC-OPEN(1)           TO TRUE.
023800
023900     OPEN INPUT DLV-HEAD-FILE.
024000
024100     IF  FILE1-STAT = '00'
024200         SET  FUNC-READ(1)       TO TRUE
024300         READ DLV-HEAD-FILE
024400             AT END
024500                 MOVE SPACES     TO RPS-HEAD-VERSION
024600         END-READ
024700         IF  FILE1-STAT = '00'
024800             MOVE HD-VERSION     TO RPS-HEAD-VERSION
024900         END-IF
025000         CLOSE DLV-HEAD-FILE
025100     ELSE
025200         MOVE SPACES             TO RPS-HEAD-VERSION
025300     END-IF.
025400
025500 C05-EXIT.
025600     EXIT.
025700
025800******************************************************************
025900*    HW - WRITE THE HEAD POINTER.  ALWAYS A FRESH ONE-RECORD     *
026000*    FILE - THE HEAD NEVER ACCUMULATES HISTORY, THE LOG DOES.    *
026100******************************************************************
026200 D00-HEAD-WRITE.
026300
026400     MOVE 'HEADPTR'              TO VSAM-FILE(1).
026500     MOVE 1                      TO STAT-TOTL.
026600     SET  FUNC-OPEN(1)           TO TRUE.
026700
026800     OPEN OUTPUT DLV-HEAD-FILE.
026900
027000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
027100         VARYING VSUB FROM 1 BY 1 UNTIL VSUB > STAT-TOTL.
027200
027300     IF  RTC-CODE = ZERO
027400         MOVE RPS-HEAD-VERSION   TO HD-VERSION
027500         SET  FUNC-WRITE(1)      TO TRUE
027600         WRITE DLV-HEAD-RECORD-FD
027700         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
027800             VARYING VSUB FROM 1 BY 1 UNTIL VSUB > STAT-TOTL
027900     END-IF.
028000
028100     CLOSE DLV-HEAD-FILE.
028200
028300 D05-EXIT.
028400     EXIT.
028500
028600******************************************************************
028700*    LA - APPEND ONE COMMIT-OR-DEDUPE EVENT TO THE LINEAGE LOG.  *
028800*    OPEN EXTEND ADDS THE RECORD AFTER WHATEVER IS ALREADY THERE *
028900*    WITHOUT DISTURBING THE EARLIER EVENTS - THE LOG IS NEVER     *
029000*    REWRITTEN, ONLY GROWN.                                      *
029100******************************************************************
029200 E00-LOG-APPEND.
029300
029400     MOVE 'VLOG'                 TO VSAM-FILE(1).
029500     MOVE 1                      TO STAT-TOTL.
029600     SET  FUNC-OPEN(1)           TO TRUE.
029700
029800     OPEN EXTEND DLV-VLOG-FILE.
029900
030000     IF  FILE1-STAT NOT = '00'
030100     AND FILE1-STAT NOT = '05'
030200         MOVE +16                TO RTC-CODE
030300         MOVE 'LOG FILE OPEN FAILED' TO RPS-REASON-TEXT
030400     END-IF.
030500
030600     IF  RTC-CODE = ZERO
030700         MOVE RPS-VLOG-AREA      TO DLV-VLOG-RECORD-FD
030800         SET  FUNC-WRITE(1)      TO TRUE
030900         WRITE DLV-VLOG-RECORD-FD
031000         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
031100             VARYING VSUB FROM 1 BY 1 UNTIL VSUB > STAT-TOTL
031200     END-IF.
031300
031400     CLOSE DLV-VLOG-FILE.
031500
031600 E05-EXIT.
031700     EXIT.
031800
031900******************************************************************
032000*    VE - DOES A VERSION'S SNAPSHOT ALREADY EXIST.  A START ON   *
032100*    THE INDEXED SNAPSHOT STORE'S KEY IS ALL THAT IS NEEDED -    *
032200*    NO ROW DATA IS READ, ONLY THE KEY'S PRESENCE IS TESTED.     *
032300******************************************************************
032400 F00-VERSION-EXISTS.
032500
032600     SET  RPS-88-VERSION-NOT-FOUND TO TRUE.
032700     MOVE 'SNAPSHOT'             TO VSAM-FILE(1).
032800     MOVE 1                      TO STAT-TOTL.
032900     SET  FUNC-OPEN(1)           TO TRUE.
033000
033100     OPEN INPUT DLV-SNAP-FILE.
033200
033300     IF  FILE3-STAT = '00'
033400         MOVE RPS-CHECK-VERSION  TO SNP-VERSION-ID
033500         SET  FUNC-START(1)      TO TRUE
033600         START DLV-SNAP-FILE KEY IS EQUAL TO SNP-VERSION-ID
033700             INVALID KEY
033800                 SET RPS-88-VERSION-NOT-FOUND TO TRUE
033900             NOT INVALID KEY
034000                 SET RPS-88-VERSION-FOUND     TO TRUE
034100         END-START
034200         CLOSE DLV-SNAP-FILE
034300     END-IF.
034400
034500 F05-EXIT.
034600     EXIT.
034700
034800******************************************************************
034900*    CHECK A DLV FILE'S STATUS                                   *
035000******************************************************************
035100 B90-CHECK-STATUS.
035200
035300     COPY DLVSTATP.
035400
035500 B95-EXIT-CHECK.
035600     EXIT.
