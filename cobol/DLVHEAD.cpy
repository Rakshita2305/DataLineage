000100******************************************************************
000200*                                                                *
000300*    DLVHEAD  -  REPOSITORY HEAD POINTER RECORD                  *
000400*                                                                *
000500*    ONE-RECORD SEQUENTIAL FILE.  SPACES = HEAD UNSET.           *
000600*                                                                *
000700*    CHANGE HISTORY ------------------------------------------   *
000800*    06/08/2011 DLC ORIGINAL MEMBER.                        DLV01
000900*    END OF HISTORY -------------------------------------------  *
001000******************************************************************
001100    05  DLV-HEAD-RECORD.
001200        10  HD-VERSION                PIC  X(16).
001300        10  FILLER                    PIC  X(64) VALUE SPACES.
