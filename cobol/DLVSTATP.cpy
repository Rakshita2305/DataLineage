000100******************************************************************
000200*                                                                *
000300*    DLVSTATP -  CHECK A DLV FILE'S STATUS, VSUB SELECTS WHICH   *
000400*                                                                *
000500*    MOVES THE INDIVIDUAL FILEn-STAT/FILEn-FDBK PAIR FOR THE     *
000600*    CURRENT VSUB INTO THE TABLE ENTRY, THEN TESTS IT.  A STATUS *
000700*    NOT EXPECTED FOR THE FUNCTION IN PROGRESS DISPLAYS A        *
000800*    DIAGNOSTIC ON SYSLST AND SETS RTC-CODE SO THE CALLER CAN    *
000900*    UNWIND WITHOUT A HARD ABEND.                                *
001000*                                                                *
001100*    CHANGE HISTORY ------------------------------------------   *
001200*    03/02/1998 DLC ORIGINAL MEMBER.                        DLV01
001300*    11/19/1998 RBH Y2K REVIEW - NO DATE FIELDS, NO CHANGE.  DLV02
001400*    06/08/2011 DLC EXPANDED EVALUATE FOR 6 FILE SLOTS.      DLV03
001500*    09/30/2013 TMS EXPANDED AGAIN TO 8 SLOTS, TICKET WS-2041. DLV04
001600*    04/18/2022 DLC DROPPED THE B90-CHECK-STATUS/B95-EXIT-CHECK DLV05
001700*                   PARAGRAPH HEADERS FROM THIS MEMBER - EVERY    *
001800*                   CALLER ALREADY SUPPLIES ITS OWN, SO THEY WERE *
001900*                   BEING DECLARED TWICE ON THE COPY.             *
002000*    END OF HISTORY -------------------------------------------  *
002100******************************************************************
002200
002300        EVALUATE VSUB
002400            WHEN 1
002500                MOVE FILE1-STAT         TO VSAM-STAT(VSUB)
002600                MOVE FILE1-FDBK         TO VSAM-FDBK(VSUB)
002700            WHEN 2
002800                MOVE FILE2-STAT         TO VSAM-STAT(VSUB)
002900                MOVE FILE2-FDBK         TO VSAM-FDBK(VSUB)
003000            WHEN 3
003100                MOVE FILE3-STAT         TO VSAM-STAT(VSUB)
003200                MOVE FILE3-FDBK         TO VSAM-FDBK(VSUB)
003300            WHEN 4
003400                MOVE FILE4-STAT         TO VSAM-STAT(VSUB)
003500                MOVE FILE4-FDBK         TO VSAM-FDBK(VSUB)
003600            WHEN 5
003700                MOVE FILE5-STAT         TO VSAM-STAT(VSUB)
003800                MOVE FILE5-FDBK         TO VSAM-FDBK(VSUB)
003900            WHEN 6
004000                MOVE FILE6-STAT         TO VSAM-STAT(VSUB)
004100                MOVE FILE6-FDBK         TO VSAM-FDBK(VSUB)
004200            WHEN 7
004300                MOVE FILE7-STAT         TO VSAM-STAT(VSUB)
004400                MOVE FILE7-FDBK         TO VSAM-FDBK(VSUB)
004500            WHEN 8
004600                MOVE FILE8-STAT         TO VSAM-STAT(VSUB)
004700                MOVE FILE8-FDBK         TO VSAM-FDBK(VSUB)
004800        END-EVALUATE.
004900
005000        EVALUATE TRUE
005100            WHEN STAT-NORMAL(VSUB)
005200                CONTINUE
005300            WHEN STAT-NOTFND(VSUB)
005400            AND  FUNC-READ(VSUB)
005500                CONTINUE
005600            WHEN STAT-NOTFND(VSUB)
005700            AND  FUNC-START(VSUB)
005800                CONTINUE
005900            WHEN STAT-EOFILE(VSUB)
006000            AND  FUNC-READNEXT(VSUB)
006100                CONTINUE
006200            WHEN OTHER
006300                DISPLAY THIS-PGM ' - FILE ERROR - '
006400                        VSAM-FILE(VSUB)
006500                                      UPON PRINTER
006600                DISPLAY '   FUNC=' VSAM-FUNC(VSUB)
006700                        ' STATUS=' VSAM-STAT(VSUB)
006800                        ' FDBK='   VSAM-FDBK(VSUB)
006900                                      UPON PRINTER
007000                DISPLAY '   KEY=' VSAM-KEYD(VSUB)(1:VSAM-KEYL(VSUB))
007100                                      UPON PRINTER
007200                MOVE +16                TO RTC-CODE
007300        END-EVALUATE.
007400
