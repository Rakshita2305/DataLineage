000100******************************************************************
000200*                                                                *
000300*    DLVBTIN  -  BATCH JOB STARTUP BANNER                        *
000400*                                                                *
000500*    COPIED DIRECTLY INTO B10-INITIALIZATION OF EVERY DLV        *
000600*    BATCH DRIVER, RIGHT AFTER THE PARAGRAPH HEADER.  PRINTS     *
000700*    THE START BANNER AND CLEARS THE RETURN-CODE SWITCHES.       *
000800*                                                                *
000900*    CHANGE HISTORY ------------------------------------------   *
001000*    03/02/1998 DLC ORIGINAL MEMBER.                        DLV01
001100*    END OF HISTORY -------------------------------------------  *
001200******************************************************************
001300        MOVE ZERO                   TO RTC-CODE.
001400        MOVE SPACE                  TO RTC-REASON.
001500
001600        DISPLAY '===================================='
001700                                      UPON PRINTER.
001800        DISPLAY THIS-PGM ' - JOB STARTED'
001900                                      UPON PRINTER.
002000        DISPLAY '===================================='
002100                                      UPON PRINTER.
