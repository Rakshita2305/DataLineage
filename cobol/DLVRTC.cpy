000100******************************************************************
000200*                                                                *
000300*    DLVRTC   -  RETURN CODE SWITCHES                            *
000400*                                                                *
000500*    RTC-CODE IS TESTED AFTER EVERY STEP THAT CAN FAIL SO A      *
000600*    PARAGRAPH CAN FALL THROUGH CLEANLY INSTEAD OF ABENDING.     *
000700*    ZERO = OK, POSITIVE = SOME FORM OF TROUBLE.  MOVED TO       *
000800*    RETURN-CODE AT B20-TERMINATION SO JCL COND TESTS SEE IT.    *
000900*                                                                *
001000*    CHANGE HISTORY ------------------------------------------   *
001100*    03/02/1998 DLC ORIGINAL MEMBER.                        DLV01
001200*    06/08/2011 DLC WIDENED RTC-REASON TO HOLD A SHORT TEXT  DLV02
001300*                   MESSAGE FOR THE LINEAGE VERSIONING JOBS -    *
001400*                   DROPPED THE ONE-BYTE FINISH/CONTINUE 88S,    *
001500*                   THEY WERE NEVER SET BY ANY DLV PROGRAM.      *
001600*    END OF HISTORY -------------------------------------------  *
001700******************************************************************
001800    01  DLV-RETURN-CODE-AREA.
001900        05  RTC-CODE                  PIC S9(04)   BINARY
002000                                      VALUE ZERO.
002100            88  RTC-88-OK                      VALUE ZERO.
002200            88  RTC-88-VALIDATION-ERROR        VALUE +4.
002300            88  RTC-88-NOT-FOUND               VALUE +8.
002400            88  RTC-88-FILE-ERROR              VALUE +16.
002500        05  RTC-REASON                PIC  X(24) VALUE SPACES.
