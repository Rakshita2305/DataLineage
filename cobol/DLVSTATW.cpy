000100******************************************************************
000200*                                                                *
000300*    DLVSTATW -  FILE STATUS / FUNCTION CODE WORK AREA           *
000400*                                                                *
000500*    ONE TABLE ENTRY PER FILE A DLV PROGRAM HAS OPEN.  VSUB      *
000600*    SELECTS THE ENTRY.  THE CALLER SETS FUNC-xxxx(VSUB) BEFORE  *
000700*    THE I-O VERB AND PERFORMS B90-CHECK-STATUS (DLVSTATP)       *
000800*    AFTERWARD.  EACH SELECT'S OWN FILE STATUS FIELD (FILEn-STAT *
000900*    /FILEn-FDBK) IS KEPT SEPARATE SINCE THE FILE STATUS CLAUSE  *
001000*    WILL NOT TAKE A SUBSCRIPTED ITEM - DLVSTATP MOVES THE RIGHT *
001100*    PAIR INTO THE TABLE BY VSUB BEFORE TESTING IT.              *
001200*                                                                *
001300*    CHANGE HISTORY ------------------------------------------   *
001400*    03/02/1998 DLC ORIGINAL MEMBER - 3 FILE SLOTS.          DLV01
001500*    11/19/1998 RBH Y2K REVIEW - NO DATE FIELDS, NO CHANGE.  DLV02
001600*    06/08/2011 DLC EXPANDED TO 8 FILE SLOTS FOR THE         DLV03
001700*                   LINEAGE VERSIONING JOBS.  STAT-TOTL IS NO     *
001750*                   LONGER VALUE'D HERE - EACH PROGRAM MOVES ITS  *
001760*                   OWN FILE COUNT INTO IT AT B10-INIT SINCE NOT  *
001770*                   EVERY DLV JOB OPENS ALL 8 SLOTS.          DLV04
001800*    END OF HISTORY -------------------------------------------  *
001900******************************************************************
002000    01  DLV-FILE-STATUS-SELECTS.
002100        05  FILE1-STAT                PIC  X(02) VALUE '00'.
002200        05  FILE1-FDBK                PIC  X(06) VALUE SPACES.
002300        05  FILE2-STAT                PIC  X(02) VALUE '00'.
002400        05  FILE2-FDBK                PIC  X(06) VALUE SPACES.
002500        05  FILE3-STAT                PIC  X(02) VALUE '00'.
002600        05  FILE3-FDBK                PIC  X(06) VALUE SPACES.
002700        05  FILE4-STAT                PIC  X(02) VALUE '00'.
002800        05  FILE4-FDBK                PIC  X(06) VALUE SPACES.
002900        05  FILE5-STAT                PIC  X(02) VALUE '00'.
003000        05  FILE5-FDBK                PIC  X(06) VALUE SPACES.
003100        05  FILE6-STAT                PIC  X(02) VALUE '00'.
003200        05  FILE6-FDBK                PIC  X(06) VALUE SPACES.
003210        05  FILE7-STAT                PIC  X(02) VALUE '00'.
003220        05  FILE7-FDBK                PIC  X(06) VALUE SPACES.
003230        05  FILE8-STAT                PIC  X(02) VALUE '00'.
003240        05  FILE8-FDBK                PIC  X(06) VALUE SPACES.
003300
003400    01  DLV-FILE-STATUS-TABLE.
003500        05  STAT-TOTL                 PIC S9(04)   BINARY.
003700        05  VSAM-ENTRY                OCCURS 8 TIMES
003800                                      INDEXED BY VSUB.
003900            10  VSAM-FILE             PIC  X(08) VALUE SPACES.
004000            10  VSAM-KEYL             PIC S9(04)   BINARY.
004100            10  VSAM-KEYD             PIC  X(40) VALUE SPACES.
004200            10  VSAM-STAT             PIC  X(02) VALUE '00'.
004300                88  STAT-NORMAL                 VALUE '00'.
004400                88  STAT-DUPKEY                 VALUE '02' '22'.
004500                88  STAT-NOTFND                 VALUE '23'.
004600                88  STAT-EOFILE                 VALUE '10'.
004700            10  VSAM-FDBK             PIC  X(06) VALUE SPACES.
004800            10  VSAM-FUNC             PIC  X(02) VALUE SPACES.
004900                88  FUNC-OPEN                   VALUE 'OP'.
005000                88  FUNC-CLOSE                  VALUE 'CL'.
005100                88  FUNC-READ                   VALUE 'RD'.
005200                88  FUNC-READNEXT               VALUE 'RN'.
005300                88  FUNC-READUPD                VALUE 'RU'.
005400                88  FUNC-REWRITE                VALUE 'RW'.
005500                88  FUNC-WRITE                  VALUE 'WR'.
005600                88  FUNC-DELETE                 VALUE 'DL'.
005700                88  FUNC-START                  VALUE 'ST'.
