000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DLVCLOCK.
000900 AUTHOR.        DAVE L CLARK.
001000 DATE-WRITTEN.  OCT 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      NONE.
001400*REMARKS.       RETURNS THE SYSTEM CLOCK AS A 19-BYTE STAMP OF
001500*               THE FORM CCYY-MM-DDTHH:MM:SS FOR THE LINEAGE
001600*               VERSIONING LOG.  CALLED ONCE PER COMMIT OUT OF
001700*               DLVCOMIT SO EVERY ROW IN DLVVLOG CARRIES THE
001800*               SAME CLOCK READING IT WAS BUILT WITH.
001900*
002000* CHANGE HISTORY ------------------------------------------------
002100* 10/14/1991 DLC ORIGINAL PROGRAM - RETURNED YYMMDDHHMMSS ONLY,
002200*                NO CENTURY.
002300* 08/02/1994 RBH ADDED HUNDREDTHS FIELD FOR SUB-SECOND CALLS.  DLV01
002400* 11/23/1998 DLC Y2K REMEDIATION - SYSTEM DATE NOW WINDOWED     DLV02
002500*                INTO CENTURY 19 OR 20 PER THE SHOP STANDARD     DLV02
002600*                CUTOVER YEAR (SEE B20-WINDOW-CENTURY) AND THE    DLV02
002700*                OUTPUT STAMP CARRIES A FULL 4-DIGIT YEAR.       DLV02
002800* 02/17/1999 RBH Y2K REVIEW SIGNOFF - NO FURTHER CHANGE.         DLV03
002900* 06/08/2011 TMS RESTATED AS A STRAIGHT SUBROUTINE CALL (WAS A   DLV04
003000*                CICS-LINKED MODULE BEFORE THE BATCH LINEAGE      DLV04
003100*                JOBS PICKED IT UP) - TICKET WS-1187.            DLV04
003200* END OF HISTORY --------------------------------------------------
003300
003400******************************************************************
003500*                                                                *
003600*    ENVIRONMENT DIVISION                                        *
003700*                                                                *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000
004100******************************************************************
004200*    CONFIGURATION SECTION                                       *
004300******************************************************************
004400 CONFIGURATION SECTION.
004500
004600 SOURCE-COMPUTER. IBM-2086-A04-140.
004700 OBJECT-COMPUTER. IBM-2086-A04-140.
004800 SPECIAL-NAMES.
004900     SYSLST IS PRINTER,
005000     UPSI-7 ON STATUS IS WITH-DIAGNOSTICS.
005100
005200******************************************************************
005300*                                                                *
005400*    DATA DIVISION                                               *
005500*                                                                *
005600******************************************************************
005700 DATA DIVISION.
005800
005900******************************************************************
006000*    WORKING-STORAGE SECTION                                     *
006100******************************************************************
006200 WORKING-STORAGE SECTION.
006300
006400 01  CONTROL-FIELDS.
006500     03  THIS-PGM                  PIC  X(08)   VALUE 'DLVCLOCK'.
006600     03  CENTURY-CUTOVER-YY        PIC  9(02)   VALUE 80.
006700
006800 01  WS-SYSTEM-DATE.
006900     03  WS-SYS-YY                 PIC  9(02).
007000     03  WS-SYS-MM                 PIC  9(02).
007100     03  WS-SYS-DD                 PIC  9(02).
007200 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
007300     03  WS-SYS-DATE-FLAT          PIC  9(06).
007400
007500 01  WS-SYSTEM-TIME.
007600     03  WS-SYS-HH                 PIC  9(02).
007700     03  WS-SYS-MN                 PIC  9(02).
007800     03  WS-SYS-SS                 PIC  9(02).
007900     03  WS-SYS-HS                 PIC  9(02).
008000 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME.
008100     03  WS-SYS-TIME-FLAT          PIC  9(08).
008200
008300 01  WS-CENTURY-FIELDS.
008400     03  WS-CCYY                   PIC  9(04).
008500     03  CNT                       PIC S9(04)   BINARY VALUE ZERO.
008600
008700******************************************************************
008800*    LINKAGE SECTION                                             *
008900******************************************************************
009000 LINKAGE SECTION.
009100
009200 01  DLVCLOCK-PARMS.
009300     05  CLK-TIMESTAMP             PIC  X(19).
009400     05  CLK-RETURN-CODE           PIC S9(04)   BINARY.
009500
009600 01  CLK-TIMESTAMP-R REDEFINES CLK-TIMESTAMP.
009700     05  CLKR-DATE-PART            PIC  X(10).
009800     05  CLKR-SEPARATOR            PIC  X(01).
009900     05  CLKR-TIME-PART            PIC  X(08).
010000
010100******************************************************************
010200*                                                                *
010300*    PROCEDURE DIVISION                                          *
010400*                                                                *
010500******************************************************************
010600 PROCEDURE DIVISION USING DLVCLOCK-PARMS.
010700
010800******************************************************************
010900*    MAINLINE ROUTINE                                            *
011000******************************************************************
011100 A00-MAINLINE-ROUTINE.
011200
011300     MOVE ZERO                   TO CLK-RETURN-CODE.
011400     MOVE SPACES                 TO CLK-TIMESTAMP.
011500
011600     ACCEPT WS-SYSTEM-DATE       FROM DATE.
011700     ACCEPT WS-SYSTEM-TIME       FROM TIME.
011800
011900     PERFORM B20-WINDOW-CENTURY THRU B25-EXIT.
012000     PERFORM C00-FORMAT-STAMP   THRU C05-EXIT.
012100
012200     GOBACK.
012300
012400******************************************************************
012500*    WINDOW THE 2-DIGIT SYSTEM YEAR INTO A FULL CENTURY.  YEARS  *
012600*    AT OR ABOVE CENTURY-CUTOVER-YY ARE 19XX, BELOW IT ARE 20XX. *
012700*    ADDED FOR Y2K, SEE CHANGE HISTORY 11/23/1998.               *
012800******************************************************************
012900 B20-WINDOW-CENTURY.
013000
013100     ADD 1                       TO CNT.
013200     IF  WS-SYS-YY >= CENTURY-CUTOVER-YY
013300         COMPUTE WS-CCYY = 1900 + WS-SYS-YY
013400     ELSE
013500         COMPUTE WS-CCYY = 2000 + WS-SYS-YY
013600     END-IF.
013700
013800 B25-EXIT.
013900     EXIT.
014000
014100******************************************************************
014200*    BUILD THE CCYY-MM-DDTHH:MM:SS OUTPUT STAMP                  *
014300******************************************************************
014400 C00-FORMAT-STAMP.
014500
014600     STRING WS-CCYY          DELIMITED BY SIZE
014700            '-'              DELIMITED BY SIZE
014800            WS-SYS-MM        DELIMITED BY SIZE
014900            '-'              DELIMITED BY SIZE
015000            WS-SYS-DD        DELIMITED BY SIZE
015100            'T'              DELIMITED BY SIZE
015200            WS-SYS-HH        DELIMITED BY SIZE
015300            ':'              DELIMITED BY SIZE
015400            WS-SYS-MN        DELIMITED BY SIZE
015500            ':'              DELIMITED BY SIZE
015600            WS-SYS-SS        DELIMITED BY SIZE
015700       INTO CLK-TIMESTAMP.
015800
015900 C05-EXIT.
016000     EXIT.
