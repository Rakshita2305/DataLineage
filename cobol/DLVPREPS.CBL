000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DLVPREPS.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  JUNE 2011.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       THE PREPROCESS ENGINE FOR THE DATA LINEAGE
001500*               VERSIONING JOBS.  CALLED BY DLVCOMIT WITH THE
001600*               ROW TABLE THAT DLVLOADR JUST BUILT AND THE
001700*               CONFIGURATION RECORD SUPPLIED OR DEFAULTED BY
001800*               THE DRIVER.  RUNS THE CLEANSING STEPS IN THE
001900*               SHOP-STANDARD ORDER - UNWANTED-VALUE NULLING,
002000*               TEXT CLEANUP, NUMERIC COERCION, NULL STRATEGY,
002100*               DUPLICATE REMOVAL, STABLE SORT - AND HANDS THE
002200*               TABLE BACK TO THE CALLER COMPACTED TO ITS
002300*               FINAL ROW COUNT.
002400*
002500* CHANGE HISTORY ------------------------------------------------
002600* 06/08/2011 DLC ORIGINAL PROGRAM.
002700* 09/30/2013 TMS ADDED THE URL-TOKEN REMOVAL SUB-STEP AND THE     DLV01
002800*                CF-REMOVE-URLS SWITCH - TICKET WS-2041.         DLV01
002900* 01/05/2019 RBH Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
003000* 03/11/2021 DLC REWORKED THE SORT COMPARE TO BE NUMERIC-AWARE   DLV02
003100*                ON COERCED COLUMNS AND TO PUT NULL FIELDS       DLV02
003200*                AFTER NON-NULL ONES, TO MATCH THE REVISED       DLV02
003300*                ROW TABLE LAYOUT IN DLVWORK - TICKET WS-3360.   DLV02
003400* 06/03/2024 RBH C50-CLEANUP-SCRATCH WAS CALLING X50 FOR SUB-    DLV03
003500*                STEP B, WHICH TRIMS AND LOWERCASES TOGETHER -   DLV03
003600*                CF-STRIP-TEXT WAS NEVER BEING TESTED AND THE    DLV03
003700*                CF-LOWERCASE-TEXT CHECK AT SUB-STEP D WAS DEAD  DLV03
003800*                CODE.  SUB-STEP B NOW CALLS X60 (TRIM ONLY)     DLV03
003900*                GATED ON CF-STRIP-TEXT, TICKET WS-4512.         DLV03
004000* END OF HISTORY --------------------------------------------------
004100
004200******************************************************************
004300*                                                                *
004400*    ENVIRONMENT DIVISION                                        *
004500*                                                                *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800
004900******************************************************************
005000*    CONFIGURATION SECTION                                       *
005100******************************************************************
005200 CONFIGURATION SECTION.
005300
005400 SOURCE-COMPUTER. IBM-2086-A04-140.
005500 OBJECT-COMPUTER. IBM-2086-A04-140.
005600 SPECIAL-NAMES.
005700     SYSLST IS PRINTER,
005800     UPSI-7 ON STATUS IS WITH-DIAGNOSTICS.
005900
006000******************************************************************
006100*                                                                *
006200*    DATA DIVISION                                               *
006300*                                                                *
006400******************************************************************
006500 DATA DIVISION.
006600
006700******************************************************************
006800*    WORKING-STORAGE SECTION                                     *
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100
007200 01  WS-FIELDS.
007300     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
007400     03  THIS-PGM                  PIC  X(08)   VALUE 'DLVPREPS'.
007500
007600     03  WS-UPPER-ALPHABET         PIC  X(26)   VALUE
007700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007800     03  WS-LOWER-ALPHABET         PIC  X(26)   VALUE
007900         'abcdefghijklmnopqrstuvwxyz'.
008000     03  WS-ALNUM-LOW-LETTERS      PIC  X(26)   VALUE
008100         'abcdefghijklmnopqrstuvwxyz'.
008200     03  WS-ALNUM-DIGITS           PIC  X(10)   VALUE
008300         '0123456789'.
008400
008500*    ----------------------------------------------------------
008600*    UNWANTED-VALUE TABLE - STEP 2 OF THE PREPROCESS PIPELINE.
008700*    ONE FIELD PER ENTRY SO EACH CAN CARRY ITS OWN VALUE
008800*    CLAUSE, THEN REDEFINED AS A TABLE FOR THE SEARCH LOOP.
008900*    ----------------------------------------------------------
009000 01  WS-UNWANTED-VALUES-AREA.
009100     03  WS-UNWANTED-01            PIC  X(12) VALUE SPACES.
009200     03  WS-UNWANTED-02            PIC  X(12) VALUE 'na'.
009300     03  WS-UNWANTED-03            PIC  X(12) VALUE 'n/a'.
009400     03  WS-UNWANTED-04            PIC  X(12) VALUE 'null'.
009500     03  WS-UNWANTED-05            PIC  X(12) VALUE 'none'.
009600     03  WS-UNWANTED-06            PIC  X(12) VALUE '-'.
009700     03  WS-UNWANTED-07            PIC  X(12) VALUE '?'.
009800     03  FILLER                    PIC  X(12) VALUE SPACES.
009900
010000 01  WS-UNWANTED-LIST-R REDEFINES WS-UNWANTED-VALUES-AREA.
010100     03  WS-UNWANTED-ENTRY         PIC  X(12) OCCURS 7 TIMES
010200                                   INDEXED BY WS-UNW-IDX.
010300     03  FILLER                    PIC  X(12) VALUE SPACES.
010400
010500*    ----------------------------------------------------------
010600*    URL-TOKEN PREFIXES - STEP 3C.  DIFFERENT WIDTHS, SO KEPT
010700*    AS SEPARATE FIELDS RATHER THAN A TABLE (INSPECT BEFORE
010800*    INITIAL NEEDS AN EXACT-WIDTH COMPARE).
010900*    ----------------------------------------------------------
011000     03  WS-URL-PREFIX-1           PIC  X(07) VALUE 'http://'.
011100     03  WS-URL-PREFIX-2           PIC  X(08) VALUE 'https://'.
011200     03  WS-URL-PREFIX-3           PIC  X(04) VALUE 'www.'.
011300
011400*    ----------------------------------------------------------
011500*    SCRATCH AREA - ONE FIELD AT A TIME IS MOVED IN HERE FOR
011600*    CLEANUP, UNWANTED-VALUE TESTING, OR NUMERIC PARSING.
011700*    ----------------------------------------------------------
011800 01  WS-SCRATCH-AREA.
011900     03  WS-SCRATCH-TEXT           PIC  X(60)  VALUE SPACES.
012000     03  WS-SCRATCH-LEN            PIC S9(04)   BINARY.
012100     03  WS-TRIM-LEAD              PIC S9(04)   BINARY.
012200     03  WS-TRIM-TRAIL             PIC S9(04)   BINARY.
012300     03  WS-SCAN-POS               PIC S9(04)   BINARY.
012400     03  WS-OUT-POS                PIC S9(04)   BINARY.
012500     03  WS-FOUND-POS              PIC S9(04)   BINARY.
012600     03  WS-REMAIN-LEN             PIC S9(04)   BINARY.
012700     03  WS-ONE-CHAR               PIC  X(01)  VALUE SPACE.
012800     03  WS-UNWANTED-MATCH-SW      PIC  X(01)  VALUE 'N'.
012900         88  WS-UNWANTED-MATCHED            VALUE 'Y'.
013000     03  FILLER                    PIC  X(04)   VALUE SPACES.
013100
013200*    ----------------------------------------------------------
013300*    NUMERIC PARSE/COMPARE SCRATCH - STEPS 4 AND 7.  KEPT AS
013400*    THREE LIKE-SIZED FIELDS (ONE PER COLUMN) SO THEY CAN BE
013500*    REDEFINED AS A TABLE FOR THE COLUMN-DRIVEN LOOPS.
013600*    ----------------------------------------------------------
013700 01  WS-NUMERIC-HOLD-AREA.
013800     03  WS-NUM-HOLD-ID            PIC S9(09)V9(05) VALUE ZERO.
013900     03  WS-NUM-HOLD-TEXT          PIC S9(09)V9(05) VALUE ZERO.
014000     03  WS-NUM-HOLD-LABEL         PIC S9(09)V9(05) VALUE ZERO.
014100     03  FILLER                    PIC  X(04)   VALUE SPACES.
014200
014300 01  WS-NUMERIC-SCRATCH-R REDEFINES WS-NUMERIC-HOLD-AREA.
014400     03  WS-NUM-HOLD-ENTRY         PIC S9(09)V9(05) OCCURS 3 TIMES
014500                                   INDEXED BY WS-NUM-IDX.
014600
014700     03  WS-PARSE-OUTPUT           PIC S9(09)V9(05) VALUE ZERO.
014800     03  WS-PARSE-SIGN             PIC S9(01)   BINARY.
014900     03  WS-PARSE-FRAC-DIVISOR     PIC S9(09)   BINARY.
015000     03  WS-PARSE-DIGIT            PIC S9(04)   BINARY.
015100     03  WS-PARSE-SEEN-DOT-SW      PIC  X(01)  VALUE 'N'.
015200         88  WS-PARSE-SEEN-DOT              VALUE 'Y'.
015300     03  WS-PARSE-SEEN-DIGIT-SW    PIC  X(01)  VALUE 'N'.
015400         88  WS-PARSE-SEEN-DIGIT            VALUE 'Y'.
015500     03  WS-PARSE-VALID-SW         PIC  X(01)  VALUE 'Y'.
015600         88  WS-PARSE-IS-VALID              VALUE 'Y'.
015700
015800
015900*    ----------------------------------------------------------
016000*    SORT WORK AREAS - STEP 7.  WS-SORT-HOLD-ROW-R IS THE
016100*    ONE-ROW SWAP BUFFER USED BY G70-SWAP-ROWS; IT REDEFINES
016200*    THE SAME 91-BYTE SHAPE AS A DLV-ROW-ENTRY SO A SWAP IS A
016300*    PLAIN MOVE OF THE FLAT VIEW, THE SAME WAY THE DUPLICATE
016400*    CHECK IN F00 COMPARES WHOLE ROWS.
016500*    ----------------------------------------------------------
016600 01  WS-SORT-HOLD-ROW.
016700     03  WS-HOLD-ID                PIC  X(10)  VALUE SPACES.
016800     03  WS-HOLD-ID-NULL           PIC  X(01)  VALUE 'N'.
016900     03  WS-HOLD-TEXT              PIC  X(60)  VALUE SPACES.
017000     03  WS-HOLD-TEXT-NULL         PIC  X(01)  VALUE 'N'.
017100     03  WS-HOLD-LABEL             PIC  X(12)  VALUE SPACES.
017200     03  WS-HOLD-LABEL-NULL        PIC  X(01)  VALUE 'N'.
017300     03  WS-HOLD-KEEP-SWITCH       PIC  X(01)  VALUE 'Y'.
017400     03  FILLER                    PIC  X(05)  VALUE SPACES.
017500
017600 01  WS-SORT-HOLD-ROW-R REDEFINES WS-SORT-HOLD-ROW.
017700     03  WS-HOLD-FLAT              PIC  X(91).
017800
017900 01  WS-SORT-SWITCHES.
018000     03  WS-SORT-SWAPPED-SW        PIC  X(01)  VALUE 'N'.
018100         88  WS-SORT-SWAPPED                VALUE 'Y'.
018200     03  WS-CMP-RESULT             PIC S9(04)   BINARY.
018300     03  FILLER                    PIC  X(04)   VALUE SPACES.
018400
018500*    ----------------------------------------------------------
018600*    NULL-STRATEGY AND GENERAL CONTROL FIELDS - STEP 5.
018700*    ----------------------------------------------------------
018800 01  WS-STRATEGY-FIELDS.
018900     03  WS-EFFECTIVE-STRATEGY     PIC  X(08)  VALUE SPACES.
019000         88  WS-STRAT-DROP-ANY              VALUE 'DROP-ANY'.
019100         88  WS-STRAT-DROP-ALL              VALUE 'DROP-ALL'.
019200         88  WS-STRAT-FILL                  VALUE 'FILL    '.
019300         88  WS-STRAT-KEEP                  VALUE 'KEEP    '.
019400     03  WS-NULL-FILL-NUMERIC-TEXT PIC  X(12)  VALUE SPACES.
019500     03  WS-ROW-ALL-NULL-SW        PIC  X(01)  VALUE 'N'.
019600         88  WS-ROW-ALL-NULL                 VALUE 'Y'.
019700     03  WS-ROW-ANY-NULL-SW        PIC  X(01)  VALUE 'N'.
019800         88  WS-ROW-ANY-NULL                 VALUE 'Y'.
019900
020000     03  WS-KEEP-COUNT             PIC S9(07)   BINARY.
020100     03  FILLER                    PIC  X(04)   VALUE SPACES.
020200
020300******************************************************************
020400*    LINKAGE SECTION                                             *
020500******************************************************************
020600 LINKAGE SECTION.
020700
020800 01  DLVPREPS-CONFIG.
020900     COPY DLVCFG.
021000
021100 01  DLVPREPS-PARMS.
021200     05  PRP-RETURN-CODE           PIC S9(04)   BINARY.
021300         88  PRP-NORMAL                      VALUE ZERO.
021400         88  PRP-EMPTY-TABLE                 VALUE +4.
021500     05  FILLER                    PIC  X(10)  VALUE SPACES.
021600
021700 COPY DLVWORK.
021800
021900******************************************************************
022000*                                                                *
022100*    PROCEDURE DIVISION                                          *
022200*                                                                *
022300******************************************************************
022400 PROCEDURE DIVISION USING DLVPREPS-CONFIG DLVPREPS-PARMS
022500         DLV-ROW-TABLE DLV-COLUMN-FLAGS DLV-ROW-COUNTERS
022600         DLV-LABEL-ACCUM.
022700
022800******************************************************************
022900*    MAINLINE ROUTINE - RUNS THE SEVEN PREPROCESS STEPS IN THE   *
023000*    SHOP-STANDARD ORDER.  STEP 1 (COLUMN NORMALIZATION) NEEDS   *
023100*    NO CODE HERE - THE FIXED RECORD LAYOUT ALREADY SATISFIES    *
023200*    IT.                                                         *
023300******************************************************************
023400 A00-MAINLINE-ROUTINE.
023500
023600     MOVE ZERO                   TO PRP-RETURN-CODE.
023700
023800     IF  RWT-ROWS-BEFORE <= ZERO
023900         MOVE +4                 TO PRP-RETURN-CODE
024000         GO TO A99-EXIT-MAINLINE
024100     END-IF.
024200
024300     PERFORM B00-NULL-UNWANTED-ROW THRU B05-EXIT
024400         VARYING RWT-SUB FROM 1 BY 1
024500             UNTIL RWT-SUB > RWT-ROWS-BEFORE.
024600
024700     IF  CF-CLEANUP-TEXT = 'Y'
024800         PERFORM C00-CLEANUP-ROW THRU C05-EXIT
024900             VARYING RWT-SUB FROM 1 BY 1
025000                 UNTIL RWT-SUB > RWT-ROWS-BEFORE
025100     END-IF.
025200
025300     IF  CF-COERCE-NUMERIC = 'Y'
025400         PERFORM D00-COERCE-NUMERIC-COLUMNS THRU D05-EXIT
025500     END-IF.
025600
025700     PERFORM E00-APPLY-NULL-STRATEGY THRU E05-EXIT.
025800     PERFORM E50-COMPACT-KEPT-ROWS THRU E55-EXIT.
025900
026000     IF  CF-DROP-DUPLICATES = 'Y'
026100         MOVE RWT-ROWS-AFTER     TO RWT-ROWS-BEFORE
026200         PERFORM F00-MARK-DUPLICATE-ROWS THRU F05-EXIT
026300         PERFORM E50-COMPACT-KEPT-ROWS THRU E55-EXIT
026400     END-IF.
026500
026600     IF  CF-SORT-ROWS = 'Y'
026700         PERFORM G00-STABLE-SORT-ROWS THRU G05-EXIT
026800     END-IF.
026900
027000 A99-EXIT-MAINLINE.
027100     GOBACK.
027200
027300******************************************************************
027400*    STEP 2 - UNWANTED-VALUE NULLING.  A BLANK, OR TRIMMED AND   *
027500*    LOWERCASED VALUE FOUND IN THE UNWANTED TABLE, NULLS THE     *
027600*    FIELD.                                                      *
027700******************************************************************
027800 B00-NULL-UNWANTED-ROW.
027900
028000     MOVE RWT-ID(RWT-SUB)        TO WS-SCRATCH-TEXT.
028100     PERFORM B50-CHECK-UNWANTED THRU B55-EXIT.
028200     IF  WS-UNWANTED-MATCHED
028300         MOVE 'Y'                TO RWT-ID-NULL(RWT-SUB)
028400     END-IF.
028500
028600     MOVE RWT-TEXT(RWT-SUB)      TO WS-SCRATCH-TEXT.
028700     PERFORM B50-CHECK-UNWANTED THRU B55-EXIT.
028800     IF  WS-UNWANTED-MATCHED
028900         MOVE 'Y'                TO RWT-TEXT-NULL(RWT-SUB)
029000     END-IF.
029100
029200     MOVE SPACES                 TO WS-SCRATCH-TEXT.
029300     MOVE RWT-LABEL(RWT-SUB)     TO WS-SCRATCH-TEXT(1:12).
029400     PERFORM B50-CHECK-UNWANTED THRU B55-EXIT.
029500     IF  WS-UNWANTED-MATCHED
029600         MOVE 'Y'                TO RWT-LABEL-NULL(RWT-SUB)
029700     END-IF.
029800
029900 B05-EXIT.
030000     EXIT.
030100
030200******************************************************************
030300*    TRIM AND LOWERCASE WS-SCRATCH-TEXT, THEN SEARCH THE         *
030400*    UNWANTED TABLE FOR AN EXACT MATCH.  SETS                    *
030500*    WS-UNWANTED-MATCH-SW.                                       *
030600******************************************************************
030700 B50-CHECK-UNWANTED.
030800
030900     MOVE 'N'                    TO WS-UNWANTED-MATCH-SW.
031000     PERFORM X50-TRIM-LOWER-SCRATCH THRU X55-EXIT.
031100
031200     IF  WS-SCRATCH-LEN = ZERO
031300         MOVE 'Y'                TO WS-UNWANTED-MATCH-SW
031400         GO TO B55-EXIT
031500     END-IF.
031600
031700     SET WS-UNW-IDX              TO 1.
031800     SEARCH WS-UNWANTED-ENTRY
031900         AT END
032000             CONTINUE
032100         WHEN WS-UNWANTED-ENTRY(WS-UNW-IDX) = WS-SCRATCH-TEXT(1:12)
032200             MOVE 'Y'            TO WS-UNWANTED-MATCH-SW
032300     END-SEARCH.
032400
032500 B55-EXIT.
032600     EXIT.
032700
032800******************************************************************
032900*    STEP 3 - TEXT CLEANUP.  RUN FOR EACH OF THE THREE FIELDS    *
033000*    IN A ROW, SKIPPING FIELDS THAT ARE NULL.                    *
033100******************************************************************
033200 C00-CLEANUP-ROW.
033300
033400     IF  NOT RWT-88-ID-NULL(RWT-SUB)
033500         MOVE RWT-ID(RWT-SUB)    TO WS-SCRATCH-TEXT
033600         MOVE 10                 TO WS-SCRATCH-LEN
033700         PERFORM C50-CLEANUP-SCRATCH THRU C55-EXIT
033800         MOVE WS-SCRATCH-TEXT(1:10) TO RWT-ID(RWT-SUB)
033900     END-IF.
034000
034100     IF  NOT RWT-88-TEXT-NULL(RWT-SUB)
034200         MOVE RWT-TEXT(RWT-SUB)  TO WS-SCRATCH-TEXT
034300         MOVE 60                 TO WS-SCRATCH-LEN
034400         PERFORM C50-CLEANUP-SCRATCH THRU C55-EXIT
034500         MOVE WS-SCRATCH-TEXT    TO RWT-TEXT(RWT-SUB)
034600     END-IF.
034700
034800     IF  NOT RWT-88-LABEL-NULL(RWT-SUB)
034900         MOVE SPACES             TO WS-SCRATCH-TEXT
035000         MOVE RWT-LABEL(RWT-SUB) TO WS-SCRATCH-TEXT(1:12)
035100         MOVE 12                 TO WS-SCRATCH-LEN
035200         PERFORM C50-CLEANUP-SCRATCH THRU C55-EXIT
035300         MOVE WS-SCRATCH-TEXT(1:12) TO RWT-LABEL(RWT-SUB)
035400     END-IF.
035500
035600 C05-EXIT.
035700     EXIT.
035800
035900******************************************************************
036000*    SUB-STEPS A THROUGH G OF THE TEXT CLEANUP, IN THE EXACT     *
036100*    ORDER THE HOUSE STANDARD REQUIRES.  OPERATES ON             *
036200*    WS-SCRATCH-TEXT/WS-SCRATCH-LEN, WHICH THE CALLER HAS        *
036300*    JUST LOADED WITH ONE FIELD'S VALUE, RIGHT-PADDED WITH       *
036400*    SPACES TO 60 BYTES.                                         *
036500******************************************************************
036600 C50-CLEANUP-SCRATCH.
036700
036800*        SUB-STEP A - UNICODE NORMALIZATION IS A NO-OP ON THIS
036900*        SINGLE-BYTE SHOP'S DATA.  NOTHING TO DO.
037000
037100*        SUB-STEP B - TRIM ONLY, GATED ON ITS OWN FLAG.  X60 DOES
037200*        NOT TOUCH CASE, SO CF-LOWERCASE-TEXT BELOW STAYS A REAL
037300*        INDEPENDENT SWITCH INSTEAD OF DEAD CODE.  TICKET WS-4512.
037400     IF  CF-STRIP-TEXT = 'Y'
037500         PERFORM X60-TRIM-ONLY-SCRATCH THRU X65-EXIT
037600     END-IF.
037700
037800     IF  CF-REMOVE-URLS = 'Y'
037900         PERFORM C60-REMOVE-URL-TOKENS THRU C65-EXIT
038000     END-IF.
038100
038200     IF  CF-LOWERCASE-TEXT = 'Y'
038300         INSPECT WS-SCRATCH-TEXT
038400             CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
038500     END-IF.
038600
038700     IF  CF-REMOVE-PUNCT = 'Y'
038800         PERFORM C70-REMOVE-PUNCTUATION THRU C75-EXIT
038900     END-IF.
039000
039100     IF  CF-COLLAPSE-SPACES = 'Y'
039200         PERFORM C80-COLLAPSE-SPACES THRU C85-EXIT
039300     END-IF.
039400
039500*        SUB-STEP G - FINAL TRIM, ALWAYS, REGARDLESS OF FLAGS.
039600     PERFORM X60-TRIM-ONLY-SCRATCH THRU X65-EXIT.
039700
039800 C55-EXIT.
039900     EXIT.
040000
040100******************************************************************
040200*    SUB-STEP C - BLANK OUT HTTP://, HTTPS:// AND WWW. TOKENS    *
040300*    FROM WHERE THEY START THROUGH THE NEXT WHITESPACE BYTE.     *
040400*    ADDED TICKET WS-2041, SEE CHANGE HISTORY 09/30/2013.        *
040500******************************************************************
040600 C60-REMOVE-URL-TOKENS.
040700
040800     PERFORM C61-SCAN-ONE-POSITION THRU C62-EXIT
040900         VARYING WS-SCAN-POS FROM 1 BY 1
041000             UNTIL WS-SCAN-POS > 60.
041100
041200 C65-EXIT.
041300     EXIT.
041400
041500 C61-SCAN-ONE-POSITION.
041600
041700     COMPUTE WS-REMAIN-LEN = 61 - WS-SCAN-POS.
041800
041900     IF  WS-REMAIN-LEN >= 8
042000     AND WS-SCRATCH-TEXT(WS-SCAN-POS:8) = WS-URL-PREFIX-2
042100         PERFORM C63-BLANK-TOKEN THRU C64-EXIT
042200     ELSE
042300         IF  WS-REMAIN-LEN >= 7
042400         AND WS-SCRATCH-TEXT(WS-SCAN-POS:7) = WS-URL-PREFIX-1
042500             PERFORM C63-BLANK-TOKEN THRU C64-EXIT
042600         ELSE
042700             IF  WS-REMAIN-LEN >= 4
042800             AND WS-SCRATCH-TEXT(WS-SCAN-POS:4) = WS-URL-PREFIX-3
042900                 PERFORM C63-BLANK-TOKEN THRU C64-EXIT
043000             END-IF
043100         END-IF
043200     END-IF.
043300
043400 C62-EXIT.
043500     EXIT.
043600
043700 C63-BLANK-TOKEN.
043800
043900     MOVE WS-SCAN-POS            TO WS-OUT-POS.
044000     PERFORM C66-BLANK-ONE-BYTE THRU C67-EXIT
044100         UNTIL WS-OUT-POS > 60
044200         OR    WS-SCRATCH-TEXT(WS-OUT-POS:1) = SPACE.
044300
044400 C64-EXIT.
044500     EXIT.
044600
044700 C66-BLANK-ONE-BYTE.
044800
044900     MOVE SPACE                  TO WS-SCRATCH-TEXT(WS-OUT-POS:1).
045000     ADD 1                       TO WS-OUT-POS.
045100
045200 C67-EXIT.
045300     EXIT.
045400
045500******************************************************************
045600*    SUB-STEP E - REPLACE ANY CHARACTER THAT IS NOT A LOWERCASE  *
045700*    LETTER, DIGIT OR BLANK WITH A BLANK.  RUNS AFTER THE        *
045800*    LOWERCASE STEP REGARDLESS OF WHETHER CF-LOWERCASE-TEXT IS   *
045900*    ON, SO AN UPPERCASE LETTER LEFT OVER WHEN LOWERCASE IS OFF  *
046000*    IS ALSO REPLACED - THAT ORDERING IS DELIBERATE, DO NOT      *
046100*    REORDER THESE STEPS.  TICKET WS-2041.                      *
046200******************************************************************
046300 C70-REMOVE-PUNCTUATION.
046400
046500     PERFORM C71-TEST-ONE-BYTE THRU C72-EXIT
046600         VARYING WS-SCAN-POS FROM 1 BY 1
046700             UNTIL WS-SCAN-POS > 60.
046800
046900 C75-EXIT.
047000     EXIT.
047100
047200 C71-TEST-ONE-BYTE.
047300
047400     MOVE WS-SCRATCH-TEXT(WS-SCAN-POS:1) TO WS-ONE-CHAR.
047500
047600     IF  WS-ONE-CHAR = SPACE
047700         CONTINUE
047800     ELSE
047900         MOVE ZERO               TO WS-FOUND-POS
048000         INSPECT WS-ALNUM-LOW-LETTERS TALLYING WS-FOUND-POS
048100             FOR CHARACTERS BEFORE INITIAL WS-ONE-CHAR
048200         IF  WS-FOUND-POS = 26
048300             MOVE ZERO           TO WS-FOUND-POS
048400             INSPECT WS-ALNUM-DIGITS TALLYING WS-FOUND-POS
048500                 FOR CHARACTERS BEFORE INITIAL WS-ONE-CHAR
048600             IF  WS-FOUND-POS = 10
048700                 MOVE SPACE      TO WS-SCRATCH-TEXT(WS-SCAN-POS:1)
048800             END-IF
048900         END-IF
049000     END-IF.
049100
049200 C72-EXIT.
049300     EXIT.
049400
049500******************************************************************
049600*    SUB-STEP F - COLLAPSE RUNS OF WHITESPACE TO A SINGLE SPACE. *
049700******************************************************************
049800 C80-COLLAPSE-SPACES.
049900
050000     MOVE 1                      TO WS-OUT-POS.
050100     MOVE 'N'                    TO WS-UNWANTED-MATCH-SW.
050200     PERFORM C81-COLLAPSE-ONE-BYTE THRU C82-EXIT
050300         VARYING WS-SCAN-POS FROM 1 BY 1
050400             UNTIL WS-SCAN-POS > 60.
050500
050600     PERFORM C83-PAD-REMAINDER THRU C84-EXIT
050700         VARYING WS-SCAN-POS FROM WS-OUT-POS BY 1
050800             UNTIL WS-SCAN-POS > 60.
050900
051000 C85-EXIT.
051100     EXIT.
051200
051300 C81-COLLAPSE-ONE-BYTE.
051400
051500     IF  WS-SCRATCH-TEXT(WS-SCAN-POS:1) = SPACE
051600         IF  WS-UNWANTED-MATCHED
051700             CONTINUE
051800         ELSE
051900             MOVE SPACE          TO WS-SCRATCH-TEXT(WS-OUT-POS:1)
052000             ADD 1               TO WS-OUT-POS
052100             MOVE 'Y'            TO WS-UNWANTED-MATCH-SW
052200         END-IF
052300     ELSE
052400         MOVE WS-SCRATCH-TEXT(WS-SCAN-POS:1)
052500                                 TO WS-SCRATCH-TEXT(WS-OUT-POS:1)
052600         ADD 1                   TO WS-OUT-POS
052700         MOVE 'N'                TO WS-UNWANTED-MATCH-SW
052800     END-IF.
052900
053000 C82-EXIT.
053100     EXIT.
053200
053300 C83-PAD-REMAINDER.
053400
053500     MOVE SPACE                  TO WS-SCRATCH-TEXT(WS-SCAN-POS:1).
053600
053700 C84-EXIT.
053800     EXIT.
053900
054000******************************************************************
054100*    STEP 4 - NUMERIC COERCION.  A COLUMN IS NUMERIC IF EVERY    *
054200*    NON-NULL VALUE IN IT MATCHES THE NUMERIC PATTERN AND AT     *
054300*    LEAST ONE NON-NULL VALUE WAS SEEN.                          *
054400******************************************************************
054500 D00-COERCE-NUMERIC-COLUMNS.
054600
054700     MOVE 'N'                    TO COL-ID-NUMERIC
054800                                    COL-TEXT-NUMERIC
054900                                    COL-LABEL-NUMERIC.
055000     MOVE 'N'                    TO COL-ID-SEEN-VALUE
055100                                    COL-TEXT-SEEN-VALUE
055200                                    COL-LABEL-SEEN-VALUE.
055300
055400     PERFORM D10-SCAN-ONE-ROW THRU D15-EXIT
055500         VARYING RWT-SUB FROM 1 BY 1
055600             UNTIL RWT-SUB > RWT-ROWS-BEFORE.
055700
055800     IF  COL-88-ID-SEEN-VALUE
055900         MOVE 'Y'                TO COL-ID-NUMERIC
056000     END-IF.
056100     IF  COL-88-TEXT-SEEN-VALUE
056200         MOVE 'Y'                TO COL-TEXT-NUMERIC
056300     END-IF.
056400     IF  COL-88-LABEL-SEEN-VALUE
056500         MOVE 'Y'                TO COL-LABEL-NUMERIC
056600     END-IF.
056700
056800 D05-EXIT.
056900     EXIT.
057000
057100 D10-SCAN-ONE-ROW.
057200
057300     IF  NOT RWT-88-ID-NULL(RWT-SUB)
057400     AND NOT COL-ID-SEEN-VALUE = 'X'
057500         MOVE RWT-ID(RWT-SUB)    TO WS-SCRATCH-TEXT
057600         MOVE 10                 TO WS-SCRATCH-LEN
057700         PERFORM X70-VALIDATE-NUMERIC-SCRATCH THRU X75-EXIT
057800         IF  WS-PARSE-IS-VALID
057900             MOVE 'Y'            TO COL-ID-SEEN-VALUE
058000         ELSE
058100             MOVE 'X'            TO COL-ID-SEEN-VALUE
058200         END-IF
058300     END-IF.
058400
058500     IF  NOT RWT-88-TEXT-NULL(RWT-SUB)
058600     AND NOT COL-TEXT-SEEN-VALUE = 'X'
058700         MOVE RWT-TEXT(RWT-SUB)  TO WS-SCRATCH-TEXT
058800         MOVE 60                 TO WS-SCRATCH-LEN
058900         PERFORM X70-VALIDATE-NUMERIC-SCRATCH THRU X75-EXIT
059000         IF  WS-PARSE-IS-VALID
059100             MOVE 'Y'            TO COL-TEXT-SEEN-VALUE
059200         ELSE
059300             MOVE 'X'            TO COL-TEXT-SEEN-VALUE
059400         END-IF
059500     END-IF.
059600
059700     IF  NOT RWT-88-LABEL-NULL(RWT-SUB)
059800     AND NOT COL-LABEL-SEEN-VALUE = 'X'
059900         MOVE SPACES             TO WS-SCRATCH-TEXT
060000         MOVE RWT-LABEL(RWT-SUB) TO WS-SCRATCH-TEXT(1:12)
060100         MOVE 12                 TO WS-SCRATCH-LEN
060200         PERFORM X70-VALIDATE-NUMERIC-SCRATCH THRU X75-EXIT
060300         IF  WS-PARSE-IS-VALID
060400             MOVE 'Y'            TO COL-LABEL-SEEN-VALUE
060500         ELSE
060600             MOVE 'X'            TO COL-LABEL-SEEN-VALUE
060700         END-IF
060800     END-IF.
060900
061000 D15-EXIT.
061100     EXIT.
061200
061300******************************************************************
061400*    STEP 5 - NULL STRATEGY.  CF-DROP-NULLS OVERRIDES KEEP TO    *
061500*    DROP-ANY.  AN UNRECOGNIZED STRATEGY LEAVES ROWS UNCHANGED.  *
061600******************************************************************
061700 E00-APPLY-NULL-STRATEGY.
061800
061900     MOVE CF-NULL-STRATEGY       TO WS-EFFECTIVE-STRATEGY.
062000     IF  WS-STRAT-KEEP
062100     AND CF-DROP-NULLS = 'Y'
062200         MOVE 'DROP-ANY'         TO WS-EFFECTIVE-STRATEGY
062300     END-IF.
062400
062500     PERFORM E10-APPLY-ONE-ROW THRU E15-EXIT
062600         VARYING RWT-SUB FROM 1 BY 1
062700             UNTIL RWT-SUB > RWT-ROWS-BEFORE.
062800
062900 E05-EXIT.
063000     EXIT.
063100
063200 E10-APPLY-ONE-ROW.
063300
063400     MOVE 'Y'                    TO RWT-KEEP-SWITCH(RWT-SUB).
063500
063600     MOVE 'N'                    TO WS-ROW-ANY-NULL-SW.
063700     IF  RWT-88-ID-NULL(RWT-SUB)
063800     OR  RWT-88-TEXT-NULL(RWT-SUB)
063900     OR  RWT-88-LABEL-NULL(RWT-SUB)
064000         MOVE 'Y'                TO WS-ROW-ANY-NULL-SW
064100     END-IF.
064200
064300     MOVE 'N'                    TO WS-ROW-ALL-NULL-SW.
064400     IF  RWT-88-ID-NULL(RWT-SUB)
064500     AND RWT-88-TEXT-NULL(RWT-SUB)
064600     AND RWT-88-LABEL-NULL(RWT-SUB)
064700         MOVE 'Y'                TO WS-ROW-ALL-NULL-SW
064800     END-IF.
064900
065000     IF  WS-STRAT-DROP-ANY AND WS-ROW-ANY-NULL
065100         MOVE 'N'                TO RWT-KEEP-SWITCH(RWT-SUB)
065200     END-IF.
065300
065400     IF  WS-STRAT-DROP-ALL AND WS-ROW-ALL-NULL
065500         MOVE 'N'                TO RWT-KEEP-SWITCH(RWT-SUB)
065600     END-IF.
065700
065800     IF  WS-STRAT-FILL AND WS-ROW-ANY-NULL
065900         PERFORM E20-FILL-ONE-ROW THRU E25-EXIT
066000     END-IF.
066100
066200 E15-EXIT.
066300     EXIT.
066400
066500******************************************************************
066600*    FILL NULL FIELDS IN ONE ROW.  A NULL FIELD IN A COLUMN      *
066700*    MARKED NUMERIC TAKES CF-NULL-FILL-NUMERIC, OTHERWISE IT     *
066800*    TAKES CF-NULL-FILL-TEXT.                                    *
066900******************************************************************
067000 E20-FILL-ONE-ROW.
067100
067200     IF  RWT-88-ID-NULL(RWT-SUB)
067300         IF  COL-88-ID-NUMERIC
067400             PERFORM E30-BUILD-NUMERIC-FILL THRU E35-EXIT
067500             MOVE WS-NULL-FILL-NUMERIC-TEXT(1:10)
067600                                 TO RWT-ID(RWT-SUB)
067700         ELSE
067800             MOVE CF-NULL-FILL-TEXT(1:10)
067900                                 TO RWT-ID(RWT-SUB)
068000         END-IF
068100     END-IF.
068200
068300     IF  RWT-88-TEXT-NULL(RWT-SUB)
068400         IF  COL-88-TEXT-NUMERIC
068500             PERFORM E30-BUILD-NUMERIC-FILL THRU E35-EXIT
068600             MOVE WS-NULL-FILL-NUMERIC-TEXT(1:12)
068700                                 TO RWT-TEXT(RWT-SUB)(1:12)
068800             MOVE SPACES         TO RWT-TEXT(RWT-SUB)(13:48)
068900         ELSE
069000             MOVE CF-NULL-FILL-TEXT TO RWT-TEXT(RWT-SUB)(1:12)
069100             MOVE SPACES         TO RWT-TEXT(RWT-SUB)(13:48)
069200         END-IF
069300     END-IF.
069400
069500     IF  RWT-88-LABEL-NULL(RWT-SUB)
069600         IF  COL-88-LABEL-NUMERIC
069700             PERFORM E30-BUILD-NUMERIC-FILL THRU E35-EXIT
069800             MOVE WS-NULL-FILL-NUMERIC-TEXT
069900                                 TO RWT-LABEL(RWT-SUB)
070000         ELSE
070100             MOVE CF-NULL-FILL-TEXT(1:12)
070200                                 TO RWT-LABEL(RWT-SUB)
070300         END-IF
070400     END-IF.
070500
070600 E25-EXIT.
070700     EXIT.
070800
070900 E30-BUILD-NUMERIC-FILL.
071000
071100     MOVE SPACES                 TO WS-NULL-FILL-NUMERIC-TEXT.
071200     MOVE CF-NULL-FILL-NUMERIC   TO WS-NULL-FILL-NUMERIC-TEXT(1:7).
071300
071400 E35-EXIT.
071500     EXIT.
071600
071700******************************************************************
071800*    COMPACT THE TABLE DOWN TO ONLY THE ROWS WHOSE KEEP SWITCH   *
071900*    IS STILL 'Y', PRESERVING ORIGINAL ORDER.  USED AFTER THE    *
072000*    NULL-STRATEGY PASS AND AFTER THE DUPLICATE PASS.            *
072100******************************************************************
072200 E50-COMPACT-KEPT-ROWS.
072300
072400     MOVE ZERO                   TO WS-KEEP-COUNT.
072500     PERFORM E60-COMPACT-ONE-ROW THRU E65-EXIT
072600         VARYING RWT-SUB FROM 1 BY 1
072700             UNTIL RWT-SUB > RWT-ROWS-BEFORE.
072800     MOVE WS-KEEP-COUNT          TO RWT-ROWS-AFTER.
072900
073000 E55-EXIT.
073100     EXIT.
073200
073300 E60-COMPACT-ONE-ROW.
073400
073500     IF  RWT-88-KEEP-ROW(RWT-SUB)
073600         ADD 1                   TO WS-KEEP-COUNT
073700         IF  WS-KEEP-COUNT NOT = RWT-SUB
073800             MOVE RWT-FLAT-ENTRY(RWT-SUB)
073900                                 TO RWT-FLAT-ENTRY(WS-KEEP-COUNT)
074000         END-IF
074100     END-IF.
074200
074300 E65-EXIT.
074400     EXIT.
074500
074600******************************************************************
074700*    STEP 6 - DUPLICATE REMOVAL.  A ROW IS A DUPLICATE OF AN     *
074800*    EARLIER ROW IF EVERY FIELD MATCHES.  THE FIRST OCCURRENCE   *
074900*    IS KEPT.  THE KEEP SWITCH IS ALREADY 'Y' ON EVERY ROW HERE, *
075000*    SO COMPARING THE WHOLE FLAT ROW (SWITCH INCLUDED) IS SAFE.  *
075100******************************************************************
075200 F00-MARK-DUPLICATE-ROWS.
075300
075400     PERFORM F10-CHECK-ONE-ROW THRU F15-EXIT
075500         VARYING RWT-SUB FROM 2 BY 1
075600             UNTIL RWT-SUB > RWT-ROWS-BEFORE.
075700
075800 F05-EXIT.
075900     EXIT.
076000
076100 F10-CHECK-ONE-ROW.
076200
076300     IF  RWT-88-KEEP-ROW(RWT-SUB)
076400         PERFORM F20-COMPARE-TO-EARLIER THRU F25-EXIT
076500             VARYING RWT-SUB2 FROM 1 BY 1
076600                 UNTIL RWT-SUB2 >= RWT-SUB
076700                 OR    RWT-88-DROP-ROW(RWT-SUB)
076800     END-IF.
076900
077000 F15-EXIT.
077100     EXIT.
077200
077300 F20-COMPARE-TO-EARLIER.
077400
077500     IF  RWT-88-KEEP-ROW(RWT-SUB2)
077600     AND RWT-FLAT-ENTRY(RWT-SUB) = RWT-FLAT-ENTRY(RWT-SUB2)
077700         MOVE 'N'                TO RWT-KEEP-SWITCH(RWT-SUB)
077800     END-IF.
077900
078000 F25-EXIT.
078100     EXIT.
078200
078300******************************************************************
078400*    STEP 7 - STABLE SORT, ASCENDING ON ID THEN TEXT THEN        *
078500*    LABEL, NULL FIELDS SORTING AFTER NON-NULL ONES.  A PLAIN    *
078600*    BUBBLE SORT - SWAPPING ONLY ON STRICT GREATER-THAN - STAYS  *
078700*    STABLE, WHICH IS ALL THE VOLUMES THIS JOB SEES EVER NEED.   *
078800******************************************************************
078900 G00-STABLE-SORT-ROWS.
079000
079100     MOVE 'Y'                    TO WS-SORT-SWAPPED-SW.
079200     PERFORM G10-SORT-PASS THRU G15-EXIT
079300         UNTIL NOT WS-SORT-SWAPPED.
079400
079500 G05-EXIT.
079600     EXIT.
079700
079800 G10-SORT-PASS.
079900
080000     MOVE 'N'                    TO WS-SORT-SWAPPED-SW.
080100     PERFORM G20-COMPARE-AND-SWAP THRU G25-EXIT
080200         VARYING RWT-SUB FROM 1 BY 1
080300             UNTIL RWT-SUB > RWT-ROWS-AFTER - 1.
080400
080500 G15-EXIT.
080600     EXIT.
080700
080800 G20-COMPARE-AND-SWAP.
080900
081000     COMPUTE RWT-SUB2 = RWT-SUB + 1.
081100     PERFORM G60-COMPARE-ROWS THRU G65-EXIT.
081200
081300     IF  WS-CMP-RESULT > ZERO
081400         PERFORM G70-SWAP-ROWS THRU G75-EXIT
081500         MOVE 'Y'                TO WS-SORT-SWAPPED-SW
081600     END-IF.
081700
081800 G25-EXIT.
081900     EXIT.
082000
082100 G60-COMPARE-ROWS.
082200
082300     MOVE ZERO                   TO WS-CMP-RESULT.
082400     PERFORM G61-COMPARE-ID-FIELD THRU G62-EXIT.
082500     IF  WS-CMP-RESULT = ZERO
082600         PERFORM G66-COMPARE-TEXT-FIELD THRU G67-EXIT
082700     END-IF.
082800     IF  WS-CMP-RESULT = ZERO
082900         PERFORM G68-COMPARE-LABEL-FIELD THRU G69-EXIT
083000     END-IF.
083100
083200 G65-EXIT.
083300     EXIT.
083400
083500 G61-COMPARE-ID-FIELD.
083600
083700     IF  RWT-88-ID-NULL(RWT-SUB) AND RWT-88-ID-NULL(RWT-SUB2)
083800         MOVE ZERO               TO WS-CMP-RESULT
083900     ELSE
084000         IF  RWT-88-ID-NULL(RWT-SUB)
084100             MOVE +1             TO WS-CMP-RESULT
084200         ELSE
084300             IF  RWT-88-ID-NULL(RWT-SUB2)
084400                 MOVE -1         TO WS-CMP-RESULT
084500             ELSE
084600                 IF  COL-88-ID-NUMERIC
084700                     PERFORM G80-COMPARE-NUMERIC-ID THRU G81-EXIT
084800                 ELSE
084900                     IF  RWT-ID(RWT-SUB) > RWT-ID(RWT-SUB2)
085000                         MOVE +1 TO WS-CMP-RESULT
085100                     ELSE
085200                         IF  RWT-ID(RWT-SUB) < RWT-ID(RWT-SUB2)
085300                             MOVE -1 TO WS-CMP-RESULT
085400                         ELSE
085500                             MOVE ZERO TO WS-CMP-RESULT
085600                         END-IF
085700                     END-IF
085800                 END-IF
085900             END-IF
086000         END-IF
086100     END-IF.
086200
086300 G62-EXIT.
086400     EXIT.
086500
086600 G66-COMPARE-TEXT-FIELD.
086700
086800     IF  RWT-88-TEXT-NULL(RWT-SUB) AND RWT-88-TEXT-NULL(RWT-SUB2)
086900         MOVE ZERO               TO WS-CMP-RESULT
087000     ELSE
087100         IF  RWT-88-TEXT-NULL(RWT-SUB)
087200             MOVE +1             TO WS-CMP-RESULT
087300         ELSE
087400             IF  RWT-88-TEXT-NULL(RWT-SUB2)
087500                 MOVE -1         TO WS-CMP-RESULT
087600             ELSE
087700                 IF  COL-88-TEXT-NUMERIC
087800                     PERFORM G85-COMPARE-NUMERIC-TEXT THRU G86-EXIT
087900                 ELSE
088000                     IF  RWT-TEXT(RWT-SUB) > RWT-TEXT(RWT-SUB2)
088100                         MOVE +1 TO WS-CMP-RESULT
088200                     ELSE
088300                         IF  RWT-TEXT(RWT-SUB) < RWT-TEXT(RWT-SUB2)
088400                             MOVE -1 TO WS-CMP-RESULT
088500                         ELSE
088600                             MOVE ZERO TO WS-CMP-RESULT
088700                         END-IF
088800                     END-IF
088900                 END-IF
089000             END-IF
089100         END-IF
089200     END-IF.
089300
089400 G67-EXIT.
089500     EXIT.
089600
089700 G68-COMPARE-LABEL-FIELD.
089800
089900     IF  RWT-88-LABEL-NULL(RWT-SUB) AND RWT-88-LABEL-NULL(RWT-SUB2)
090000         MOVE ZERO               TO WS-CMP-RESULT
090100     ELSE
090200         IF  RWT-88-LABEL-NULL(RWT-SUB)
090300             MOVE +1             TO WS-CMP-RESULT
090400         ELSE
090500             IF  RWT-88-LABEL-NULL(RWT-SUB2)
090600                 MOVE -1         TO WS-CMP-RESULT
090700             ELSE
090800                 IF  COL-88-LABEL-NUMERIC
090900                     PERFORM G90-COMPARE-NUMERIC-LABEL THRU G91-EXIT
091000                 ELSE
091100                     IF  RWT-LABEL(RWT-SUB) > RWT-LABEL(RWT-SUB2)
091200                         MOVE +1 TO WS-CMP-RESULT
091300                     ELSE
091400                         IF  RWT-LABEL(RWT-SUB) < RWT-LABEL(RWT-SUB2)
091500                             MOVE -1 TO WS-CMP-RESULT
091600                         ELSE
091700                             MOVE ZERO TO WS-CMP-RESULT
091800                         END-IF
091900                     END-IF
092000                 END-IF
092100             END-IF
092200         END-IF
092300     END-IF.
092400
092500 G69-EXIT.
092600     EXIT.
092700
092800******************************************************************
092900*    NUMERIC-AWARE COMPARES FOR EACH OF THE THREE COLUMNS.       *
093000*    EACH PARSES BOTH ROWS' VALUES WITH X70 AND COMPARES THE     *
093100*    RESULT AS A SIGNED PACKED NUMBER RATHER THAN AS TEXT.       *
093200******************************************************************
093300 G80-COMPARE-NUMERIC-ID.
093400
093500     MOVE RWT-ID(RWT-SUB)        TO WS-SCRATCH-TEXT.
093600     MOVE 10                     TO WS-SCRATCH-LEN.
093700     PERFORM X70-VALIDATE-NUMERIC-SCRATCH THRU X75-EXIT.
093800     MOVE WS-PARSE-OUTPUT        TO WS-NUM-HOLD-ENTRY(1).
093900
094000     MOVE RWT-ID(RWT-SUB2)       TO WS-SCRATCH-TEXT.
094100     MOVE 10                     TO WS-SCRATCH-LEN.
094200     PERFORM X70-VALIDATE-NUMERIC-SCRATCH THRU X75-EXIT.
094300     MOVE WS-PARSE-OUTPUT        TO WS-NUM-HOLD-ENTRY(2).
094400
094500     PERFORM G95-SET-RESULT-FROM-NUMBERS THRU G96-EXIT.
094600
094700 G81-EXIT.
094800     EXIT.
094900
095000 G85-COMPARE-NUMERIC-TEXT.
095100
095200     MOVE RWT-TEXT(RWT-SUB)      TO WS-SCRATCH-TEXT.
095300     MOVE 60                     TO WS-SCRATCH-LEN.
095400     PERFORM X70-VALIDATE-NUMERIC-SCRATCH THRU X75-EXIT.
095500     MOVE WS-PARSE-OUTPUT        TO WS-NUM-HOLD-ENTRY(1).
095600
095700     MOVE RWT-TEXT(RWT-SUB2)     TO WS-SCRATCH-TEXT.
095800     MOVE 60                     TO WS-SCRATCH-LEN.
095900     PERFORM X70-VALIDATE-NUMERIC-SCRATCH THRU X75-EXIT.
096000     MOVE WS-PARSE-OUTPUT        TO WS-NUM-HOLD-ENTRY(2).
096100
096200     PERFORM G95-SET-RESULT-FROM-NUMBERS THRU G96-EXIT.
096300
096400 G86-EXIT.
096500     EXIT.
096600
096700 G90-COMPARE-NUMERIC-LABEL.
096800
096900     MOVE SPACES                 TO WS-SCRATCH-TEXT.
097000     MOVE RWT-LABEL(RWT-SUB)     TO WS-SCRATCH-TEXT(1:12).
097100     MOVE 12                     TO WS-SCRATCH-LEN.
097200     PERFORM X70-VALIDATE-NUMERIC-SCRATCH THRU X75-EXIT.
097300     MOVE WS-PARSE-OUTPUT        TO WS-NUM-HOLD-ENTRY(1).
097400
097500     MOVE SPACES                 TO WS-SCRATCH-TEXT.
097600     MOVE RWT-LABEL(RWT-SUB2)    TO WS-SCRATCH-TEXT(1:12).
097700     MOVE 12                     TO WS-SCRATCH-LEN.
097800     PERFORM X70-VALIDATE-NUMERIC-SCRATCH THRU X75-EXIT.
097900     MOVE WS-PARSE-OUTPUT        TO WS-NUM-HOLD-ENTRY(2).
098000
098100     PERFORM G95-SET-RESULT-FROM-NUMBERS THRU G96-EXIT.
098200
098300 G91-EXIT.
098400     EXIT.
098500
098600 G95-SET-RESULT-FROM-NUMBERS.
098700
098800     IF  WS-NUM-HOLD-ENTRY(1) > WS-NUM-HOLD-ENTRY(2)
098900         MOVE +1                 TO WS-CMP-RESULT
099000     ELSE
099100         IF  WS-NUM-HOLD-ENTRY(1) < WS-NUM-HOLD-ENTRY(2)
099200             MOVE -1             TO WS-CMP-RESULT
099300         ELSE
099400             MOVE ZERO           TO WS-CMP-RESULT
099500         END-IF
099600     END-IF.
099700
099800 G96-EXIT.
099900     EXIT.
100000
100100******************************************************************
100200*    SWAP TWO ADJACENT ROWS VIA THE FLAT 91-BYTE VIEW.           *
100300******************************************************************
100400 G70-SWAP-ROWS.
100500
100600     MOVE RWT-FLAT-ENTRY(RWT-SUB)  TO WS-HOLD-FLAT.
100700     MOVE RWT-FLAT-ENTRY(RWT-SUB2) TO RWT-FLAT-ENTRY(RWT-SUB).
100800     MOVE WS-HOLD-FLAT             TO RWT-FLAT-ENTRY(RWT-SUB2).
100900
101000 G75-EXIT.
101100     EXIT.
101200
101300******************************************************************
101400*    X50 - TRIM AND LOWERCASE WS-SCRATCH-TEXT, LEFT-JUSTIFYING    *
101500*    WHAT REMAINS.  USED FOR THE UNWANTED-VALUE COMPARE (STEP 2) *
101600*    AND BY X70'S NUMERIC PARSE - BOTH ALWAYS WANT A TRIMMED,     *
101700*    LOWERCASED COMPARE NO MATTER HOW CF-STRIP-TEXT/             *
101800*    CF-LOWERCASE-TEXT ARE SET, SO THIS PARAGRAPH IS CALLED      *
101900*    UNCONDITIONALLY BY THOSE TWO CALLERS ONLY.  C50-CLEANUP-    *
102000*    SCRATCH DOES NOT CALL IT - IT CALLS X60-TRIM-ONLY-SCRATCH   *
102100*    AND THE CF-LOWERCASE-TEXT INSPECT SEPARATELY SO EACH        *
102200*    CLEANUP SUB-STEP STAYS INDEPENDENTLY GATED.                 *
102300******************************************************************
102400 X50-TRIM-LOWER-SCRATCH.
102500
102600     PERFORM X60-TRIM-ONLY-SCRATCH THRU X65-EXIT.
102700     INSPECT WS-SCRATCH-TEXT
102800         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
102900
103000 X55-EXIT.
103100     EXIT.
103200
103300 X60-TRIM-ONLY-SCRATCH.
103400
103500     MOVE ZERO                   TO WS-TRIM-LEAD.
103600     INSPECT WS-SCRATCH-TEXT TALLYING WS-TRIM-LEAD
103700         FOR LEADING SPACE.
103800
103900     IF  WS-TRIM-LEAD > ZERO
104000     AND WS-TRIM-LEAD < 60
104100         MOVE WS-SCRATCH-TEXT(WS-TRIM-LEAD + 1:)
104200                                 TO WS-SCRATCH-TEXT
104300     END-IF.
104400     IF  WS-TRIM-LEAD = 60
104500         MOVE SPACES             TO WS-SCRATCH-TEXT
104600     END-IF.
104700
104800     MOVE ZERO                   TO WS-SCRATCH-LEN.
104900     PERFORM X61-COUNT-ONE-BYTE THRU X62-EXIT
105000         VARYING WS-SCAN-POS FROM 1 BY 1
105100             UNTIL WS-SCAN-POS > 60.
105200
105300 X65-EXIT.
105400     EXIT.
105500
105600 X61-COUNT-ONE-BYTE.
105700
105800     IF  WS-SCRATCH-TEXT(WS-SCAN-POS:1) NOT = SPACE
105900         MOVE WS-SCAN-POS        TO WS-SCRATCH-LEN
106000     END-IF.
106100
106200 X62-EXIT.
106300     EXIT.
106400
106500******************************************************************
106600*    X70 - VALIDATE AND PARSE WS-SCRATCH-TEXT AS A NUMBER: AN    *
106700*    OPTIONAL LEADING MINUS, DIGITS, AND AN OPTIONAL DECIMAL     *
106800*    POINT FOLLOWED BY MORE DIGITS - COMMAS ARE REMOVED FIRST.   *
106900*    LEAVES THE PARSED VALUE IN WS-PARSE-OUTPUT AND THE VALIDITY *
107000*    SWITCH IN WS-PARSE-VALID-SW.  A BLANK SCRATCH FIELD IS      *
107100*    NOT VALID - THE CALLER HAS ALREADY SKIPPED NULL FIELDS.     *
107200******************************************************************
107300 X70-VALIDATE-NUMERIC-SCRATCH.
107400
107500     PERFORM X71-STRIP-COMMAS THRU X72-EXIT.
107600     PERFORM X50-TRIM-LOWER-SCRATCH THRU X55-EXIT.
107700
107800     MOVE ZERO                   TO WS-PARSE-OUTPUT.
107900     MOVE 1                      TO WS-PARSE-SIGN.
108000     MOVE 1                      TO WS-PARSE-FRAC-DIVISOR.
108100     MOVE 'N'                    TO WS-PARSE-SEEN-DOT-SW.
108200     MOVE 'N'                    TO WS-PARSE-SEEN-DIGIT-SW.
108300     MOVE 'Y'                    TO WS-PARSE-VALID-SW.
108400
108500     IF  WS-SCRATCH-LEN = ZERO
108600         MOVE 'N'                TO WS-PARSE-VALID-SW
108700         GO TO X75-EXIT
108800     END-IF.
108900
109000     PERFORM X73-PARSE-ONE-BYTE THRU X74-EXIT
109100         VARYING WS-SCAN-POS FROM 1 BY 1
109200             UNTIL WS-SCAN-POS > WS-SCRATCH-LEN
109300             OR    NOT WS-PARSE-IS-VALID.
109400
109500     IF  NOT WS-PARSE-SEEN-DIGIT
109600         MOVE 'N'                TO WS-PARSE-VALID-SW
109700     END-IF.
109800
109900     IF  WS-PARSE-IS-VALID
110000     AND WS-PARSE-SIGN = -1
110100         COMPUTE WS-PARSE-OUTPUT = WS-PARSE-OUTPUT * -1
110200     END-IF.
110300
110400 X75-EXIT.
110500     EXIT.
110600
110700 X71-STRIP-COMMAS.
110800
110900     PERFORM X76-STRIP-ONE-BYTE THRU X77-EXIT
111000         VARYING WS-SCAN-POS FROM 1 BY 1
111100             UNTIL WS-SCAN-POS > 60.
111200
111300 X72-EXIT.
111400     EXIT.
111500
111600 X76-STRIP-ONE-BYTE.
111700
111800     IF  WS-SCRATCH-TEXT(WS-SCAN-POS:1) = ','
111900         MOVE SPACE              TO WS-SCRATCH-TEXT(WS-SCAN-POS:1)
112000     END-IF.
112100
112200 X77-EXIT.
112300     EXIT.
112400
112500 X73-PARSE-ONE-BYTE.
112600
112700     MOVE WS-SCRATCH-TEXT(WS-SCAN-POS:1) TO WS-ONE-CHAR.
112800
112900     IF  WS-ONE-CHAR = '-' AND WS-SCAN-POS = 1
113000         MOVE -1                 TO WS-PARSE-SIGN
113100     ELSE
113200         IF  WS-ONE-CHAR = '.'
113300             IF  WS-PARSE-SEEN-DOT
113400                 MOVE 'N'        TO WS-PARSE-VALID-SW
113500             ELSE
113600                 MOVE 'Y'        TO WS-PARSE-SEEN-DOT-SW
113700             END-IF
113800         ELSE
113900             MOVE ZERO           TO WS-FOUND-POS
114000             INSPECT WS-ALNUM-DIGITS TALLYING WS-FOUND-POS
114100                 FOR CHARACTERS BEFORE INITIAL WS-ONE-CHAR
114200             IF  WS-FOUND-POS = 10
114300                 MOVE 'N'        TO WS-PARSE-VALID-SW
114400             ELSE
114500                 MOVE 'Y'        TO WS-PARSE-SEEN-DIGIT-SW
114600                 IF  WS-PARSE-SEEN-DOT
114700                     COMPUTE WS-PARSE-FRAC-DIVISOR =
114800                             WS-PARSE-FRAC-DIVISOR * 10
114900                     COMPUTE WS-PARSE-OUTPUT = WS-PARSE-OUTPUT +
115000                             (WS-FOUND-POS / WS-PARSE-FRAC-DIVISOR)
115100                 ELSE
115200                     COMPUTE WS-PARSE-OUTPUT =
115300                             WS-PARSE-OUTPUT * 10 + WS-FOUND-POS
115400                 END-IF
115500             END-IF
115600         END-IF
115700     END-IF.
115800
115900 X74-EXIT.
116000     EXIT.
116100
116200
